000100****************************************************************
000200*                                                              *
000300*  COPYBOOK: GRASMTIN                                         *
000400*                                                              *
000500*  COPYBOOK FOR: RAW CONTROL-EFFECTIVENESS ASSESSMENT INPUT    *
000600*                FILE ASSESSIN - RISK-ID / CONTROL-ID /        *
000700*                RATING / DATE AS SUBMITTED BY THE ASSESSORS   *
000800*                                                              *
000900*  MAINTAINED BY: GRC SYSTEMS GROUP                            *
001000*                                                              *
001100****************************************************************
001200* 1986-05-19  RHM  INITIAL COPYBOOK FOR RISKCALC ASSESSIN PASS
001300****************************************************************
001400 01  GR-ASMT-INPUT-RECORD.
001500     05  GR-AI-RISK-ID             PIC X(08).
001600     05  GR-AI-CONTROL-ID          PIC X(08).
001700     05  GR-AI-EFFECT-RATING       PIC 9(03).
001800     05  GR-AI-ASSESS-DATE         PIC 9(08).
001900     05  FILLER                    PIC X(03).
