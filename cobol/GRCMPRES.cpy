000100****************************************************************
000200*                                                              *
000300*  COPYBOOK: GRCMPRES                                         *
000400*                                                              *
000500*  COPYBOOK FOR: PER-FRAMEWORK COMPLIANCE RESULT RECORD        *
000600*                FILE COMPOUT - ONE RECORD PER FRAMEWORK       *
000700*                WRITTEN BY COMPCALC, READ BY RPTGEN FOR THE   *
000800*                COMPRPT SECTION OF THE PRINTED REPORT         *
000900*                                                              *
001000*  MAINTAINED BY: GRC SYSTEMS GROUP                            *
001100*                                                              *
001200****************************************************************
001300* 1991-03-20  DLK  INITIAL COPYBOOK
001400* 1996-09-11  TJO  ADDED CONTROL-STATUS AND EVIDENCE SUMMARY
001500*                  COUNTERS FOR THE CONTROL DASHBOARD
001600* 1997-12-02  TJO  ADDED GAP COUNTS BY SEVERITY
001700****************************************************************
001800 01  GR-COMPRESULT-RECORD.
001900     05  GR-CR-FRAMEWORK-CODE      PIC X(10).
002000     05  GR-CR-COVERAGE-PCT        PIC 9(03)V99.
002100     05  GR-CR-COMPLIANCE-SCORE    PIC 9(03)V99.
002200     05  GR-CR-GRADE               PIC X(02).
002300     05  GR-CR-COMP-STATUS         PIC X(20).
002400     05  GR-CR-TOTAL-REQS          PIC 9(04).
002500     05  GR-CR-REQS-ADDRESSED      PIC 9(04).
002600     05  GR-CR-REQS-COMPLIANT      PIC 9(04).
002700     05  GR-CR-REQS-PARTIAL        PIC 9(04).
002800     05  GR-CR-REQS-NONCOMP        PIC 9(04).
002900     05  GR-CR-CTLS-TOTAL          PIC 9(04).
003000     05  GR-CR-CTLS-OPERATIONAL    PIC 9(04).
003100     05  GR-CR-CTLS-IMPLEMENTED    PIC 9(04).
003200     05  GR-CR-CTLS-IN-PROGRESS    PIC 9(04).
003300     05  GR-CR-CTLS-NOT-STARTED    PIC 9(04).
003400     05  GR-CR-CTLS-WITH-EVID      PIC 9(04).
003500     05  GR-CR-TOTAL-EVID-COUNT    PIC 9(05).
003600     05  GR-CR-HIGH-GAPS           PIC 9(04).
003700     05  GR-CR-MEDIUM-GAPS         PIC 9(04).
003800     05  GR-CR-LOW-GAPS            PIC 9(04).
003900     05  FILLER                    PIC X(17).
