000100****************************************************************
000200*                                                              *
000300*  COPYBOOK: GRCGRADE                                         *
000400*                                                              *
000500*  COPYBOOK FOR: COMPGRDE RULE SET - LETTER GRADE, COMPLIANCE  *
000600*                STATUS AND TOTAL GAP COUNT FROM A COMPLIANCE  *
000700*                RESULT.  COPIED INLINE INTO THE PROCEDURE     *
000800*                DIVISION OF COMPCALC (WHERE THE RESULT IS     *
000900*                FIRST BUILT) AND RPTGEN (WHERE THE COMPRPT    *
001000*                OVERVIEW REDISPLAYS THE TOTAL GAP COUNT).     *
001100*                THE CALLING PROGRAM MUST DECLARE THE RESULT   *
001200*                RECORD VIA COPY GRCMPRES AND A COUNTER         *
001300*                WS-GR-TOTAL-GAPS PIC 9(05) COMP BEFORE         *
001400*                COPYING THIS MEMBER.                          *
001500*                                                              *
001600*  MAINTAINED BY: GRC SYSTEMS GROUP                            *
001700*                                                              *
001800****************************************************************
001900* 1991-03-20  DLK  INITIAL COPYBOOK, GRADE TABLE ONLY
002000* 1994-07-08  DLK  ADDED COMP-STATUS DERIVATION
002100* 1997-12-02  TJO  ADDED TOTAL GAP COUNT, SHARED WITH RPTGEN
002200****************************************************************
002300 8700-COMPGRDE-DERIVE.
002400     EVALUATE TRUE
002500         WHEN GR-CR-COMPLIANCE-SCORE >= 95.00
002600             MOVE 'A+'              TO GR-CR-GRADE
002700         WHEN GR-CR-COMPLIANCE-SCORE >= 90.00
002800             MOVE 'A '              TO GR-CR-GRADE
002900         WHEN GR-CR-COMPLIANCE-SCORE >= 85.00
003000             MOVE 'A-'              TO GR-CR-GRADE
003100         WHEN GR-CR-COMPLIANCE-SCORE >= 80.00
003200             MOVE 'B+'              TO GR-CR-GRADE
003300         WHEN GR-CR-COMPLIANCE-SCORE >= 75.00
003400             MOVE 'B '              TO GR-CR-GRADE
003500         WHEN GR-CR-COMPLIANCE-SCORE >= 70.00
003600             MOVE 'B-'              TO GR-CR-GRADE
003700         WHEN GR-CR-COMPLIANCE-SCORE >= 65.00
003800             MOVE 'C+'              TO GR-CR-GRADE
003900         WHEN GR-CR-COMPLIANCE-SCORE >= 60.00
004000             MOVE 'C '              TO GR-CR-GRADE
004100         WHEN GR-CR-COMPLIANCE-SCORE >= 55.00
004200             MOVE 'C-'              TO GR-CR-GRADE
004300         WHEN GR-CR-COMPLIANCE-SCORE >= 50.00
004400             MOVE 'D '              TO GR-CR-GRADE
004500         WHEN OTHER
004600             MOVE 'F '              TO GR-CR-GRADE
004700     END-EVALUATE
004800     EVALUATE TRUE
004900         WHEN GR-CR-COMPLIANCE-SCORE >= 90.00
005000             MOVE 'compliant'          TO GR-CR-COMP-STATUS
005100         WHEN GR-CR-COMPLIANCE-SCORE >= 75.00
005200             MOVE 'mostly_compliant'   TO GR-CR-COMP-STATUS
005300         WHEN GR-CR-COMPLIANCE-SCORE >= 50.00
005400             MOVE 'partially_compliant'
005500                                       TO GR-CR-COMP-STATUS
005600         WHEN OTHER
005700             MOVE 'non_compliant'      TO GR-CR-COMP-STATUS
005800     END-EVALUATE
005900     COMPUTE WS-GR-TOTAL-GAPS =
006000         GR-CR-HIGH-GAPS + GR-CR-MEDIUM-GAPS + GR-CR-LOW-GAPS
006100     .
