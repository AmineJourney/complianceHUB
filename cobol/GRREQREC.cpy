000100****************************************************************
000200*                                                              *
000300*  COPYBOOK: GRREQREC                                         *
000400*                                                              *
000500*  COPYBOOK FOR: FRAMEWORK REQUIREMENT CATALOG RECORD          *
000600*                FILE REQFILE - SORTED BY FRAMEWORK-CODE THEN  *
000700*                REQ-CODE, ONE FRAMEWORK PASSED PER COMPCALC   *
000800*                RUN                                           *
000900*                                                              *
001000*  MAINTAINED BY: GRC SYSTEMS GROUP                            *
001100*                                                              *
001200****************************************************************
001300* 1988-06-27  RHM  INITIAL COPYBOOK
001400* 1994-02-15  DLK  ADDED MANDATORY-FLAG - OPTIONAL REQUIREMENTS
001500*                  ARE NOT SCORED BY COMPCALC
001600****************************************************************
001700 01  GR-REQ-RECORD.
001800     05  GR-RQ-REQ-ID              PIC X(08).
001900     05  GR-RQ-FRAMEWORK-CODE      PIC X(10).
002000     05  GR-RQ-REQ-CODE            PIC X(12).
002100     05  GR-RQ-REQ-TITLE           PIC X(40).
002200     05  GR-RQ-MANDATORY-FLAG      PIC X(01).
002300         88  GR-RQ-IS-MANDATORY        VALUE 'Y'.
002400     05  FILLER                    PIC X(09).
