000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. COMPCALC.
000300 AUTHOR. R H MALLORY.
000400 INSTALLATION. GRC SYSTEMS GROUP.
000500 DATE-WRITTEN. 06/27/1988.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - GRC BATCH SUITE.
000800****************************************************************
000900*                     C H A N G E   L O G                      *
001000****************************************************************
001100* 06/27/88  RHM  RQ-0141  INITIAL VERSION.  ROLLS UP REQUIREMENT
001200*                         COVERAGE AND CONTROL SCORES INTO ONE
001300*                         COMPLIANCE RESULT RECORD PER FRAMEWORK.
001400* 02/15/89  RHM  RQ-0154  REQMAP LOOKUP RESTRICTED TO VALIDATED
001500*                         MAPPINGS ONLY.
001600* 11/03/90  DLK  RQ-0183  REQUIREMENT SCORE NOW AVERAGES ALL
001700*                         MAPPED CONTROLS, NOT JUST THE PRIMARY.
001800* 05/08/92  DLK  RQ-0219  GAP ANALYSIS ADDED - UNADDRESSED AND
001900*                         PARTIALLY-ADDRESSED REQUIREMENTS ARE
002000*                         BUCKETED HIGH/MEDIUM/LOW BY WHETHER
002100*                         THE REQUIREMENT IS MANDATORY.
002200* 08/09/95  DLK  RQ-0287  CONTROL SUMMARY COUNTERS (OPERATIONAL,
002300*                         IMPLEMENTED, IN-PROGRESS, NOT-STARTED,
002400*                         WITH-EVIDENCE) ADDED FOR THE DASHBOARD.
002500* 09/11/96  TJO  RQ-0309  GRADE AND COMPLIANCE-STATUS DERIVATION
002600*                         FACTORED OUT TO COPYBOOK GRCGRADE SO
002700*                         RPTGEN CAN SHARE THE SAME RULES.
002800* 01/06/98  TJO  RQ-0355  Y2K - NO DATE FIELDS IN THIS PROGRAM,
002900*                         REVIEWED AND SIGNED OFF, NO CHANGE.
003000* 12/02/97  TJO  RQ-0340  GAP COUNTS BY SEVERITY ADDED TO THE
003100*                         COMPLIANCE RESULT RECORD.
003200* 07/19/00  PNR  RQ-0389  CONTROLS MUST BE SORTED BY REFERENCE
003300*                         CONTROL CODE BEFORE THIS RUN - BINARY
003400*                         SEARCH REPLACES THE SEQUENTIAL SCAN
003500*                         THAT WAS TAKING TOO LONG ON THE LARGER
003600*                         FRAMEWORKS.
003700* 03/14/04  PNR  RQ-0448  COVERAGE PERCENT ROUNDED TO 2 DECIMALS
003800*                         INSTEAD OF TRUNCATED.
003900* 06/01/04  PNR  RQ-0450  OPTIONAL REQUIREMENTS WERE BEING COUNTED
004000*                         INTO WS-REQ-TOTAL AND SCORED RIGHT ALONG
004100*                         WITH THE MANDATORY ONES - GRREQREC SAYS
004200*                         OPTIONAL REQUIREMENTS ARE NOT SCORED BY
004300*                         COMPCALC.  2100-FIND-MAPPED-CONTROLS NOW
004400*                         BYPASSES ANY REQUIREMENT WHOSE MANDATORY
004500*                         FLAG IS NOT 'Y'.
004600* 06/01/04  PNR  RQ-0451  COMPLIANT/PARTIAL CUTOFFS IN
004700*                         2300-SCORE-REQUIREMENT CORRECTED FROM
004800*                         80/40 TO 85/50 TO MATCH THE FRAMEWORK
004900*                         OFFICE'S SCORING STANDARD.
005000* 06/08/04  PNR  RQ-0452  2400-ACCUM-CONTROL-SUMMARY DROPPED ANY
005100*                         CONTROL IN 'testing' STATUS INTO THE
005200*                         NOT-STARTED BUCKET.  TESTING NOW COUNTS
005300*                         AS IMPLEMENTED, SAME AS CTLSCORE TREATS
005400*                         IT FOR THE BASE-SCORE TABLE.
005500* 06/15/04  PNR  RQ-0453  GAP SEVERITY REWORKED.  THE OLD RULE
005600*                         BUCKETED ON MANDATORY-VS-OPTIONAL AND
005700*                         COULD PRODUCE A LOW GAP, WHICH GRCMPRES
005800*                         DOCUMENTS AS ALWAYS ZERO FROM THIS RULE
005900*                         SET.  2600-ACCUM-GAPS NOW DRIVES SOLELY
006000*                         OFF THE REQUIREMENT'S ADDRESSED/SCORE
006100*                         STATE - UNADDRESSED OR BELOW-COMPLIANT
006200*                         IS HIGH, PARTIAL IS MEDIUM, NO LOW PATH.
006300* 06/22/04  PNR  RQ-0454  COMPLIANCE SCORE IN 3000-FINISH-FRAMEWORK
006400*                         WAS DIVIDING THE POINT SUM BY THE TOTAL
006500*                         REQUIREMENT COUNT, SO EVERY UNADDRESSED
006600*                         REQUIREMENT DRAGGED THE FRAMEWORK SCORE
006700*                         DOWN TWICE.  NOW DIVIDES BY REQS-ADDRESSED,
006800*                         THE SAME DENOMINATOR RQ-0183 USES FOR THE
006900*                         PER-REQUIREMENT AVERAGE.
007000* 06/29/04  PNR  RQ-0462  2000-PROCESS-FRAMEWORK'S OUTER PERFORM
007100*                         RANGED THRU 2699-ACCUM-GAPS-EXIT INSTEAD
007200*                         OF 2100's OWN EXIT, SO CONTROL FELL
007300*                         THROUGH INTO 2150/2200/2400/2300/2600 A
007400*                         SECOND TIME EVERY PASS AND DOUBLE-COUNTED
007500*                         EVERY DASHBOARD AND GAP ACCUMULATOR.
007600*                         NARROWED THE RANGE TO 2199-FIND-MAPPED-
007700*                         CONTROLS-EXIT.
007800****************************************************************
007900*                                                                *
008000*A    ABSTRACT..                                                 *
008100*  COMPCALC ROLLS UP, FOR EACH FRAMEWORK ON REQFILE, THE SCORED  *
008200*  APPLIED CONTROLS MAPPED TO ITS REQUIREMENTS (VIA REQMAP) INTO *
008300*  A COVERAGE PERCENT, A 0-100 COMPLIANCE SCORE, A LETTER GRADE, *
008400*  A COMPLIANCE STATUS AND A GAP COUNT BY SEVERITY, WRITTEN ONE  *
008500*  RECORD PER FRAMEWORK TO COMPOUT.  CTLSCORE MUST HAVE ALREADY  *
008600*  SCORED CTLFILE BEFORE THIS RUN.                               *
008700*                                                                *
008800*J    JCL..                                                      *
008900*                                                                *
009000* //COMPCALC EXEC PGM=COMPCALC                                   *
009100* //SYSOUT   DD SYSOUT=*                                         *
009200* //REQFILE  DD DSN=GRC.PROD.REQFILE,DISP=SHR                    *
009300* //REQMAP   DD DSN=GRC.PROD.REQMAP,DISP=SHR   SORTED REQ-ID     *
009400* //CTLFILE  DD DSN=GRC.PROD.CTLFILE,DISP=SHR  SORTED REF-CODE   *
009500* //COMPOUT  DD DSN=GRC.PROD.COMPOUT,DISP=(,CATLG,CATLG)         *
009600*                                                                *
009700*P    ENTRY PARAMETERS..                                         *
009800*     NONE.                                                      *
009900*                                                                *
010000*E    ERRORS DETECTED BY THIS ELEMENT..                          *
010100*     I/O ERROR ON ANY FILE ABENDS THE RUN.  A REQUIREMENT WITH  *
010200*     NO VALIDATED MAPPING IS TREATED AS A GAP, NOT AN ERROR.    *
010300*                                                                *
010400*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
010500*     COPY GRCGRADE - INLINE GRADE/STATUS/GAP-COUNT DERIVATION.  *
010600*                                                                *
010700*U    USER CONSTANTS AND TABLES REFERENCED..                     *
010800*     NONE.                                                      *
010900*                                                                *
011000****************************************************************
011100 ENVIRONMENT DIVISION.
011200 CONFIGURATION SECTION.
011300 SOURCE-COMPUTER. IBM-370.
011400 OBJECT-COMPUTER. IBM-370.
011500 SPECIAL-NAMES.
011600     C01 IS TOP-OF-FORM
011700     UPSI-0 ON GR-RERUN-SWITCH.
011800 INPUT-OUTPUT SECTION.
011900 FILE-CONTROL.
012000     SELECT REQUIREMENT-FILE ASSIGN TO REQFILE
012100         ORGANIZATION IS SEQUENTIAL
012200         FILE STATUS IS WS-REQFILE-STATUS.
012300     SELECT REQ-MAP-FILE ASSIGN TO REQMAP
012400         ORGANIZATION IS SEQUENTIAL
012500         FILE STATUS IS WS-REQMAP-STATUS.
012600     SELECT CONTROL-FILE ASSIGN TO CTLFILE
012700         ORGANIZATION IS SEQUENTIAL
012800         FILE STATUS IS WS-CTLFILE-STATUS.
012900     SELECT COMPLIANCE-OUT-FILE ASSIGN TO COMPOUT
013000         ORGANIZATION IS SEQUENTIAL
013100         FILE STATUS IS WS-COMPOUT-STATUS.
013200 DATA DIVISION.
013300 FILE SECTION.
013400 FD  REQUIREMENT-FILE
013500     RECORDING MODE IS F
013600     BLOCK CONTAINS 0 RECORDS
013700     LABEL RECORDS ARE STANDARD.
013800     COPY GRREQREC.
013900 FD  REQ-MAP-FILE
014000     RECORDING MODE IS F
014100     BLOCK CONTAINS 0 RECORDS
014200     LABEL RECORDS ARE STANDARD.
014300     COPY GRREQMAP.
014400 FD  CONTROL-FILE
014500     RECORDING MODE IS F
014600     BLOCK CONTAINS 0 RECORDS
014700     LABEL RECORDS ARE STANDARD.
014800     COPY GRCTLREC.
014900 FD  COMPLIANCE-OUT-FILE
015000     RECORDING MODE IS F
015100     BLOCK CONTAINS 0 RECORDS
015200     LABEL RECORDS ARE STANDARD.
015300     COPY GRCMPRES.
015400 WORKING-STORAGE SECTION.
015500 01  FILLER PIC X(32)
015600     VALUE 'COMPCALC WORKING STORAGE BEGINS'.
015700****************************************************************
015800*                      FILE STATUS AREA                        *
015900****************************************************************
016000 01  WS-FILE-STATUS-AREA.
016100     05  WS-REQFILE-STATUS     PIC X(02).
016200         88  REQFILE-IO-OK              VALUE '00'.
016300         88  REQFILE-IO-EOF             VALUE '10'.
016400     05  WS-REQMAP-STATUS      PIC X(02).
016500         88  REQMAP-IO-OK               VALUE '00'.
016600         88  REQMAP-IO-EOF              VALUE '10'.
016700     05  WS-CTLFILE-STATUS     PIC X(02).
016800         88  CTLFILE-IO-OK              VALUE '00'.
016900         88  CTLFILE-IO-EOF             VALUE '10'.
017000     05  WS-COMPOUT-STATUS     PIC X(02).
017100         88  COMPOUT-IO-OK              VALUE '00'.
017200     05  FILLER                PIC X(02).
017300 01  WS-SWITCHES.
017400     05  WS-REQFILE-EOF-SW     PIC X(01) VALUE 'N'.
017500         88  REQFILE-EOF                VALUE 'Y'.
017600     05  WS-REQMAP-EOF-SW      PIC X(01) VALUE 'N'.
017700         88  REQMAP-EOF                 VALUE 'Y'.
017800     05  WS-CTLFILE-EOF-SW     PIC X(01) VALUE 'N'.
017900         88  CTLFILE-EOF                VALUE 'Y'.
018000     05  WS-FIRST-FRAMEWORK-SW PIC X(01) VALUE 'Y'.
018100         88  WS-FIRST-FRAMEWORK         VALUE 'Y'.
018200     05  GR-RERUN-SWITCH       PIC X(01) VALUE 'N'.
018300     05  FILLER                PIC X(02).
018400****************************************************************
018500*                 RUN COUNTERS - EOJ DISPLAY                   *
018600****************************************************************
018700 01  WS-RUN-COUNTERS.
018800     05  WS-FRAMEWORK-CNT      PIC 9(05) COMP-3 VALUE ZERO.
018900     05  WS-REQ-READ-CNT       PIC 9(07) COMP-3 VALUE ZERO.
019000     05  WS-CTL-LOAD-CNT       PIC 9(07) COMP-3 VALUE ZERO.
019100     05  WS-MAP-LOAD-CNT       PIC 9(07) COMP-3 VALUE ZERO.
019200     05  FILLER                PIC X(04).
019300****************************************************************
019400*    IN-MEMORY CONTROL TABLE - EVERY APPLIED CONTROL, SORTED    *
019500*    BY REFERENCE CONTROL CODE.  LOADED ONCE AT START (RULE:    *
019600*    SORTED INPUT + BINARY SEARCH, NO INDEXED FILE) - RQ-0389.  *
019700****************************************************************
019800 01  WS-CONTROL-TABLE.
019900     05  WS-CTL-TBL-COUNT      PIC 9(05) COMP VALUE ZERO.
020000     05  WS-CTL-ENTRY OCCURS 5000 TIMES
020100                      ASCENDING KEY IS WS-CT-REF-CODE
020200                      INDEXED BY WS-CTL-IDX.
020300         10  WS-CT-REF-CODE        PIC X(10).
020400         10  WS-CT-CTL-STATUS      PIC X(18).
020500         10  WS-CT-EVIDENCE-COUNT  PIC 9(03).
020600         10  WS-CT-COMPLIANCE-SCORE PIC 9(03).
020700         10  FILLER                PIC X(06).
020800****************************************************************
020900*    IN-MEMORY MAP TABLE - EVERY VALIDATED REQUIREMENT-TO-      *
021000*    CONTROL MAPPING, SORTED BY REQUIREMENT-ID.                 *
021100****************************************************************
021200 01  WS-MAP-TABLE.
021300     05  WS-MAP-TBL-COUNT      PIC 9(05) COMP VALUE ZERO.
021400     05  WS-MAP-ENTRY OCCURS 10000 TIMES
021500                      INDEXED BY WS-MAP-IDX.
021600         10  WS-MAP-REQ-ID         PIC X(08).
021700         10  WS-MAP-REF-CODE       PIC X(10).
021800         10  FILLER                PIC X(02).
021900****************************************************************
022000*                PER-FRAMEWORK ACCUMULATORS                    *
022100****************************************************************
022200 01  WS-FRAMEWORK-WORK-AREA.
022300     05  WS-WFC-GROUP.
022400         10  WS-WORK-FRAMEWORK-CODE  PIC X(10).
022500     05  WS-WFC-GROUP-R REDEFINES WS-WFC-GROUP.
022600         10  WS-WFC-PREFIX           PIC X(04).
022700         10  WS-WFC-SUFFIX           PIC X(06).
022800     05  WS-REQ-TOTAL             PIC 9(05) COMP VALUE ZERO.
022900     05  WS-REQ-ADDRESSED         PIC 9(05) COMP VALUE ZERO.
023000     05  WS-REQ-COMPLIANT         PIC 9(05) COMP VALUE ZERO.
023100     05  WS-REQ-PARTIAL           PIC 9(05) COMP VALUE ZERO.
023200     05  WS-REQ-NONCOMP           PIC 9(05) COMP VALUE ZERO.
023300     05  WS-CTL-TOTAL             PIC 9(05) COMP VALUE ZERO.
023400     05  WS-CTL-OPERATIONAL       PIC 9(05) COMP VALUE ZERO.
023500     05  WS-CTL-IMPLEMENTED       PIC 9(05) COMP VALUE ZERO.
023600     05  WS-CTL-IN-PROGRESS       PIC 9(05) COMP VALUE ZERO.
023700     05  WS-CTL-NOT-STARTED       PIC 9(05) COMP VALUE ZERO.
023800     05  WS-CTL-WITH-EVID         PIC 9(05) COMP VALUE ZERO.
023900     05  WS-EVID-TOTAL            PIC 9(07) COMP VALUE ZERO.
024000     05  WS-GAP-COUNTS-GROUP.
024100         10  WS-HIGH-GAPS             PIC 9(05) COMP VALUE ZERO.
024200         10  WS-MEDIUM-GAPS           PIC 9(05) COMP VALUE ZERO.
024300         10  WS-LOW-GAPS              PIC 9(05) COMP VALUE ZERO.
024400     05  WS-GAP-COUNTS-TABLE REDEFINES WS-GAP-COUNTS-GROUP.
024500         10  WS-GC-ENTRY OCCURS 3 TIMES
024600                      INDEXED BY WS-GC-IDX PIC 9(05) COMP.
024700     05  WS-POINT-SUM             PIC S9(07) COMP-3 VALUE ZERO.
024800     05  WS-UNIQUE-CTL-SEEN       PIC 9(05) COMP VALUE ZERO.
024900     05  FILLER                   PIC X(04).
025000 01  WS-REQUIREMENT-WORK-AREA.
025100     05  WS-REQ-MAPPED-CNT        PIC 9(03) COMP VALUE ZERO.
025200     05  WS-REQ-POINT-SUM         PIC S9(07) COMP-3 VALUE ZERO.
025300     05  WS-REQ-AVG-4DP           PIC S9(05)V9999 COMP-3.
025400     05  WS-REQ-AVG-SCORE         PIC 9(03).
025500     05  FILLER                   PIC X(04).
025600 01  WS-GAP-TOTAL-GROUP.
025700     05  WS-GR-TOTAL-GAPS         PIC 9(05) COMP VALUE ZERO.
025800     05  FILLER                   PIC X(02).
025900 01  WS-AVERAGE-WORK-GROUP.
026000     05  WS-COVERAGE-4DP          PIC S9(05)V9999 COMP-3.
026100     05  WS-SCORE-4DP             PIC S9(05)V9999 COMP-3.
026200     05  FILLER                   PIC X(02).
026300 01  WS-CURRENT-DATE.
026400     05  WS-CURR-CCYY             PIC 9(04).
026500     05  WS-CURR-MM               PIC 9(02).
026600     05  WS-CURR-DD               PIC 9(02).
026700     05  FILLER                   PIC X(02).
026800 01  WS-CURR-DATE-NUM REDEFINES WS-CURRENT-DATE PIC 9(08).
026900 01  WS-TODAY-YYYYMMDD.
027000     05  WS-TODAY-CC              PIC 9(02).
027100     05  WS-TODAY-YY              PIC 9(02).
027200     05  WS-TODAY-MM              PIC 9(02).
027300     05  WS-TODAY-DD              PIC 9(02).
027400     05  FILLER                   PIC X(02).
027500 01  FILLER PIC X(32)
027600     VALUE 'COMPCALC WORKING STORAGE ENDS  '.
027700 PROCEDURE DIVISION.
027800****************************************************************
027900*                       MAINLINE LOGIC                         *
028000****************************************************************
028100 1000-INITIALIZATION.
028200     PERFORM 1010-OPEN-FILES
028300         THRU 1019-OPEN-FILES-EXIT.
028400     PERFORM 1020-LOAD-CONTROL-TABLE
028500         THRU 1029-LOAD-CONTROL-TABLE-EXIT.
028600     PERFORM 1030-LOAD-MAP-TABLE
028700         THRU 1039-LOAD-MAP-TABLE-EXIT.
028800     PERFORM 2000-PROCESS-FRAMEWORK
028900         THRU 2099-PROCESS-FRAMEWORK-EXIT
029000         UNTIL REQFILE-EOF.
029100     PERFORM 9999-TERMINATION
029200         THRU 9999-TERMINATION-EXIT.
029300     GOBACK.
029400 1010-OPEN-FILES.
029500     ACCEPT WS-TODAY-YYYYMMDD FROM DATE.
029600     MOVE WS-TODAY-CC TO WS-CURR-CCYY (1:2).
029700     MOVE WS-TODAY-YY TO WS-CURR-CCYY (3:2).
029800     MOVE WS-TODAY-MM TO WS-CURR-MM.
029900     MOVE WS-TODAY-DD TO WS-CURR-DD.
030000     OPEN INPUT  REQUIREMENT-FILE
030100          INPUT  REQ-MAP-FILE
030200          INPUT  CONTROL-FILE
030300          OUTPUT COMPLIANCE-OUT-FILE.
030400     IF NOT REQFILE-IO-OK
030500         DISPLAY 'COMPCALC - OPEN ERROR REQFILE ' WS-REQFILE-STATUS
030600         GO TO 9900-ABEND
030700     END-IF.
030800     IF NOT REQMAP-IO-OK
030900         DISPLAY 'COMPCALC - OPEN ERROR REQMAP ' WS-REQMAP-STATUS
031000         GO TO 9900-ABEND
031100     END-IF.
031200     IF NOT CTLFILE-IO-OK
031300         DISPLAY 'COMPCALC - OPEN ERROR CTLFILE ' WS-CTLFILE-STATUS
031400         GO TO 9900-ABEND
031500     END-IF.
031600     IF NOT COMPOUT-IO-OK
031700         DISPLAY 'COMPCALC - OPEN ERROR COMPOUT ' WS-COMPOUT-STATUS
031800         GO TO 9900-ABEND
031900     END-IF.
032000 1019-OPEN-FILES-EXIT.
032100     EXIT.
032200****************************************************************
032300*   LOAD EVERY APPLIED CONTROL INTO WS-CONTROL-TABLE.  CTLFILE  *
032400*   MUST ARRIVE SORTED BY REFERENCE CONTROL CODE (RQ-0389).     *
032500****************************************************************
032600 1020-LOAD-CONTROL-TABLE.
032700     PERFORM 1025-READ-CONTROL
032800         THRU 1025-READ-CONTROL-EXIT.
032900     PERFORM 1027-ADD-CONTROL-TO-TABLE
033000         THRU 1027-ADD-CONTROL-TO-TABLE-EXIT
033100         UNTIL CTLFILE-EOF.
033200 1029-LOAD-CONTROL-TABLE-EXIT.
033300     EXIT.
033400 1027-ADD-CONTROL-TO-TABLE.
033500     ADD 1 TO WS-CTL-TBL-COUNT.
033600     SET WS-CTL-IDX TO WS-CTL-TBL-COUNT.
033700     MOVE GR-CT-REF-CONTROL-CODE TO WS-CT-REF-CODE (WS-CTL-IDX).
033800     MOVE GR-CT-CTL-STATUS       TO WS-CT-CTL-STATUS (WS-CTL-IDX).
033900     MOVE GR-CT-EVIDENCE-COUNT   TO WS-CT-EVIDENCE-COUNT
034000                                     (WS-CTL-IDX).
034100     MOVE GR-CT-COMPLIANCE-SCORE TO WS-CT-COMPLIANCE-SCORE
034200                                     (WS-CTL-IDX).
034300     ADD 1 TO WS-CTL-LOAD-CNT.
034400     PERFORM 1025-READ-CONTROL
034500         THRU 1025-READ-CONTROL-EXIT.
034600 1027-ADD-CONTROL-TO-TABLE-EXIT.
034700     EXIT.
034800 1025-READ-CONTROL.
034900     READ CONTROL-FILE
035000         AT END
035100             SET CTLFILE-EOF TO TRUE
035200         NOT AT END
035300             CONTINUE
035400     END-READ.
035500 1025-READ-CONTROL-EXIT.
035600     EXIT.
035700****************************************************************
035800*   LOAD EVERY VALIDATED MAPPING INTO WS-MAP-TABLE.  REQMAP     *
035900*   MUST ARRIVE SORTED BY REQUIREMENT-ID (RQ-0154).             *
036000****************************************************************
036100 1030-LOAD-MAP-TABLE.
036200     PERFORM 1035-READ-MAP
036300         THRU 1035-READ-MAP-EXIT.
036400     PERFORM 1037-ADD-MAP-TO-TABLE
036500         THRU 1037-ADD-MAP-TO-TABLE-EXIT
036600         UNTIL REQMAP-EOF.
036700 1039-LOAD-MAP-TABLE-EXIT.
036800     EXIT.
036900 1037-ADD-MAP-TO-TABLE.
037000     IF GR-RM-IS-VALIDATED
037100         ADD 1 TO WS-MAP-TBL-COUNT
037200         SET WS-MAP-IDX TO WS-MAP-TBL-COUNT
037300         MOVE GR-RM-REQ-ID TO WS-MAP-REQ-ID (WS-MAP-IDX)
037400         MOVE GR-RM-REF-CONTROL-CODE
037500             TO WS-MAP-REF-CODE (WS-MAP-IDX)
037600         ADD 1 TO WS-MAP-LOAD-CNT
037700     END-IF.
037800     PERFORM 1035-READ-MAP
037900         THRU 1035-READ-MAP-EXIT.
038000 1037-ADD-MAP-TO-TABLE-EXIT.
038100     EXIT.
038200 1035-READ-MAP.
038300     READ REQ-MAP-FILE
038400         AT END
038500             SET REQMAP-EOF TO TRUE
038600         NOT AT END
038700             CONTINUE
038800     END-READ.
038900 1035-READ-MAP-EXIT.
039000     EXIT.
039100 EJECT
039200****************************************************************
039300*   2000-PROCESS-FRAMEWORK DRIVES ONE FRAMEWORK'S WORTH OF      *
039400*   REQFILE RECORDS - REQFILE ARRIVES GROUPED BY FRAMEWORK-     *
039500*   CODE.  WHEN THE FRAMEWORK CODE CHANGES (OR EOF ARRIVES)     *
039600*   THE ACCUMULATED TOTALS ARE FINISHED AND WRITTEN.            *
039700****************************************************************
039800 2000-PROCESS-FRAMEWORK.
039900     IF WS-FIRST-FRAMEWORK
040000         PERFORM 2010-READ-REQUIREMENT
040100             THRU 2010-READ-REQUIREMENT-EXIT
040200         SET WS-FIRST-FRAMEWORK TO FALSE
040300     END-IF
040400     IF NOT REQFILE-EOF
040500         PERFORM 2020-START-FRAMEWORK
040600             THRU 2020-START-FRAMEWORK-EXIT
040700         PERFORM 2100-FIND-MAPPED-CONTROLS
040800*        RQ-0462 - THRU RANGE NARROWED TO 2100'S OWN EXIT LABEL.
040900*        2100 ALREADY PERFORMS 2150/2300/2600 ITSELF; A RANGE
041000*        RUNNING ALL THE WAY TO 2699 MADE CONTROL FALL THROUGH
041100*        INTO THOSE SAME PARAGRAPHS A SECOND, UNCONDITIONAL TIME
041200*        EVERY ITERATION AND DOUBLE-COUNTED EVERY ACCUMULATOR
041300*        THEY TOUCH.
041400             THRU 2199-FIND-MAPPED-CONTROLS-EXIT
041500             UNTIL REQFILE-EOF
041600             OR GR-RQ-FRAMEWORK-CODE NOT = WS-WORK-FRAMEWORK-CODE
041700         PERFORM 3000-FINISH-FRAMEWORK
041800             THRU 3099-FINISH-FRAMEWORK-EXIT
041900     END-IF.
042000 2099-PROCESS-FRAMEWORK-EXIT.
042100     EXIT.
042200 2010-READ-REQUIREMENT.
042300     READ REQUIREMENT-FILE
042400         AT END
042500             SET REQFILE-EOF TO TRUE
042600         NOT AT END
042700             ADD 1 TO WS-REQ-READ-CNT
042800     END-READ.
042900 2010-READ-REQUIREMENT-EXIT.
043000     EXIT.
043100 2020-START-FRAMEWORK.
043200     MOVE GR-RQ-FRAMEWORK-CODE TO WS-WORK-FRAMEWORK-CODE
043300     MOVE ZERO TO WS-REQ-TOTAL WS-REQ-ADDRESSED
043400         WS-REQ-COMPLIANT WS-REQ-PARTIAL WS-REQ-NONCOMP
043500         WS-CTL-TOTAL WS-CTL-OPERATIONAL WS-CTL-IMPLEMENTED
043600         WS-CTL-IN-PROGRESS WS-CTL-NOT-STARTED WS-CTL-WITH-EVID
043700         WS-EVID-TOTAL WS-HIGH-GAPS WS-MEDIUM-GAPS WS-LOW-GAPS
043800         WS-POINT-SUM WS-UNIQUE-CTL-SEEN
043900     ADD 1 TO WS-FRAMEWORK-CNT.
044000 2020-START-FRAMEWORK-EXIT.
044100     EXIT.
044200****************************************************************
044300*   FOR ONE REQUIREMENT, FIND ITS VALIDATED MAPPED CONTROLS     *
044400*   (SEARCH ALL AGAINST THE SORTED MAP TABLE), THEN FOR EACH    *
044500*   MAPPED CONTROL LOOK IT UP IN THE CONTROL TABLE (SEARCH      *
044600*   ALL - RQ-0389), SCORE THE REQUIREMENT, AND ACCUMULATE THE   *
044700*   FRAMEWORK-LEVEL TOTALS AND GAP COUNTS.                      *
044800****************************************************************
044900 2100-FIND-MAPPED-CONTROLS.
045000*    RQ-0450 - OPTIONAL REQUIREMENTS (MANDATORY-FLAG NOT 'Y')
045100*    ARE READ SO THE FRAMEWORK'S SEQUENCE STAYS INTACT BUT ARE
045200*    NEVER COUNTED OR SCORED - GRREQREC'S OWN COMMENT SAYS
045300*    OPTIONAL REQUIREMENTS ARE NOT SCORED BY COMPCALC.
045400     IF GR-RQ-IS-MANDATORY
045500         ADD 1 TO WS-REQ-TOTAL
045600         MOVE ZERO TO WS-REQ-MAPPED-CNT WS-REQ-POINT-SUM
045700         PERFORM 2150-CHECK-ONE-MAP-ENTRY
045800             THRU 2159-CHECK-ONE-MAP-ENTRY-EXIT
045900             VARYING WS-MAP-IDX FROM 1 BY 1
046000             UNTIL WS-MAP-IDX > WS-MAP-TBL-COUNT
046100         PERFORM 2300-SCORE-REQUIREMENT
046200             THRU 2399-SCORE-REQUIREMENT-EXIT
046300         PERFORM 2600-ACCUM-GAPS
046400             THRU 2699-ACCUM-GAPS-EXIT
046500     END-IF.
046600     PERFORM 2010-READ-REQUIREMENT
046700         THRU 2010-READ-REQUIREMENT-EXIT.
046800 2199-FIND-MAPPED-CONTROLS-EXIT.
046900     EXIT.
047000 2150-CHECK-ONE-MAP-ENTRY.
047100     IF WS-MAP-REQ-ID (WS-MAP-IDX) = GR-RQ-REQ-ID
047200         PERFORM 2200-FIND-APPLIED-CONTROLS
047300             THRU 2299-FIND-APPLIED-CONTROLS-EXIT
047400     END-IF.
047500 2159-CHECK-ONE-MAP-ENTRY-EXIT.
047600     EXIT.
047700 2200-FIND-APPLIED-CONTROLS.
047800     SEARCH ALL WS-CTL-ENTRY
047900         AT END
048000             DISPLAY 'COMPCALC - MAPPED CONTROL NOT ON FILE: '
048100                 WS-MAP-REF-CODE (WS-MAP-IDX)
048200         WHEN WS-CT-REF-CODE (WS-CTL-IDX) =
048300                 WS-MAP-REF-CODE (WS-MAP-IDX)
048400             ADD 1 TO WS-REQ-MAPPED-CNT
048500             ADD WS-CT-COMPLIANCE-SCORE (WS-CTL-IDX)
048600                 TO WS-REQ-POINT-SUM
048700             PERFORM 2400-ACCUM-CONTROL-SUMMARY
048800                 THRU 2499-ACCUM-CONTROL-SUMMARY-EXIT
048900     END-SEARCH.
049000 2299-FIND-APPLIED-CONTROLS-EXIT.
049100     EXIT.
049200****************************************************************
049300*   ACCUMULATE THE CONTROL-STATUS BREAKOUT FOR THE DASHBOARD.   *
049400*   RQ-0287 - EVERY MAPPED CONTROL IS COUNTED AGAINST ITS OWN   *
049500*   FRAMEWORK EVEN IF THE SAME CONTROL SERVES SEVERAL.          *
049600****************************************************************
049700 2400-ACCUM-CONTROL-SUMMARY.
049800     ADD 1 TO WS-CTL-TOTAL
049900     ADD 1 TO WS-UNIQUE-CTL-SEEN
050000*    RQ-0452 - 'testing' COUNTS WITH 'implemented' FOR THE
050100*    DASHBOARD BREAKOUT, SAME AS THE BASE-SCORE TABLE IN
050200*    CTLSCORE TREATS THE TWO STATUSES ALIKE.
050300     EVALUATE WS-CT-CTL-STATUS (WS-CTL-IDX)
050400         WHEN 'operational'
050500             ADD 1 TO WS-CTL-OPERATIONAL
050600         WHEN 'implemented'
050700         WHEN 'testing'
050800             ADD 1 TO WS-CTL-IMPLEMENTED
050900         WHEN 'in_progress'
051000             ADD 1 TO WS-CTL-IN-PROGRESS
051100         WHEN OTHER
051200             ADD 1 TO WS-CTL-NOT-STARTED
051300     END-EVALUATE
051400     IF WS-CT-EVIDENCE-COUNT (WS-CTL-IDX) > 0
051500         ADD 1 TO WS-CTL-WITH-EVID
051600         ADD WS-CT-EVIDENCE-COUNT (WS-CTL-IDX) TO WS-EVID-TOTAL
051700     END-IF.
051800 2499-ACCUM-CONTROL-SUMMARY-EXIT.
051900     EXIT.
052000****************************************************************
052100*   A REQUIREMENT'S SCORE IS THE AVERAGE OF ITS MAPPED          *
052200*   CONTROLS' COMPLIANCE SCORES.  A REQUIREMENT WITH NO         *
052300*   MAPPED CONTROL IS NOT ADDRESSED (RQ-0183).                  *
052400****************************************************************
052500 2300-SCORE-REQUIREMENT.
052600     IF WS-REQ-MAPPED-CNT = 0
052700         MOVE ZERO TO WS-REQ-AVG-SCORE
052800     ELSE
052900         ADD 1 TO WS-REQ-ADDRESSED
053000         COMPUTE WS-REQ-AVG-4DP ROUNDED =
053100             WS-REQ-POINT-SUM / WS-REQ-MAPPED-CNT
053200         MOVE WS-REQ-AVG-4DP TO WS-REQ-AVG-SCORE
053300         ADD WS-REQ-AVG-SCORE TO WS-POINT-SUM
053400*        RQ-0451 - COMPLIANT CUTOFF RAISED FROM 80 TO 85 AND
053500*        PARTIAL CUTOFF RAISED FROM 40 TO 50.
053600         IF WS-REQ-AVG-SCORE >= 85
053700             ADD 1 TO WS-REQ-COMPLIANT
053800         ELSE
053900             IF WS-REQ-AVG-SCORE >= 50
054000                 ADD 1 TO WS-REQ-PARTIAL
054100             ELSE
054200                 ADD 1 TO WS-REQ-NONCOMP
054300             END-IF
054400         END-IF
054500     END-IF.
054600 2399-SCORE-REQUIREMENT-EXIT.
054700     EXIT.
054800****************************************************************
054900*   GAP ANALYSIS - RQ-0219, REWORKED BY RQ-0453.  SEVERITY IS   *
055000*   DRIVEN BY THE REQUIREMENT'S ADDRESSED/SCORED STATE ALONE -  *
055100*   AN UNMAPPED (NO-CONTROLS) REQUIREMENT OR ONE WHOSE AVERAGE  *
055200*   SCORE IS BELOW THE COMPLIANT CUTOFF IS A HIGH GAP; ONE THAT *
055300*   LANDS IN THE PARTIAL BAND IS A MEDIUM GAP.  THIS RULE SET   *
055400*   NEVER PRODUCES A LOW GAP - SEE GRCMPRES FOR LOW-GAPS.       *
055500****************************************************************
055600 2600-ACCUM-GAPS.
055700     IF WS-REQ-MAPPED-CNT = 0
055800         ADD 1 TO WS-HIGH-GAPS
055900     ELSE
056000         IF WS-REQ-AVG-SCORE < 85
056100             IF WS-REQ-AVG-SCORE >= 50
056200                 ADD 1 TO WS-MEDIUM-GAPS
056300             ELSE
056400                 ADD 1 TO WS-HIGH-GAPS
056500             END-IF
056600         END-IF
056700     END-IF.
056800 2699-ACCUM-GAPS-EXIT.
056900     EXIT.
057000 EJECT
057100****************************************************************
057200*   3000-FINISH-FRAMEWORK BUILDS THE COMPLIANCE RESULT RECORD   *
057300*   FROM THE ACCUMULATORS, DERIVES THE GRADE VIA COPY GRCGRADE  *
057400*   (RQ-0309), AND WRITES IT TO COMPOUT.                        *
057500****************************************************************
057600 3000-FINISH-FRAMEWORK.
057700     MOVE WS-WORK-FRAMEWORK-CODE TO GR-CR-FRAMEWORK-CODE
057800     IF WS-REQ-TOTAL = 0
057900         MOVE ZERO TO WS-COVERAGE-4DP
058000     ELSE
058100         COMPUTE WS-COVERAGE-4DP ROUNDED =
058200             WS-REQ-ADDRESSED / WS-REQ-TOTAL * 100
058300     END-IF
058400     MOVE WS-COVERAGE-4DP TO GR-CR-COVERAGE-PCT
058500*    RQ-0454 - COMPLIANCE SCORE IS POINTS OVER MAX POINTS, AND
058600*    MAX POINTS IS 100 PER ADDRESSED REQUIREMENT (RQ-0183/
058700*    RQ-0451), NOT 100 PER REQUIREMENT ON THE FILE.
058800     IF WS-REQ-ADDRESSED = 0
058900         MOVE ZERO TO WS-SCORE-4DP
059000     ELSE
059100         COMPUTE WS-SCORE-4DP ROUNDED = WS-POINT-SUM / WS-REQ-ADDRESSED
059200     END-IF
059300     MOVE WS-SCORE-4DP TO GR-CR-COMPLIANCE-SCORE
059400     MOVE WS-REQ-TOTAL            TO GR-CR-TOTAL-REQS
059500     MOVE WS-REQ-ADDRESSED        TO GR-CR-REQS-ADDRESSED
059600     MOVE WS-REQ-COMPLIANT        TO GR-CR-REQS-COMPLIANT
059700     MOVE WS-REQ-PARTIAL          TO GR-CR-REQS-PARTIAL
059800     MOVE WS-REQ-NONCOMP          TO GR-CR-REQS-NONCOMP
059900     MOVE WS-CTL-TOTAL            TO GR-CR-CTLS-TOTAL
060000     MOVE WS-CTL-OPERATIONAL      TO GR-CR-CTLS-OPERATIONAL
060100     MOVE WS-CTL-IMPLEMENTED      TO GR-CR-CTLS-IMPLEMENTED
060200     MOVE WS-CTL-IN-PROGRESS      TO GR-CR-CTLS-IN-PROGRESS
060300     MOVE WS-CTL-NOT-STARTED      TO GR-CR-CTLS-NOT-STARTED
060400     MOVE WS-CTL-WITH-EVID        TO GR-CR-CTLS-WITH-EVID
060500     MOVE WS-EVID-TOTAL           TO GR-CR-TOTAL-EVID-COUNT
060600     MOVE WS-HIGH-GAPS            TO GR-CR-HIGH-GAPS
060700     MOVE WS-MEDIUM-GAPS          TO GR-CR-MEDIUM-GAPS
060800     PERFORM 3010-TRACE-ONE-GAP-COUNT
060900         THRU 3019-TRACE-ONE-GAP-COUNT-EXIT
061000         VARYING WS-GC-IDX FROM 1 BY 1
061100         UNTIL WS-GC-IDX > 3
061200     MOVE WS-LOW-GAPS             TO GR-CR-LOW-GAPS
061300     COPY GRCGRADE.
061400     WRITE GR-COMPRESULT-RECORD
061500     IF NOT COMPOUT-IO-OK
061600         DISPLAY 'COMPCALC - WRITE ERROR COMPOUT '
061700             WS-COMPOUT-STATUS
061800         GO TO 9900-ABEND
061900     END-IF.
062000 3099-FINISH-FRAMEWORK-EXIT.
062100     EXIT.
062200*    RQ-0512  TJO  2001-04-19  TRACE ONE CELL OF THE GAP-COUNT
062300*                              REDEFINES TABLE TO THE JOBLOG SO
062400*                              AUDIT CAN FOOT THE GAP BREAKDOWN
062500*                              AGAINST THE PRINTED COMPRPT.
062600 3010-TRACE-ONE-GAP-COUNT.
062700     DISPLAY 'COMPCALC - GAP CELL ' WS-GC-IDX
062800         ' COUNT ' WS-GC-ENTRY (WS-GC-IDX).
062900 3019-TRACE-ONE-GAP-COUNT-EXIT.
063000     EXIT.
063100 EJECT
063200****************************************************************
063300*                         TERMINATION                          *
063400****************************************************************
063500 9999-TERMINATION.
063600     CLOSE REQUIREMENT-FILE REQ-MAP-FILE CONTROL-FILE
063700           COMPLIANCE-OUT-FILE.
063800     DISPLAY 'COMPCALC - FRAMEWORKS WRITTEN : ' WS-FRAMEWORK-CNT.
063900     DISPLAY 'COMPCALC - REQUIREMENTS READ  : ' WS-REQ-READ-CNT.
064000     DISPLAY 'COMPCALC - CONTROLS LOADED    : ' WS-CTL-LOAD-CNT.
064100     DISPLAY 'COMPCALC - MAPPINGS LOADED    : ' WS-MAP-LOAD-CNT.
064200     DISPLAY 'COMPCALC - RUN DATE CCYYMMDD  : ' WS-CURR-DATE-NUM.
064300     GO TO 9999-TERMINATION-EXIT.
064400 9900-ABEND.
064500     DISPLAY 'COMPCALC - ABENDING DUE TO I/O ERROR'.
064600     CLOSE REQUIREMENT-FILE REQ-MAP-FILE CONTROL-FILE
064700           COMPLIANCE-OUT-FILE.
064800     MOVE 16 TO RETURN-CODE.
064900 9999-TERMINATION-EXIT.
065000     EXIT.
