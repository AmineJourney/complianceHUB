000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RPTGEN.
000300 AUTHOR. D L KOWALSKI.
000400 INSTALLATION. GRC SYSTEMS GROUP.
000500 DATE-WRITTEN. 03/02/1992.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - GRC BATCH SUITE.
000800****************************************************************
000900*                     C H A N G E   L O G                      *
001000****************************************************************
001100* 03/02/92  DLK  RQ-0231  INITIAL VERSION.  RISK REGISTER AND
001200*                         TREATMENT PRIORITIES SECTIONS ONLY.
001300* 09/14/93  DLK  RQ-0259  COMPLIANCE SUMMARY SECTION ADDED -
001400*                         READS COMPOUT BUILT BY COMPCALC.
001500* 04/21/95  DLK  RQ-0288  CONTROL DASHBOARD SECTION ADDED.
001600* 11/08/96  TJO  RQ-0312  EVIDENCE SUMMARY SECTION ADDED, PULLS
001700*                         IN THE STORAGE-QUOTA CONTROL CARD.
001800* 01/06/98  TJO  RQ-0355  Y2K - NO DATE ARITHMETIC IN THIS
001900*                         PROGRAM, REVIEWED, NO CHANGE NEEDED.
002000* 12/02/97  TJO  RQ-0340  GRADE/STATUS DERIVATION SHARED WITH
002100*                         COMPCALC VIA COPY GRCGRADE SO THE
002200*                         OVERVIEW LINE NEVER DISAGREES WITH
002300*                         THE COMPLIANCE RESULT RECORD.
002400* 06/17/99  TJO  RQ-0368  TOP-RISKS AND TREATMENT-PRIORITIES NOW
002500*                         USE A REPEATED-MAX SCAN OF THE IN-
002600*                         MEMORY RISK TABLE INSTEAD OF A SORT
002700*                         STEP - TABLE NEVER EXCEEDS 3000 ROWS.
002800* 08/30/01  PNR  RQ-0405  REQUIREMENT-COVERAGE SUB-SECTION ADDED
002900*                         TO THE CONTROL DASHBOARD.
003000* 02/19/05  PNR  RQ-0455  STORAGE-QUOTA PERCENT NOW SHOWS ONE
003100*                         DECIMAL PLACE INSTEAD OF BEING
003200*                         TRUNCATED TO A WHOLE PERCENT.
003300* 02/26/05  PNR  RQ-0456  CONTROL DASHBOARD WAS DROPPING
003400*                         'testing' STATUS CONTROLS INTO NOT
003500*                         STARTED.  5115-TALLY-AND-READ-NEXT NOW
003600*                         COUNTS TESTING WITH IMPLEMENTED, SAME
003700*                         AS THE COMPCALC CONTROL SUMMARY.
003800* 03/05/05  PNR  RQ-0463  3300-TREATMENT-PRIORITIES EXCLUDED ANY
003900*                         RISK NOT ALREADY high/critical RESIDUAL
004000*                         BEFORE IT EVER RANKED THEM, SO A MEDIUM
004100*                         OR LOW RISK WITH NO CONTROLS COULD NEVER
004200*                         SURFACE EVEN TO FILL A REMAINING SLOT.
004300*                         RISK TABLE NOW CARRIES CONTROL COUNT,
004400*                         AVERAGE EFFECTIVENESS AND A RISKRPT-
004500*                         RULE-2 PRIORITY RANK FOR EVERY RISK;
004600*                         ALL RISKS ARE CANDIDATES, RANKED
004700*                         CRITICAL/HIGH/MEDIUM AND CAPPED AT 20,
004800*                         WITH RULE-3 RECOMMENDATION TEXT ADDED
004900*                         TO THE PRINT LINE.
005000* 03/12/05  PNR  RQ-0464  4200-GAP-ANALYSIS ONLY EVER RE-DISPLAYED
005100*                         THE THREE ROLLED-UP GAP COUNTS ALREADY ON
005200*                         THE COMPOUT RECORD - THE CONTROL OWNERS
005300*                         HAD NO WAY TO TELL WHICH REQUIREMENT WAS
005400*                         SHORT A CONTROL WITHOUT GOING BACK TO
005500*                         COMPCALC'S OWN PRINT QUEUE.  REQFILE IS
005600*                         NOW READ HERE (SAME RECORD COMPCALC
005700*                         SCORES FROM) AND EACH MANDATORY
005800*                         REQUIREMENT'S STATUS IS RE-DERIVED
005900*                         AGAINST THE CTLFILE/REQMAP TABLES BELOW
006000*                         SO A DETAIL LINE CAN BE PRINTED FOR EVERY
006100*                         GAP REQUIREMENT, WITH ITS SEVERITY.
006200* 03/19/05  PNR  RQ-0465  4300-PRIORITIZED-ACTIONS PRINTED NOTHING
006300*                         BUT A BANNER TELLING THE READER TO GO
006400*                         LOOK AT THE GAP COUNTS ABOVE.  IT NOW
006500*                         BUILDS A REAL ACTION LIST - CRITICAL FOR
006600*                         EVERY REQUIREMENT WITH NO WORKING CONTROL,
006700*                         HIGH FOR CONTROLS CARRYING NO EVIDENCE
006800*                         (MAX 10), MEDIUM FOR CONTROLS PAST THEIR
006900*                         NEXT REVIEW DATE (MAX 10) - SORTED
007000*                         CRITICAL TO LOW, CAPPED AT 20 OVERALL.
007100* 03/26/05  PNR  RQ-0466  CONTROL DASHBOARD AND EFFECTIVENESS
007200*                         METRICS WERE IGNORING THE CONTROL-FAMILY,
007300*                         EFFECT-RATING AND LAST-TESTED-DATE FIELDS
007400*                         CTLFILE HAS CARRIED SINCE THE 1993 AND
007500*                         1998 COPYBOOK CHANGES.  DASHBOARD NOW
007600*                         BREAKS CONTROLS OUT BY FAMILY AND SHOWS
007700*                         EVIDENCE-COVERAGE PERCENT; EFFECTIVENESS
007800*                         METRICS NOW SHOWS THE AVERAGE 1-5 RATING
007900*                         AND TESTED/UNTESTED COUNTS.
008000* 04/02/05  PNR  RQ-0467  6100-EVIDENCE-SUMMARY PRINTED A RUNNING
008100*                         TOTAL LINE PER EVIDENCE RECORD INSTEAD OF
008200*                         A SUMMARY - NO WAY TO SEE TOTALS BY TYPE
008300*                         OR VERIFICATION STATUS WITHOUT ADDING THE
008400*                         DECK UP BY HAND.  EVIDFILE IS NOW FULLY
008500*                         TALLIED BEFORE ANYTHING PRINTS - COUNTS BY
008600*                         TYPE AND BY STATUS, PLUS EXPIRED AND
008700*                         UNLINKED COUNTS.
008800****************************************************************
008900*                                                                *
009000*A    ABSTRACT..                                                 *
009100*  RPTGEN PRODUCES THE COMBINED GRC BATCH REPORT ON RPTFILE -    *
009200*  RISK REGISTER, TREATMENT PRIORITIES, COMPLIANCE SUMMARY,      *
009300*  CONTROL DASHBOARD AND EVIDENCE SUMMARY - FROM THE FILES       *
009400*  SCORED BY RISKCALC, CTLSCORE AND COMPCALC.  THIS IS ALWAYS    *
009500*  THE LAST STEP OF THE NIGHTLY GRC BATCH SUITE.                 *
009600*                                                                *
009700*J    JCL..                                                      *
009800*                                                                *
009900* //RPTGEN   EXEC PGM=RPTGEN                                     *
010000* //SYSOUT   DD SYSOUT=*                                         *
010100* //RISKFILE DD DSN=GRC.PROD.RISKFILE,DISP=SHR                   *
010200* //ASSESOUT DD DSN=GRC.PROD.ASSESSOUT,DISP=SHR                  *
010300* //CTLFILE  DD DSN=GRC.PROD.CTLFILE,DISP=SHR                    *
010400* //REQFILE  DD DSN=GRC.PROD.REQFILE,DISP=SHR                    *
010500* //REQMAP   DD DSN=GRC.PROD.REQMAP,DISP=SHR                     *
010600* //COMPOUT  DD DSN=GRC.PROD.COMPOUT,DISP=SHR                    *
010700* //EVIDFILE DD DSN=GRC.PROD.EVIDFILE,DISP=SHR                   *
010800* //QUOTACRD DD DSN=GRC.PROD.QUOTACRD,DISP=SHR                   *
010900* //RPTFILE  DD SYSOUT=*                                         *
011000*                                                                *
011100*P    ENTRY PARAMETERS..                                         *
011200*     NONE.                                                      *
011300*                                                                *
011400*E    ERRORS DETECTED BY THIS ELEMENT..                          *
011500*     I/O ERROR ON ANY FILE ABENDS THE RUN.                      *
011600*                                                                *
011700*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
011800*     COPY GRCGRADE - INLINE GRADE/STATUS/GAP-COUNT DERIVATION.  *
011900*                                                                *
012000*U    USER CONSTANTS AND TABLES REFERENCED..                     *
012100*     NONE.                                                      *
012200*                                                                *
012300****************************************************************
012400 ENVIRONMENT DIVISION.
012500 CONFIGURATION SECTION.
012600 SOURCE-COMPUTER. IBM-370.
012700 OBJECT-COMPUTER. IBM-370.
012800 SPECIAL-NAMES.
012900     C01 IS TOP-OF-FORM
013000     UPSI-0 ON GR-RERUN-SWITCH.
013100 INPUT-OUTPUT SECTION.
013200 FILE-CONTROL.
013300     SELECT RISK-FILE ASSIGN TO RISKFILE
013400         ORGANIZATION IS SEQUENTIAL
013500         FILE STATUS IS WS-RISK-STATUS.
013600     SELECT ASSESS-OUT-FILE ASSIGN TO ASSESOUT
013700         ORGANIZATION IS SEQUENTIAL
013800         FILE STATUS IS WS-ASSESSOUT-STATUS.
013900     SELECT CONTROL-FILE ASSIGN TO CTLFILE
014000         ORGANIZATION IS SEQUENTIAL
014100         FILE STATUS IS WS-CTLFILE-STATUS.
014200     SELECT REQ-MAP-FILE ASSIGN TO REQMAP
014300         ORGANIZATION IS SEQUENTIAL
014400         FILE STATUS IS WS-REQMAP-STATUS.
014500*    RQ-0464 - REQFILE ADDED SO GAP-ANALYSIS CAN RE-DERIVE
014600*    PER-REQUIREMENT STATUS THE SAME WAY COMPCALC DOES.
014700     SELECT REQUIREMENT-FILE ASSIGN TO REQFILE
014800         ORGANIZATION IS SEQUENTIAL
014900         FILE STATUS IS WS-REQFILE-STATUS.
015000     SELECT COMPLIANCE-IN-FILE ASSIGN TO COMPOUT
015100         ORGANIZATION IS SEQUENTIAL
015200         FILE STATUS IS WS-COMPOUT-STATUS.
015300     SELECT EVIDENCE-FILE ASSIGN TO EVIDFILE
015400         ORGANIZATION IS SEQUENTIAL
015500         FILE STATUS IS WS-EVIDFILE-STATUS.
015600     SELECT QUOTA-CARD-FILE ASSIGN TO QUOTACRD
015700         ORGANIZATION IS SEQUENTIAL
015800         FILE STATUS IS WS-QUOTACRD-STATUS.
015900     SELECT REPORT-FILE ASSIGN TO RPTFILE
016000         ORGANIZATION IS SEQUENTIAL
016100         FILE STATUS IS WS-RPTFILE-STATUS.
016200 DATA DIVISION.
016300 FILE SECTION.
016400 FD  RISK-FILE
016500     RECORDING MODE IS F
016600     BLOCK CONTAINS 0 RECORDS
016700     LABEL RECORDS ARE STANDARD.
016800     COPY GRRISKRC.
016900 FD  ASSESS-OUT-FILE
017000     RECORDING MODE IS F
017100     BLOCK CONTAINS 0 RECORDS
017200     LABEL RECORDS ARE STANDARD.
017300     COPY GRASMTOT.
017400 FD  CONTROL-FILE
017500     RECORDING MODE IS F
017600     BLOCK CONTAINS 0 RECORDS
017700     LABEL RECORDS ARE STANDARD.
017800     COPY GRCTLREC.
017900 FD  REQ-MAP-FILE
018000     RECORDING MODE IS F
018100     BLOCK CONTAINS 0 RECORDS
018200     LABEL RECORDS ARE STANDARD.
018300     COPY GRREQMAP.
018400 FD  REQUIREMENT-FILE
018500     RECORDING MODE IS F
018600     BLOCK CONTAINS 0 RECORDS
018700     LABEL RECORDS ARE STANDARD.
018800     COPY GRREQREC.
018900 FD  COMPLIANCE-IN-FILE
019000     RECORDING MODE IS F
019100     BLOCK CONTAINS 0 RECORDS
019200     LABEL RECORDS ARE STANDARD.
019300     COPY GRCMPRES.
019400 FD  EVIDENCE-FILE
019500     RECORDING MODE IS F
019600     BLOCK CONTAINS 0 RECORDS
019700     LABEL RECORDS ARE STANDARD.
019800     COPY GREVIDRC.
019900 FD  QUOTA-CARD-FILE
020000     RECORDING MODE IS F
020100     BLOCK CONTAINS 0 RECORDS
020200     LABEL RECORDS ARE STANDARD.
020300     COPY GRCOQUOT.
020400 FD  REPORT-FILE
020500     RECORDING MODE IS F
020600     BLOCK CONTAINS 0 RECORDS
020700     LABEL RECORDS ARE STANDARD.
020800 01  GR-REPORT-RECORD.
020900     05  GR-RR-PRINT-AREA          PIC X(132).
021000     05  FILLER                    PIC X(01).
021100 WORKING-STORAGE SECTION.
021200 01  FILLER PIC X(32)
021300     VALUE 'RPTGEN   WORKING STORAGE BEGINS'.
021400****************************************************************
021500*                      FILE STATUS AREA                        *
021600****************************************************************
021700 01  WS-FILE-STATUS-AREA.
021800     05  WS-RISK-STATUS        PIC X(02).
021900         88  RISK-IO-OK                 VALUE '00'.
022000         88  RISK-IO-EOF                VALUE '10'.
022100     05  WS-ASSESSOUT-STATUS   PIC X(02).
022200         88  ASSESSOUT-IO-OK            VALUE '00'.
022300         88  ASSESSOUT-IO-EOF           VALUE '10'.
022400     05  WS-CTLFILE-STATUS     PIC X(02).
022500         88  CTLFILE-IO-OK              VALUE '00'.
022600         88  CTLFILE-IO-EOF             VALUE '10'.
022700     05  WS-REQMAP-STATUS      PIC X(02).
022800         88  REQMAP-IO-OK               VALUE '00'.
022900         88  REQMAP-IO-EOF              VALUE '10'.
023000     05  WS-REQFILE-STATUS     PIC X(02).
023100         88  REQFILE-IO-OK              VALUE '00'.
023200         88  REQFILE-IO-EOF             VALUE '10'.
023300     05  WS-COMPOUT-STATUS     PIC X(02).
023400         88  COMPOUT-IO-OK              VALUE '00'.
023500         88  COMPOUT-IO-EOF             VALUE '10'.
023600     05  WS-EVIDFILE-STATUS    PIC X(02).
023700         88  EVIDFILE-IO-OK             VALUE '00'.
023800         88  EVIDFILE-IO-EOF            VALUE '10'.
023900     05  WS-QUOTACRD-STATUS    PIC X(02).
024000         88  QUOTACRD-IO-OK             VALUE '00'.
024100         88  QUOTACRD-IO-EOF            VALUE '10'.
024200     05  WS-RPTFILE-STATUS     PIC X(02).
024300         88  RPTFILE-IO-OK              VALUE '00'.
024400     05  FILLER                PIC X(02).
024500 01  WS-SWITCHES.
024600     05  WS-RISK-EOF-SW        PIC X(01) VALUE 'N'.
024700         88  RISK-EOF                   VALUE 'Y'.
024800     05  WS-ASSESSOUT-EOF-SW   PIC X(01) VALUE 'N'.
024900         88  ASSESSOUT-EOF               VALUE 'Y'.
025000     05  WS-CTLFILE-EOF-SW     PIC X(01) VALUE 'N'.
025100         88  CTLFILE-EOF                VALUE 'Y'.
025200     05  WS-REQMAP-EOF-SW      PIC X(01) VALUE 'N'.
025300         88  REQMAP-EOF                 VALUE 'Y'.
025400     05  WS-REQFILE-EOF-SW     PIC X(01) VALUE 'N'.
025500         88  REQFILE-EOF                VALUE 'Y'.
025600     05  WS-COMPOUT-EOF-SW     PIC X(01) VALUE 'N'.
025700         88  COMPOUT-EOF                VALUE 'Y'.
025800     05  WS-EVIDFILE-EOF-SW    PIC X(01) VALUE 'N'.
025900         88  EVIDFILE-EOF               VALUE 'Y'.
026000     05  GR-RERUN-SWITCH       PIC X(01) VALUE 'N'.
026100     05  FILLER                PIC X(02).
026200****************************************************************
026300*          PRINT LINE AND ITS REDEFINED LAYOUTS                *
026400****************************************************************
026500 01  WS-PRINT-LINE.
026600     05  FILLER                PIC X(132).
026700 01  WS-HEADING-LINE REDEFINES WS-PRINT-LINE.
026800     05  WS-HL-TITLE           PIC X(60).
026900     05  FILLER                PIC X(72).
027000****************************************************************
027100*   RISK REGISTER DETAIL LINE (RQ-0468) - RISKRPT REPORT 1       *
027200*   COLUMN SET: RISK ID, TITLE, CATEGORY, STATUS, INHERENT       *
027300*   L/I/SCORE/LEVEL, RESIDUAL SCORE/LEVEL, REDUCTION PCT, AND    *
027400*   CONTROL COUNT.  SHARED BY 3100-REGISTER-SUMMARY AND          *
027500*   3200-TOP-RISKS, WHICH PRINT THE SAME COLUMN SET.             *
027600****************************************************************
027700 01  WS-RISK-DETAIL-LINE REDEFINES WS-PRINT-LINE.
027800     05  WS-RD-RISK-ID         PIC X(08).
027900     05  FILLER                PIC X(01).
028000     05  WS-RD-TITLE           PIC X(30).
028100     05  FILLER                PIC X(01).
028200     05  WS-RD-CATEGORY        PIC X(12).
028300     05  FILLER                PIC X(01).
028400     05  WS-RD-STATUS          PIC X(12).
028500     05  FILLER                PIC X(01).
028600     05  WS-RD-INH-LIKELIHOOD  PIC Z9.
028700     05  FILLER                PIC X(01).
028800     05  WS-RD-INH-IMPACT      PIC Z9.
028900     05  FILLER                PIC X(01).
029000     05  WS-RD-INH-SCORE       PIC ZZ9.
029100     05  FILLER                PIC X(01).
029200     05  WS-RD-INH-LEVEL       PIC X(08).
029300     05  FILLER                PIC X(01).
029400     05  WS-RD-RES-SCORE       PIC ZZ9.
029500     05  FILLER                PIC X(01).
029600     05  WS-RD-RES-LEVEL       PIC X(08).
029700     05  FILLER                PIC X(01).
029800     05  WS-RD-REDUCTION-PCT   PIC ZZ9.99.
029900     05  FILLER                PIC X(01).
030000     05  WS-RD-CTL-COUNT       PIC Z9.
030100     05  FILLER                PIC X(25).
030200****************************************************************
030300*   TREATMENT-PRIORITIES DETAIL LINE (RQ-0463) - PRIORITY,       *
030400*   CONTROL COUNT, AVERAGE EFFECTIVENESS AND RECOMMENDATION      *
030500*   TEXT PER RISKRPT RULES 2-3, IN PLACE OF THE OWNER-ID         *
030600*   COLUMN THE REGISTER LINE ABOVE USES.                         *
030700****************************************************************
030800 01  WS-TREAT-DETAIL-LINE REDEFINES WS-PRINT-LINE.
030900     05  WS-TD-RISK-ID         PIC X(08).
031000     05  FILLER                PIC X(02).
031100     05  WS-TD-TITLE           PIC X(30).
031200     05  FILLER                PIC X(02).
031300     05  WS-TD-PRIORITY        PIC X(08).
031400     05  FILLER                PIC X(02).
031500     05  WS-TD-INH-LEVEL       PIC X(08).
031600     05  FILLER                PIC X(02).
031700     05  WS-TD-RES-LEVEL       PIC X(08).
031800     05  FILLER                PIC X(02).
031900     05  WS-TD-CTL-COUNT       PIC ZZ9.
032000     05  FILLER                PIC X(02).
032100     05  WS-TD-AVG-EFFECT      PIC ZZ9.
032200     05  FILLER                PIC X(02).
032300     05  WS-TD-RECOMMEND       PIC X(40).
032400     05  FILLER                PIC X(10).
032500*    RQ-0469 - WIDENED TO CARRY THE REQUIREMENT COUNTS THAT WERE
032600*    ALREADY SITTING ON GRCMPRES BUT NEVER REACHED THE PRINT
032700*    LINE: TOTAL, ADDRESSED, COMPLIANT, PARTIAL AND NON-COMPLIANT.
032800 01  WS-COMP-DETAIL-LINE REDEFINES WS-PRINT-LINE.
032900     05  WS-CD-FRAMEWORK       PIC X(10).
033000     05  FILLER                PIC X(01).
033100     05  WS-CD-TOTAL-REQS      PIC ZZZ9.
033200     05  FILLER                PIC X(01).
033300     05  WS-CD-ADDR-REQS       PIC ZZZ9.
033400     05  FILLER                PIC X(01).
033500     05  WS-CD-COMPLIANT-REQS  PIC ZZZ9.
033600     05  FILLER                PIC X(01).
033700     05  WS-CD-PARTIAL-REQS    PIC ZZZ9.
033800     05  FILLER                PIC X(01).
033900     05  WS-CD-NONCOMP-REQS    PIC ZZZ9.
034000     05  FILLER                PIC X(01).
034100     05  WS-CD-COVERAGE        PIC ZZ9.99.
034200     05  FILLER                PIC X(01).
034300     05  WS-CD-SCORE           PIC ZZ9.99.
034400     05  FILLER                PIC X(01).
034500     05  WS-CD-GRADE           PIC X(02).
034600     05  FILLER                PIC X(01).
034700     05  WS-CD-STATUS          PIC X(20).
034800     05  FILLER                PIC X(01).
034900     05  WS-CD-HIGH-GAPS       PIC ZZ9.
035000     05  FILLER                PIC X(01).
035100     05  WS-CD-MED-GAPS        PIC ZZ9.
035200     05  FILLER                PIC X(01).
035300     05  WS-CD-LOW-GAPS        PIC ZZ9.
035400     05  FILLER                PIC X(47).
035500 01  WS-CTL-DETAIL-LINE REDEFINES WS-PRINT-LINE.
035600     05  WS-XD-STATUS-LABEL    PIC X(20).
035700     05  FILLER                PIC X(02).
035800     05  WS-XD-COUNT           PIC ZZZ9.
035900     05  FILLER                PIC X(105).
036000 01  WS-EVID-DETAIL-LINE REDEFINES WS-PRINT-LINE.
036100     05  WS-ED-TYPE            PIC X(12).
036200     05  FILLER                PIC X(02).
036300     05  WS-ED-VALID-COUNT     PIC ZZZ9.
036400     05  FILLER                PIC X(02).
036500     05  WS-ED-TOTAL-COUNT     PIC ZZZ9.
036600     05  FILLER                PIC X(103).
036700****************************************************************
036800*   GAP-ANALYSIS DETAIL LINE (RQ-0464) - ONE LINE PER MANDATORY *
036900*   REQUIREMENT WHOSE STATUS COMES BACK no_controls,            *
037000*   not_implemented, non_compliant OR partial.                  *
037100****************************************************************
037200 01  WS-GAP-DETAIL-LINE REDEFINES WS-PRINT-LINE.
037300     05  WS-GD-REQ-CODE        PIC X(12).
037400     05  FILLER                PIC X(02).
037500     05  WS-GD-TITLE           PIC X(30).
037600     05  FILLER                PIC X(02).
037700     05  WS-GD-STATUS          PIC X(16).
037800     05  FILLER                PIC X(02).
037900     05  WS-GD-SEVERITY        PIC X(08).
038000     05  FILLER                PIC X(60).
038100****************************************************************
038200*   PRIORITIZED-ACTION DETAIL LINE (RQ-0465).                   *
038300****************************************************************
038400 01  WS-ACTION-DETAIL-LINE REDEFINES WS-PRINT-LINE.
038500     05  WS-AD-PRIORITY        PIC X(08).
038600     05  FILLER                PIC X(02).
038700     05  WS-AD-TEXT            PIC X(60).
038800     05  FILLER                PIC X(62).
038900****************************************************************
039000*   GENERIC LABEL/PERCENT LINE (RQ-0466) - EVIDENCE-COVERAGE     *
039100*   PERCENT AND AVERAGE EFFECTIVENESS RATING REUSE THIS LAYOUT.  *
039200****************************************************************
039300 01  WS-PCT-DETAIL-LINE REDEFINES WS-PRINT-LINE.
039400     05  WS-PD-LABEL           PIC X(20).
039500     05  FILLER                PIC X(02).
039600     05  WS-PD-VALUE           PIC ZZ9.99.
039700     05  FILLER                PIC X(104).
039800****************************************************************
039900*                 RUN COUNTERS - EOJ DISPLAY                   *
040000****************************************************************
040100 01  WS-RUN-COUNTERS.
040200     05  WS-RISK-TBL-LOAD-CNT  PIC 9(05) COMP-3 VALUE ZERO.
040300     05  WS-ASMT-TBL-LOAD-CNT  PIC 9(05) COMP-3 VALUE ZERO.
040400     05  WS-LINES-WRITTEN-CNT  PIC 9(07) COMP-3 VALUE ZERO.
040500     05  FILLER                PIC X(02).
040600****************************************************************
040700*    IN-MEMORY RISK TABLE - BUILT FROM RISKFILE AND JOINED     *
040800*    AGAINST THE CURRENT ASSESSMENT WITH THE LOWEST RESIDUAL    *
040900*    SCORE, PULLED FROM WS-ASMT-TABLE BELOW.  SORTED INPUT +    *
041000*    BINARY SEARCH, NO INDEXED FILE (RQ-0368).                  *
041100****************************************************************
041200 01  WS-RISK-TABLE.
041300     05  WS-RISK-TBL-COUNT     PIC 9(05) COMP VALUE ZERO.
041400     05  WS-RISK-ENTRY OCCURS 3000 TIMES
041500                       INDEXED BY WS-RISK-IDX.
041600         10  WS-RT-RISK-ID         PIC X(08).
041700         10  WS-RT-TITLE           PIC X(40).
041800         10  WS-RT-CATEGORY        PIC X(12).
041900         10  WS-RT-STATUS          PIC X(12).
042000         10  WS-RT-INH-LIKELIHOOD  PIC 9(02).
042100         10  WS-RT-INH-IMPACT      PIC 9(02).
042200         10  WS-RT-INH-SCORE       PIC 9(03).
042300         10  WS-RT-INH-LEVEL       PIC X(08).
042400         10  WS-RT-RES-LEVEL       PIC X(08).
042500         10  WS-RT-RES-SCORE       PIC 9(03).
042600*        RQ-0468 - REDUCTION PCT CARRIED PER RISK (RULE 5) SO
042700*        THE REGISTER LINE AND THE TOP-RISKS LINE (SAME COLUMN
042800*        SET) NEVER HAVE TO RECOMPUTE IT FROM THE TABLE AGAIN.
042900         10  WS-RT-REDUCTION-PCT   PIC 9(03)V99.
043000*        RQ-0463 - CONTROL COUNT, AVERAGE EFFECTIVENESS AND THE
043100*        RULE-2 PRIORITY RANK ARE NOW CARRIED PER RISK SO
043200*        3300-TREATMENT-PRIORITIES CAN RANK AND RECOMMEND.
043300         10  WS-RT-CTL-COUNT       PIC 9(02) COMP.
043400         10  WS-RT-AVG-EFFECT      PIC 9(03).
043500         10  WS-RT-PRIORITY-RANK   PIC 9(01) COMP.
043600         10  WS-RT-PRINTED-SW      PIC X(01).
043700             88  WS-RT-ALREADY-PRINTED  VALUE 'Y'.
043800         10  FILLER                PIC X(02).
043900 01  WS-ASMT-TABLE.
044000     05  WS-ASMT-TBL-COUNT     PIC 9(05) COMP VALUE ZERO.
044100     05  WS-ASMT-ENTRY OCCURS 2000 TIMES
044200                       ASCENDING KEY IS WS-AT-RISK-ID
044300                       INDEXED BY WS-ASMT-IDX.
044400         10  WS-AT-RISK-ID         PIC X(08).
044500         10  WS-AT-RES-SCORE       PIC 9(03).
044600         10  WS-AT-RES-LEVEL       PIC X(08).
044700         10  WS-AT-EFFECT-RATING   PIC 9(03).
044800         10  FILLER                PIC X(02).
044900 01  WS-TOPRISK-WORK-AREA.
045000     05  WS-TOP-BEST-SCORE     PIC 9(03).
045100     05  WS-TOP-BEST-SUB       PIC 9(05) COMP VALUE ZERO.
045200     05  WS-TOP-PRINTED-CNT    PIC 9(03) COMP VALUE ZERO.
045300     05  FILLER                PIC X(04).
045400****************************************************************
045500*   WORK AREA FOR THE PER-RISK CONTROL-COUNT/EFFECTIVENESS       *
045600*   SCAN PERFORMED OUT OF 3130-ACCUM-RISK-CONTROLS (RQ-0463).    *
045700****************************************************************
045800 01  WS-CTLCNT-WORK-AREA.
045900     05  WS-CC-COUNT           PIC 9(02) COMP VALUE ZERO.
046000     05  WS-CC-EFFECT-SUM      PIC 9(05) COMP-3 VALUE ZERO.
046100     05  FILLER                PIC X(02).
046200****************************************************************
046300*   RISK-CATEGORY BREAKOUT TABLE FOR THE REGISTER (RQ-0468) -    *
046400*   CATEGORY IS FREE-TEXT ON GRRISKRC SO IT IS COUNTED BY A      *
046500*   SEARCH-OR-ADD TABLE, SAME IDIOM AS WS-FAMILY-TABLE BELOW.    *
046600****************************************************************
046700 01  WS-RISK-CAT-TABLE.
046800     05  WS-RCT-TBL-COUNT      PIC 9(03) COMP VALUE ZERO.
046900     05  WS-RCT-ENTRY OCCURS 20 TIMES
047000                      INDEXED BY WS-RCT-IDX.
047100         10  WS-RCT-NAME           PIC X(12).
047200         10  WS-RCT-COUNT          PIC 9(05) COMP-3.
047300         10  WS-RCT-INH-SUM        PIC 9(07) COMP-3.
047310         10  FILLER                PIC X(02).
047400****************************************************************
047500*   RISK-REGISTER GRAND-TOTAL ACCUMULATORS (RQ-0468) - RISKRPT   *
047600*   REPORT 1 CLOSES WITH TOTAL RISKS, COUNTS BY INHERENT LEVEL,  *
047700*   AND THE AVERAGE INHERENT/RESIDUAL SCORE ACROSS ALL RISKS.    *
047800****************************************************************
047900 01  WS-RISKREG-TOTALS.
048000     05  WS-RG-CRITICAL        PIC 9(05) COMP-3 VALUE ZERO.
048100     05  WS-RG-HIGH            PIC 9(05) COMP-3 VALUE ZERO.
048200     05  WS-RG-MEDIUM          PIC 9(05) COMP-3 VALUE ZERO.
048300     05  WS-RG-LOW             PIC 9(05) COMP-3 VALUE ZERO.
048400     05  WS-RG-INH-SUM         PIC 9(07) COMP-3 VALUE ZERO.
048500     05  WS-RG-RES-SUM         PIC 9(07) COMP-3 VALUE ZERO.
048600     05  WS-RG-PCT-4DP         PIC S9(05)V9999 COMP-3.
048700     05  WS-RG-AVG-4DP         PIC S9(05)V9999 COMP-3.
048800     05  WS-RG-INH-AVG         PIC ZZ9.99.
048900     05  WS-RG-RES-AVG         PIC ZZ9.99.
049000     05  FILLER                PIC X(02).
049100****************************************************************
049200*   COMPLIANCE GRAND-TOTAL ACCUMULATORS (RQ-0469) - COMPRPT       *
049300*   CLOSES WITH THE FRAMEWORK COUNT AND THE GRAND-AVERAGE         *
049400*   COMPLIANCE SCORE AND COVERAGE ACROSS ALL CURRENT FRAMEWORKS.  *
049500****************************************************************
049600 01  WS-COMPRPT-TOTALS.
049700     05  WS-CG-FRAMEWORK-CNT   PIC 9(03) COMP-3 VALUE ZERO.
049800     05  WS-CG-COVERAGE-SUM    PIC 9(06)V99 COMP-3 VALUE ZERO.
049900     05  WS-CG-SCORE-SUM       PIC 9(06)V99 COMP-3 VALUE ZERO.
050000     05  WS-CG-AVG-4DP         PIC S9(05)V9999 COMP-3.
050100     05  WS-CG-AVG-COVERAGE    PIC ZZ9.99.
050200     05  WS-CG-AVG-SCORE       PIC ZZ9.99.
050300     05  FILLER                PIC X(02).
050400****************************************************************
050500*   IN-MEMORY CONTROL AND MAP TABLES (RQ-0464) - CTLFILE AND    *
050600*   REQMAP ARE EACH READ ONCE, AT INITIALIZATION, INSTEAD OF    *
050700*   BEING RE-READ SEQUENTIALLY INSIDE 5100-DASHBOARD AND        *
050800*   5300-REQUIREMENT-COVERAGE, SO GAP-ANALYSIS AND PRIORITIZED- *
050900*   ACTIONS CAN ALSO JOIN AGAINST THEM - SAME LOAD-TABLE-THEN-  *
051000*   SEARCH PATTERN COMPCALC USES FOR ITS OWN SCORING PASS.      *
051100****************************************************************
051200 01  WS-CTL-JOIN-TABLE.
051300     05  WS-CJ-TBL-COUNT       PIC 9(05) COMP VALUE ZERO.
051400     05  WS-CJ-ENTRY OCCURS 5000 TIMES
051500                      ASCENDING KEY IS WS-CJ-REF-CODE
051600                      INDEXED BY WS-CJ-IDX.
051700         10  WS-CJ-REF-CODE        PIC X(10).
051800         10  WS-CJ-FAMILY          PIC X(20).
051900         10  WS-CJ-CTL-STATUS      PIC X(18).
052000         10  WS-CJ-EVIDENCE-COUNT  PIC 9(03).
052100         10  WS-CJ-DEFICIENCY-FLAG PIC X(01).
052200             88  WS-CJ-HAS-DEFICIENCY   VALUE 'Y'.
052300         10  WS-CJ-NEXT-REVIEW-DATE PIC 9(08).
052400         10  WS-CJ-EFFECT-RATING   PIC 9(01).
052500         10  WS-CJ-LAST-TESTED-DATE PIC 9(08).
052600         10  WS-CJ-COMPLIANCE-SCORE PIC 9(03).
052700         10  FILLER                PIC X(02).
052800 01  WS-MAP-JOIN-TABLE.
052900     05  WS-MJ-TBL-COUNT       PIC 9(05) COMP VALUE ZERO.
053000     05  WS-MJ-ENTRY OCCURS 10000 TIMES
053100                      INDEXED BY WS-MJ-IDX.
053200         10  WS-MJ-REQ-ID          PIC X(08).
053300         10  WS-MJ-REF-CODE        PIC X(10).
053400         10  FILLER                PIC X(02).
053500****************************************************************
053600*   WORK AREA FOR 4220-DERIVE-REQ-STATUS (RQ-0464) - MIRRORS    *
053700*   COMPCALC'S WS-REQ-* FIELDS BUT SCOPED TO ONE REQUIREMENT    *
053800*   AT A TIME SINCE GAP-ANALYSIS DOES NOT ACCUMULATE ACROSS     *
053900*   THE WHOLE FRAMEWORK THE WAY COMPCALC'S SCORING PASS DOES.   *
054000****************************************************************
054100 01  WS-GAP-WORK-AREA.
054200     05  WS-GAP-VALID-MAP-CNT  PIC 9(03) COMP VALUE ZERO.
054300     05  WS-GAP-MAPPED-CNT     PIC 9(03) COMP VALUE ZERO.
054400     05  WS-GAP-POINT-SUM      PIC 9(07) COMP-3 VALUE ZERO.
054500     05  WS-GAP-AVG-4DP        PIC S9(05)V9999 COMP-3.
054600     05  WS-GAP-AVG-SCORE      PIC 9(03).
054700     05  WS-GAP-STATUS         PIC X(16).
054800     05  WS-GAP-SEVERITY       PIC X(08).
054900     05  FILLER                PIC X(02).
055000****************************************************************
055100*   PRIORITIZED-ACTIONS TABLE (RQ-0465) - BUILT FROM THE GAP    *
055200*   REQUIREMENTS FOUND ABOVE (CRITICAL) PLUS A SCAN OF THE      *
055300*   CONTROL-JOIN TABLE FOR NO-EVIDENCE (HIGH) AND OVERDUE-      *
055400*   REVIEW (MEDIUM) CONTROLS, THEN PRINTED BEST-FIRST, CAPPED   *
055500*   AT 20, THE SAME REPEATED-BEST SCAN RQ-0368 AND RQ-0463 USE. *
055600****************************************************************
055700 01  WS-ACTION-TABLE.
055800     05  WS-ACT-TBL-COUNT      PIC 9(05) COMP VALUE ZERO.
055900     05  WS-ACT-ENTRY OCCURS 500 TIMES
056000                      INDEXED BY WS-ACT-IDX.
056100         10  WS-ACT-PRIORITY-RANK  PIC 9(01) COMP.
056200         10  WS-ACT-TEXT           PIC X(60).
056300         10  WS-ACT-PRINTED-SW     PIC X(01).
056400             88  WS-ACT-ALREADY-PRINTED VALUE 'Y'.
056500         10  FILLER                PIC X(02).
056600 01  WS-ACTION-WORK-AREA.
056700     05  WS-ACT-BEST-SUB       PIC 9(05) COMP VALUE ZERO.
056800     05  WS-ACT-PRINTED-CNT    PIC 9(03) COMP VALUE ZERO.
056900     05  WS-CJ-IDX-CTR         PIC 9(02) COMP VALUE ZERO.
057000     05  FILLER                PIC X(04).
057100****************************************************************
057200*   CONTROL-FAMILY BREAKOUT TABLE FOR THE DASHBOARD (RQ-0466) - *
057300*   FAMILIES ARE FREE-TEXT ON GRCTLREC SO THEY ARE COUNTED BY   *
057400*   A SEARCH-OR-ADD TABLE RATHER THAN A FIXED SET OF COUNTERS.  *
057500****************************************************************
057600 01  WS-FAMILY-TABLE.
057700     05  WS-FAM-TBL-COUNT      PIC 9(03) COMP VALUE ZERO.
057800     05  WS-FAM-ENTRY OCCURS 50 TIMES
057900                      INDEXED BY WS-FAM-IDX.
058000         10  WS-FAM-NAME           PIC X(20).
058100         10  WS-FAM-COUNT          PIC 9(05) COMP-3.
058200         10  FILLER                PIC X(02).
058300****************************************************************
058400*            CONTROL-DASHBOARD ACCUMULATORS                    *
058500****************************************************************
058600 01  WS-DASHBOARD-COUNTERS.
058700     05  WS-DB-TOTAL           PIC 9(05) COMP-3 VALUE ZERO.
058800     05  WS-DB-OPERATIONAL     PIC 9(05) COMP-3 VALUE ZERO.
058900     05  WS-DB-IMPLEMENTED     PIC 9(05) COMP-3 VALUE ZERO.
059000     05  WS-DB-IN-PROGRESS     PIC 9(05) COMP-3 VALUE ZERO.
059100     05  WS-DB-NOT-STARTED     PIC 9(05) COMP-3 VALUE ZERO.
059200     05  WS-DB-SCORE-SUM       PIC S9(07) COMP-3 VALUE ZERO.
059300     05  WS-DB-DEFICIENT       PIC 9(05) COMP-3 VALUE ZERO.
059400     05  WS-DB-OVERDUE         PIC 9(05) COMP-3 VALUE ZERO.
059500     05  WS-DB-WITH-EVID       PIC 9(05) COMP-3 VALUE ZERO.
059600     05  WS-DB-EVID-PCT-4DP    PIC S9(05)V9999 COMP-3.
059700     05  WS-DB-EVID-PCT        PIC ZZ9.99.
059800     05  WS-DB-EFFECT-SUM      PIC 9(07) COMP-3 VALUE ZERO.
059900     05  WS-DB-EFFECT-CNT      PIC 9(05) COMP-3 VALUE ZERO.
060000     05  WS-DB-EFFECT-4DP      PIC S9(05)V9999 COMP-3.
060100     05  WS-DB-EFFECT-AVG      PIC Z9.99.
060200     05  WS-DB-TESTED-CNT      PIC 9(05) COMP-3 VALUE ZERO.
060300     05  WS-DB-UNTESTED-CNT    PIC 9(05) COMP-3 VALUE ZERO.
060400     05  WS-DB-AVG-4DP         PIC S9(05)V9999 COMP-3.
060500     05  WS-DB-AVG-SCORE       PIC ZZ9.
060600     05  FILLER                PIC X(02).
060700 01  WS-CURRENT-DATE.
060800     05  WS-CURR-CCYY          PIC 9(04).
060900     05  WS-CURR-MM            PIC 9(02).
061000     05  WS-CURR-DD            PIC 9(02).
061100     05  FILLER                PIC X(02).
061200 01  WS-CURR-DATE-NUM REDEFINES WS-CURRENT-DATE PIC 9(08).
061300 01  WS-TODAY-YYYYMMDD.
061400     05  WS-TODAY-CC           PIC 9(02).
061500     05  WS-TODAY-YY           PIC 9(02).
061600     05  WS-TODAY-MM           PIC 9(02).
061700     05  WS-TODAY-DD           PIC 9(02).
061800     05  FILLER                PIC X(02).
061900****************************************************************
062000*      REQUIREMENT-COVERAGE SUB-SECTION WORK AREA (RQ-0405)    *
062100****************************************************************
062200 01  WS-COVERAGE-WORK-AREA.
062300     05  WS-COV-CURRENT-REQ    PIC X(08) VALUE SPACES.
062400     05  WS-COV-CTL-COUNT      PIC 9(03) COMP VALUE ZERO.
062500     05  WS-COV-REQ-CNT        PIC 9(05) COMP-3 VALUE ZERO.
062600     05  FILLER                PIC X(04).
062700****************************************************************
062800*   EVIDENCE-TYPE BREAKOUT TABLE (RQ-0467) - SAME SEARCH-OR-ADD *
062900*   PATTERN AS THE CONTROL-FAMILY TABLE ABOVE.                  *
063000****************************************************************
063100 01  WS-EVTYPE-TABLE.
063200     05  WS-EVTYPE-TBL-COUNT   PIC 9(03) COMP VALUE ZERO.
063300     05  WS-EVTYPE-ENTRY OCCURS 20 TIMES
063400                      INDEXED BY WS-EVTYPE-IDX.
063500         10  WS-EVTYPE-NAME        PIC X(12).
063600         10  WS-EVTYPE-COUNT       PIC 9(05) COMP-3.
063700         10  FILLER                PIC X(02).
063800****************************************************************
063900*               EVIDENCE-SUMMARY ACCUMULATORS                  *
064000****************************************************************
064100 01  WS-EVIDENCE-COUNTERS.
064200     05  WS-EV-TOTAL           PIC 9(05) COMP-3 VALUE ZERO.
064300     05  WS-EV-VALID           PIC 9(05) COMP-3 VALUE ZERO.
064400     05  WS-EV-SIZE-KB-SUM     PIC 9(09) COMP-3 VALUE ZERO.
064500     05  WS-EV-PENDING         PIC 9(05) COMP-3 VALUE ZERO.
064600     05  WS-EV-APPROVED        PIC 9(05) COMP-3 VALUE ZERO.
064700     05  WS-EV-REJECTED        PIC 9(05) COMP-3 VALUE ZERO.
064800     05  WS-EV-OTHER-STATUS    PIC 9(05) COMP-3 VALUE ZERO.
064900     05  WS-EV-EXPIRED         PIC 9(05) COMP-3 VALUE ZERO.
065000     05  WS-EV-UNLINKED        PIC 9(05) COMP-3 VALUE ZERO.
065100     05  FILLER                PIC X(04).
065200 01  WS-QUOTA-WORK-AREA.
065300     05  WS-QT-USED-MB         PIC 9(09) COMP-3 VALUE ZERO.
065400     05  WS-QT-PCT-4DP         PIC S9(05)V9999 COMP-3.
065500     05  WS-QT-PCT             PIC ZZ9.9.
065600     05  WS-QT-OVER-SW         PIC X(01) VALUE 'N'.
065700         88  WS-QT-OVER-QUOTA        VALUE 'Y'.
065800     05  FILLER                PIC X(02).
065900 01  WS-GAP-TOTAL-GROUP.
066000     05  WS-GR-TOTAL-GAPS      PIC 9(05) COMP VALUE ZERO.
066100     05  FILLER                PIC X(02).
066200 01  FILLER PIC X(32)
066300     VALUE 'RPTGEN   WORKING STORAGE ENDS  '.
066400 PROCEDURE DIVISION.
066500****************************************************************
066600*                       MAINLINE LOGIC                         *
066700****************************************************************
066800 1000-INITIALIZATION.
066900     PERFORM 1100-OPEN-FILES
067000         THRU 1199-OPEN-FILES-EXIT.
067100     PERFORM 1300-LOAD-CONTROL-TABLE
067200         THRU 1399-LOAD-CONTROL-TABLE-EXIT.
067300     PERFORM 1400-LOAD-MAP-TABLE
067400         THRU 1499-LOAD-MAP-TABLE-EXIT.
067500     PERFORM 2000-LOAD-ASSESSMENT-TABLE
067600         THRU 2099-LOAD-ASSESSMENT-TABLE-EXIT.
067700     PERFORM 3000-RISKRPT-SECTION
067800         THRU 3999-RISKRPT-SECTION-EXIT.
067900     PERFORM 4000-COMPRPT-SECTION
068000         THRU 4999-COMPRPT-SECTION-EXIT.
068100     PERFORM 5000-CTLRPT-SECTION
068200         THRU 5999-CTLRPT-SECTION-EXIT.
068300     PERFORM 6000-EVIDRPT-SECTION
068400         THRU 6999-EVIDRPT-SECTION-EXIT.
068500     PERFORM 9000-TERMINATION
068600         THRU 9099-TERMINATION-EXIT.
068700     GOBACK.
068800 1100-OPEN-FILES.
068900     ACCEPT WS-TODAY-YYYYMMDD FROM DATE.
069000     MOVE WS-TODAY-CC TO WS-CURR-CCYY (1:2).
069100     MOVE WS-TODAY-YY TO WS-CURR-CCYY (3:2).
069200     MOVE WS-TODAY-MM TO WS-CURR-MM.
069300     MOVE WS-TODAY-DD TO WS-CURR-DD.
069400     OPEN INPUT RISK-FILE ASSESS-OUT-FILE CONTROL-FILE
069500                REQ-MAP-FILE REQUIREMENT-FILE COMPLIANCE-IN-FILE
069600                EVIDENCE-FILE QUOTA-CARD-FILE
069700          OUTPUT REPORT-FILE.
069800     IF NOT RISK-IO-OK OR NOT ASSESSOUT-IO-OK OR NOT CTLFILE-IO-OK
069900            OR NOT REQMAP-IO-OK OR NOT REQFILE-IO-OK
070000            OR NOT COMPOUT-IO-OK
070100            OR NOT EVIDFILE-IO-OK OR NOT QUOTACRD-IO-OK
070200            OR NOT RPTFILE-IO-OK
070300         DISPLAY 'RPTGEN - OPEN ERROR ON ONE OR MORE FILES'
070400         GO TO 9900-ABEND
070500     END-IF.
070600 1199-OPEN-FILES-EXIT.
070700     EXIT.
070800 EJECT
070900****************************************************************
071000*   LOAD CTLFILE INTO A TABLE KEYED BY REF-CONTROL-CODE (CTLFILE*
071100*   ARRIVES SORTED THAT WAY, SCORED IN PLACE BY CTLSCORE) SO    *
071200*   THE DASHBOARD, GAP-ANALYSIS AND PRIORITIZED-ACTIONS CAN ALL *
071300*   SEARCH IT WITHOUT EACH RE-READING CTLFILE ITSELF (RQ-0464). *
071400****************************************************************
071500 1300-LOAD-CONTROL-TABLE.
071600     PERFORM 1310-READ-CONTROL
071700         THRU 1310-READ-CONTROL-EXIT.
071800     PERFORM 1320-ADD-CONTROL-TO-TABLE
071900         THRU 1329-ADD-CONTROL-TO-TABLE-EXIT
072000         UNTIL CTLFILE-EOF.
072100 1399-LOAD-CONTROL-TABLE-EXIT.
072200     EXIT.
072300 1320-ADD-CONTROL-TO-TABLE.
072400     ADD 1 TO WS-CJ-TBL-COUNT
072500     SET WS-CJ-IDX TO WS-CJ-TBL-COUNT
072600     MOVE GR-CT-REF-CONTROL-CODE TO WS-CJ-REF-CODE (WS-CJ-IDX)
072700     MOVE GR-CT-CONTROL-FAMILY   TO WS-CJ-FAMILY (WS-CJ-IDX)
072800     MOVE GR-CT-CTL-STATUS       TO WS-CJ-CTL-STATUS (WS-CJ-IDX)
072900     MOVE GR-CT-EVIDENCE-COUNT   TO WS-CJ-EVIDENCE-COUNT (WS-CJ-IDX)
073000     MOVE GR-CT-DEFICIENCY-FLAG  TO WS-CJ-DEFICIENCY-FLAG (WS-CJ-IDX)
073100     MOVE GR-CT-NEXT-REVIEW-DATE TO WS-CJ-NEXT-REVIEW-DATE (WS-CJ-IDX)
073200     MOVE GR-CT-EFFECT-RATING    TO WS-CJ-EFFECT-RATING (WS-CJ-IDX)
073300     MOVE GR-CT-LAST-TESTED-DATE TO WS-CJ-LAST-TESTED-DATE (WS-CJ-IDX)
073400     MOVE GR-CT-COMPLIANCE-SCORE TO WS-CJ-COMPLIANCE-SCORE (WS-CJ-IDX)
073500     PERFORM 1310-READ-CONTROL
073600         THRU 1310-READ-CONTROL-EXIT.
073700 1329-ADD-CONTROL-TO-TABLE-EXIT.
073800     EXIT.
073900 1310-READ-CONTROL.
074000     READ CONTROL-FILE
074100         AT END
074200             SET CTLFILE-EOF TO TRUE
074300         NOT AT END
074400             CONTINUE
074500     END-READ.
074600 1310-READ-CONTROL-EXIT.
074700     EXIT.
074800****************************************************************
074900*   LOAD REQMAP INTO A TABLE, VALIDATED MAPPINGS ONLY, SAME AS  *
075000*   COMPCALC'S OWN 1037-ADD-MAP-TO-TABLE (RQ-0464).             *
075100****************************************************************
075200 1400-LOAD-MAP-TABLE.
075300     PERFORM 1410-READ-MAP
075400         THRU 1410-READ-MAP-EXIT.
075500     PERFORM 1420-ADD-MAP-TO-TABLE
075600         THRU 1429-ADD-MAP-TO-TABLE-EXIT
075700         UNTIL REQMAP-EOF.
075800 1499-LOAD-MAP-TABLE-EXIT.
075900     EXIT.
076000 1420-ADD-MAP-TO-TABLE.
076100     IF GR-RM-IS-VALIDATED
076200         ADD 1 TO WS-MJ-TBL-COUNT
076300         SET WS-MJ-IDX TO WS-MJ-TBL-COUNT
076400         MOVE GR-RM-REQ-ID           TO WS-MJ-REQ-ID (WS-MJ-IDX)
076500         MOVE GR-RM-REF-CONTROL-CODE TO WS-MJ-REF-CODE (WS-MJ-IDX)
076600     END-IF
076700     PERFORM 1410-READ-MAP
076800         THRU 1410-READ-MAP-EXIT.
076900 1429-ADD-MAP-TO-TABLE-EXIT.
077000     EXIT.
077100 1410-READ-MAP.
077200     READ REQ-MAP-FILE
077300         AT END
077400             SET REQMAP-EOF TO TRUE
077500         NOT AT END
077600             CONTINUE
077700     END-READ.
077800 1410-READ-MAP-EXIT.
077900     EXIT.
078000 EJECT
078100****************************************************************
078200*   LOAD THE CURRENT ASSESSMENTS FROM ASSESSOUT INTO A TABLE    *
078300*   KEYED BY RISK-ID (ASSESSOUT ARRIVES SORTED BY RISK-ID AS    *
078400*   WRITTEN BY RISKCALC) SO THE RISK REGISTER CAN LOOK UP THE   *
078500*   BEST RESIDUAL WITHOUT RE-READING ASSESSOUT PER RISK.        *
078600****************************************************************
078700 2000-LOAD-ASSESSMENT-TABLE.
078800     PERFORM 2010-READ-ASSESSMENT
078900         THRU 2010-READ-ASSESSMENT-EXIT.
079000     PERFORM 2020-ADD-ONE-ASSESSMENT
079100         THRU 2029-ADD-ONE-ASSESSMENT-EXIT
079200         UNTIL ASSESSOUT-EOF.
079300 2099-LOAD-ASSESSMENT-TABLE-EXIT.
079400     EXIT.
079500 2020-ADD-ONE-ASSESSMENT.
079600     IF GR-AO-IS-CURRENT
079700         ADD 1 TO WS-ASMT-TBL-COUNT
079800         SET WS-ASMT-IDX TO WS-ASMT-TBL-COUNT
079900         MOVE GR-AO-RISK-ID   TO WS-AT-RISK-ID (WS-ASMT-IDX)
080000         MOVE GR-AO-RES-SCORE TO WS-AT-RES-SCORE (WS-ASMT-IDX)
080100         MOVE GR-AO-RES-LEVEL TO WS-AT-RES-LEVEL (WS-ASMT-IDX)
080200         ADD 1 TO WS-ASMT-TBL-LOAD-CNT
080300     END-IF
080400     PERFORM 2010-READ-ASSESSMENT
080500         THRU 2010-READ-ASSESSMENT-EXIT.
080600 2029-ADD-ONE-ASSESSMENT-EXIT.
080700     EXIT.
080800 2010-READ-ASSESSMENT.
080900     READ ASSESS-OUT-FILE
081000         AT END
081100             SET ASSESSOUT-EOF TO TRUE
081200         NOT AT END
081300             CONTINUE
081400     END-READ.
081500 2010-READ-ASSESSMENT-EXIT.
081600     EXIT.
081700 EJECT
081800****************************************************************
081900*                     RISKRPT SECTION                          *
082000****************************************************************
082100 3000-RISKRPT-SECTION.
082200     PERFORM 3100-REGISTER-SUMMARY
082300         THRU 3199-REGISTER-SUMMARY-EXIT.
082400     PERFORM 3200-TOP-RISKS
082500         THRU 3299-TOP-RISKS-EXIT.
082600     PERFORM 3300-TREATMENT-PRIORITIES
082700         THRU 3399-TREATMENT-PRIORITIES-EXIT.
082800 3999-RISKRPT-SECTION-EXIT.
082900     EXIT.
083000****************************************************************
083100*   REGISTER-SUMMARY PRINTS ONE LINE PER RISK AND BUILDS THE    *
083200*   IN-MEMORY RISK TABLE (JOINED TO THE ASSESSMENT TABLE ABOVE  *
083300*   VIA SEARCH ALL) FOR THE TWO PARAGRAPHS THAT FOLLOW.         *
083400****************************************************************
083500 3100-REGISTER-SUMMARY.
083600     MOVE SPACES TO WS-HEADING-LINE
083700     MOVE '*** RISK REGISTER ***' TO WS-HL-TITLE
083800     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
083900     PERFORM 3110-READ-RISK
084000         THRU 3110-READ-RISK-EXIT.
084100     PERFORM 3115-BUILD-AND-READ-NEXT
084200         THRU 3119-BUILD-AND-READ-NEXT-EXIT
084300         UNTIL RISK-EOF.
084400     MOVE SPACES TO WS-HEADING-LINE
084500     MOVE '*** RISK REGISTER - BY CATEGORY ***' TO WS-HL-TITLE
084600     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
084700     PERFORM 3150-PRINT-ONE-CATEGORY-LINE
084800         THRU 3159-PRINT-ONE-CATEGORY-LINE-EXIT
084900         VARYING WS-RCT-IDX FROM 1 BY 1
085000         UNTIL WS-RCT-IDX > WS-RCT-TBL-COUNT
085100     MOVE SPACES TO WS-HEADING-LINE
085200     MOVE '*** RISK REGISTER - GRAND TOTALS ***' TO WS-HL-TITLE
085300     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
085400     MOVE SPACES TO WS-CTL-DETAIL-LINE
085500     MOVE 'TOTAL RISKS         ' TO WS-XD-STATUS-LABEL
085600     MOVE WS-RISK-TBL-COUNT      TO WS-XD-COUNT
085700     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
085800     MOVE SPACES TO WS-CTL-DETAIL-LINE
085900     MOVE 'CRITICAL LEVEL COUNT' TO WS-XD-STATUS-LABEL
086000     MOVE WS-RG-CRITICAL         TO WS-XD-COUNT
086100     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
086200     MOVE SPACES TO WS-CTL-DETAIL-LINE
086300     MOVE 'HIGH LEVEL COUNT    ' TO WS-XD-STATUS-LABEL
086400     MOVE WS-RG-HIGH             TO WS-XD-COUNT
086500     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
086600     MOVE SPACES TO WS-CTL-DETAIL-LINE
086700     MOVE 'MEDIUM LEVEL COUNT  ' TO WS-XD-STATUS-LABEL
086800     MOVE WS-RG-MEDIUM           TO WS-XD-COUNT
086900     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
087000     MOVE SPACES TO WS-CTL-DETAIL-LINE
087100     MOVE 'LOW LEVEL COUNT     ' TO WS-XD-STATUS-LABEL
087200     MOVE WS-RG-LOW              TO WS-XD-COUNT
087300     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
087400     IF WS-RISK-TBL-COUNT = 0
087500         MOVE ZERO TO WS-RG-AVG-4DP
087600     ELSE
087700         COMPUTE WS-RG-AVG-4DP ROUNDED =
087800             WS-RG-INH-SUM / WS-RISK-TBL-COUNT
087900     END-IF
088000     MOVE WS-RG-AVG-4DP TO WS-RG-INH-AVG
088100     MOVE SPACES TO WS-PCT-DETAIL-LINE
088200     MOVE 'AVERAGE INHERENT SCR' TO WS-PD-LABEL
088300     MOVE WS-RG-INH-AVG          TO WS-PD-VALUE
088400     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
088500     IF WS-RISK-TBL-COUNT = 0
088600         MOVE ZERO TO WS-RG-AVG-4DP
088700     ELSE
088800         COMPUTE WS-RG-AVG-4DP ROUNDED =
088900             WS-RG-RES-SUM / WS-RISK-TBL-COUNT
089000     END-IF
089100     MOVE WS-RG-AVG-4DP TO WS-RG-RES-AVG
089200     MOVE SPACES TO WS-PCT-DETAIL-LINE
089300     MOVE 'AVERAGE RESIDUAL SCR' TO WS-PD-LABEL
089400     MOVE WS-RG-RES-AVG          TO WS-PD-VALUE
089500     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT.
089600 3199-REGISTER-SUMMARY-EXIT.
089700     EXIT.
089800*    RQ-0468 - SEARCH-OR-ADD AGAINST WS-RISK-CAT-TABLE, SAME
089900*    FINDER-IS-A-NO-OP IDIOM AS 5135-FIND-FAMILY-SLOT.
090000 3140-ACCUM-CATEGORY-TOTALS.
090100     PERFORM 3145-FIND-CATEGORY-SLOT
090200         THRU 3145-FIND-CATEGORY-SLOT-EXIT
090300         VARYING WS-RCT-IDX FROM 1 BY 1
090400         UNTIL WS-RCT-IDX > WS-RCT-TBL-COUNT
090500         OR WS-RCT-NAME (WS-RCT-IDX) = GR-RK-RISK-CATEGORY
090600     IF WS-RCT-IDX > WS-RCT-TBL-COUNT
090700         AND WS-RCT-TBL-COUNT < 20
090800         ADD 1 TO WS-RCT-TBL-COUNT
090900         SET WS-RCT-IDX TO WS-RCT-TBL-COUNT
091000         MOVE GR-RK-RISK-CATEGORY TO WS-RCT-NAME (WS-RCT-IDX)
091100         MOVE ZERO TO WS-RCT-COUNT (WS-RCT-IDX)
091200         MOVE ZERO TO WS-RCT-INH-SUM (WS-RCT-IDX)
091300     END-IF
091400     IF WS-RCT-IDX NOT > WS-RCT-TBL-COUNT
091500         ADD 1 TO WS-RCT-COUNT (WS-RCT-IDX)
091600         ADD GR-RK-INH-SCORE TO WS-RCT-INH-SUM (WS-RCT-IDX)
091700     END-IF.
091800 3149-ACCUM-CATEGORY-TOTALS-EXIT.
091900     EXIT.
092000 3145-FIND-CATEGORY-SLOT.
092100     CONTINUE.
092200 3145-FIND-CATEGORY-SLOT-EXIT.
092300     EXIT.
092400 3150-PRINT-ONE-CATEGORY-LINE.
092500     MOVE SPACES                   TO WS-CTL-DETAIL-LINE
092600     MOVE WS-RCT-NAME (WS-RCT-IDX) TO WS-XD-STATUS-LABEL
092700     MOVE WS-RCT-COUNT (WS-RCT-IDX) TO WS-XD-COUNT
092800     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
092900     IF WS-RCT-COUNT (WS-RCT-IDX) = 0
093000         MOVE ZERO TO WS-RG-AVG-4DP
093100     ELSE
093200         COMPUTE WS-RG-AVG-4DP ROUNDED =
093300             WS-RCT-INH-SUM (WS-RCT-IDX) / WS-RCT-COUNT (WS-RCT-IDX)
093400     END-IF
093500     MOVE WS-RG-AVG-4DP             TO WS-RG-INH-AVG
093600     MOVE SPACES                    TO WS-PCT-DETAIL-LINE
093700     MOVE '  AVG INHERENT SCORE' TO WS-PD-LABEL
093800     MOVE WS-RG-INH-AVG             TO WS-PD-VALUE
093900     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT.
094000 3159-PRINT-ONE-CATEGORY-LINE-EXIT.
094100     EXIT.
094200*    RQ-0468 - GRAND TOTALS BY INHERENT LEVEL, PLUS THE RUNNING
094300*    SUMS 3100-REGISTER-SUMMARY AVERAGES AFTER RISKFILE IS
094400*    EXHAUSTED.
094500 3160-ACCUM-GRAND-TOTALS.
094600     EVALUATE GR-RK-INH-LEVEL
094700         WHEN 'critical'
094800             ADD 1 TO WS-RG-CRITICAL
094900         WHEN 'high'
095000             ADD 1 TO WS-RG-HIGH
095100         WHEN 'medium'
095200             ADD 1 TO WS-RG-MEDIUM
095300         WHEN OTHER
095400             ADD 1 TO WS-RG-LOW
095500     END-EVALUATE
095600     ADD GR-RK-INH-SCORE TO WS-RG-INH-SUM
095700     ADD WS-RT-RES-SCORE (WS-RISK-IDX) TO WS-RG-RES-SUM.
095800 3169-ACCUM-GRAND-TOTALS-EXIT.
095900     EXIT.
096000 3115-BUILD-AND-READ-NEXT.
096100     PERFORM 3120-BUILD-RISK-TABLE-ENTRY
096200         THRU 3129-BUILD-RISK-TABLE-ENTRY-EXIT.
096300     PERFORM 3110-READ-RISK
096400         THRU 3110-READ-RISK-EXIT.
096500 3119-BUILD-AND-READ-NEXT-EXIT.
096600     EXIT.
096700 3110-READ-RISK.
096800     READ RISK-FILE
096900         AT END
097000             SET RISK-EOF TO TRUE
097100         NOT AT END
097200             CONTINUE
097300     END-READ.
097400 3110-READ-RISK-EXIT.
097500     EXIT.
097600 3120-BUILD-RISK-TABLE-ENTRY.
097700     ADD 1 TO WS-RISK-TBL-COUNT
097800     SET WS-RISK-IDX TO WS-RISK-TBL-COUNT
097900     MOVE GR-RK-RISK-ID    TO WS-RT-RISK-ID (WS-RISK-IDX)
098000     MOVE GR-RK-TITLE      TO WS-RT-TITLE (WS-RISK-IDX)
098100     MOVE GR-RK-RISK-CATEGORY   TO WS-RT-CATEGORY (WS-RISK-IDX)
098200     MOVE GR-RK-RISK-STATUS     TO WS-RT-STATUS (WS-RISK-IDX)
098300     MOVE GR-RK-INH-LIKELIHOOD  TO WS-RT-INH-LIKELIHOOD (WS-RISK-IDX)
098400     MOVE GR-RK-INH-IMPACT      TO WS-RT-INH-IMPACT (WS-RISK-IDX)
098500     MOVE GR-RK-INH-SCORE       TO WS-RT-INH-SCORE (WS-RISK-IDX)
098600     MOVE GR-RK-INH-LEVEL  TO WS-RT-INH-LEVEL (WS-RISK-IDX)
098700     MOVE 'N'              TO WS-RT-PRINTED-SW (WS-RISK-IDX)
098800     SEARCH ALL WS-ASMT-ENTRY
098900         AT END
099000             MOVE GR-RK-INH-SCORE TO WS-RT-RES-SCORE (WS-RISK-IDX)
099100             MOVE GR-RK-INH-LEVEL TO WS-RT-RES-LEVEL (WS-RISK-IDX)
099200         WHEN WS-AT-RISK-ID (WS-ASMT-IDX) = GR-RK-RISK-ID
099300             MOVE WS-AT-RES-SCORE (WS-ASMT-IDX)
099400                 TO WS-RT-RES-SCORE (WS-RISK-IDX)
099500             MOVE WS-AT-RES-LEVEL (WS-ASMT-IDX)
099600                 TO WS-RT-RES-LEVEL (WS-RISK-IDX)
099700     END-SEARCH
099800*    RQ-0468 - REDUCTION PCT PER RULE 5: (INHERENT - BEST
099900*    RESIDUAL) OVER INHERENT TIMES 100, 2DP, ZERO WHEN THE
100000*    INHERENT SCORE ITSELF IS ZERO.
100100     IF GR-RK-INH-SCORE = 0
100200         MOVE ZERO TO WS-RT-REDUCTION-PCT (WS-RISK-IDX)
100300     ELSE
100400         COMPUTE WS-RG-PCT-4DP ROUNDED =
100500             (GR-RK-INH-SCORE - WS-RT-RES-SCORE (WS-RISK-IDX))
100600                 / GR-RK-INH-SCORE * 100
100700         MOVE WS-RG-PCT-4DP TO WS-RT-REDUCTION-PCT (WS-RISK-IDX)
100800     END-IF
100900*    RQ-0463 - COUNT CURRENT CONTROLS FOR THIS RISK AND AVERAGE
101000*    THEIR EFFECTIVENESS, THEN RANK TREATMENT PRIORITY PER
101100*    RISKRPT RULE 2 SO 3300-TREATMENT-PRIORITIES NO LONGER HAS
101200*    TO GUESS FROM RESIDUAL LEVEL ALONE.
101300     PERFORM 3130-ACCUM-RISK-CONTROLS
101400         THRU 3139-ACCUM-RISK-CONTROLS-EXIT
101500     IF WS-RT-RES-LEVEL (WS-RISK-IDX) = 'critical'
101600            OR WS-RT-RES-LEVEL (WS-RISK-IDX) = 'high'
101700         MOVE 0 TO WS-RT-PRIORITY-RANK (WS-RISK-IDX)
101800     ELSE
101900         IF WS-RT-RES-LEVEL (WS-RISK-IDX) = 'medium'
102000                AND WS-RT-CTL-COUNT (WS-RISK-IDX) < 2
102100             MOVE 1 TO WS-RT-PRIORITY-RANK (WS-RISK-IDX)
102200         ELSE
102300             IF WS-RT-CTL-COUNT (WS-RISK-IDX) = 0
102400                 MOVE 1 TO WS-RT-PRIORITY-RANK (WS-RISK-IDX)
102500             ELSE
102600                 MOVE 2 TO WS-RT-PRIORITY-RANK (WS-RISK-IDX)
102700             END-IF
102800         END-IF
102900     END-IF
103000*    RQ-0468 - REGISTER LINE CARRIES THE FULL RISKRPT REPORT-1
103100*    COLUMN SET; PER-CATEGORY AND GRAND-TOTAL ACCUMULATION
103200*    FOLLOWS SO 3100-REGISTER-SUMMARY CAN PRINT THEM ONCE RISKFILE
103300*    IS EXHAUSTED.
103400     MOVE SPACES             TO WS-RISK-DETAIL-LINE
103500     MOVE GR-RK-RISK-ID      TO WS-RD-RISK-ID
103600     MOVE GR-RK-TITLE        TO WS-RD-TITLE
103700     MOVE GR-RK-RISK-CATEGORY     TO WS-RD-CATEGORY
103800     MOVE GR-RK-RISK-STATUS       TO WS-RD-STATUS
103900     MOVE GR-RK-INH-LIKELIHOOD    TO WS-RD-INH-LIKELIHOOD
104000     MOVE GR-RK-INH-IMPACT        TO WS-RD-INH-IMPACT
104100     MOVE GR-RK-INH-SCORE         TO WS-RD-INH-SCORE
104200     MOVE GR-RK-INH-LEVEL    TO WS-RD-INH-LEVEL
104300     MOVE WS-RT-RES-LEVEL (WS-RISK-IDX) TO WS-RD-RES-LEVEL
104400     MOVE WS-RT-RES-SCORE (WS-RISK-IDX) TO WS-RD-RES-SCORE
104500     MOVE WS-RT-REDUCTION-PCT (WS-RISK-IDX) TO WS-RD-REDUCTION-PCT
104600     MOVE WS-RT-CTL-COUNT (WS-RISK-IDX)     TO WS-RD-CTL-COUNT
104700     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
104800     PERFORM 3140-ACCUM-CATEGORY-TOTALS
104900         THRU 3149-ACCUM-CATEGORY-TOTALS-EXIT
105000     PERFORM 3160-ACCUM-GRAND-TOTALS
105100         THRU 3169-ACCUM-GRAND-TOTALS-EXIT
105200     ADD 1 TO WS-RISK-TBL-LOAD-CNT.
105300 3129-BUILD-RISK-TABLE-ENTRY-EXIT.
105400     EXIT.
105500****************************************************************
105600*   ACCUM-RISK-CONTROLS (RQ-0463) - SCANS THE FULL ASSESSMENT    *
105700*   TABLE FOR CURRENT CONTROLS SERVING WS-RT-RISK-ID (WS-RISK-   *
105800*   IDX), GIVING TREATMENT-PRIORITIES THE CONTROL COUNT AND      *
105900*   AVERAGE EFFECTIVENESS RISKRPT RULES 2-3 NEED.                *
106000****************************************************************
106100 3130-ACCUM-RISK-CONTROLS.
106200     MOVE ZERO TO WS-CC-COUNT WS-CC-EFFECT-SUM
106300     PERFORM 3135-CHECK-ONE-ASMT-FOR-RISK
106400         THRU 3135-CHECK-ONE-ASMT-FOR-RISK-EXIT
106500         VARYING WS-ASMT-IDX FROM 1 BY 1
106600         UNTIL WS-ASMT-IDX > WS-ASMT-TBL-COUNT
106700     MOVE WS-CC-COUNT TO WS-RT-CTL-COUNT (WS-RISK-IDX)
106800     IF WS-CC-COUNT > 0
106900         COMPUTE WS-RT-AVG-EFFECT (WS-RISK-IDX) ROUNDED =
107000             WS-CC-EFFECT-SUM / WS-CC-COUNT
107100     ELSE
107200         MOVE ZERO TO WS-RT-AVG-EFFECT (WS-RISK-IDX)
107300     END-IF.
107400 3139-ACCUM-RISK-CONTROLS-EXIT.
107500     EXIT.
107600 3135-CHECK-ONE-ASMT-FOR-RISK.
107700     IF WS-AT-RISK-ID (WS-ASMT-IDX) = WS-RT-RISK-ID (WS-RISK-IDX)
107800         ADD 1 TO WS-CC-COUNT
107900         ADD WS-AT-EFFECT-RATING (WS-ASMT-IDX) TO WS-CC-EFFECT-SUM
108000     END-IF.
108100 3135-CHECK-ONE-ASMT-FOR-RISK-EXIT.
108200     EXIT.
108300****************************************************************
108400*   TOP-RISKS - REPEATED-MAX SCAN OF THE RISK TABLE, UP TO 10   *
108500*   ENTRIES, HIGHEST RESIDUAL SCORE FIRST (RQ-0368).            *
108600****************************************************************
108700 3200-TOP-RISKS.
108800     MOVE SPACES TO WS-HEADING-LINE
108900     MOVE '*** TOP 10 RISKS BY RESIDUAL SCORE ***' TO WS-HL-TITLE
109000     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
109100     MOVE ZERO TO WS-TOP-PRINTED-CNT
109200     PERFORM 3205-RESET-ONE-PRINTED-SW
109300         THRU 3205-RESET-ONE-PRINTED-SW-EXIT
109400         VARYING WS-RISK-IDX FROM 1 BY 1
109500         UNTIL WS-RISK-IDX > WS-RISK-TBL-COUNT
109600     PERFORM 3210-FIND-AND-PRINT-NEXT-TOP
109700         THRU 3219-FIND-AND-PRINT-NEXT-TOP-EXIT
109800         UNTIL WS-TOP-PRINTED-CNT >= 10
109900         OR WS-TOP-PRINTED-CNT >= WS-RISK-TBL-COUNT.
110000 3299-TOP-RISKS-EXIT.
110100     EXIT.
110200 3205-RESET-ONE-PRINTED-SW.
110300     MOVE 'N' TO WS-RT-PRINTED-SW (WS-RISK-IDX).
110400 3205-RESET-ONE-PRINTED-SW-EXIT.
110500     EXIT.
110600 3210-FIND-AND-PRINT-NEXT-TOP.
110700     MOVE ZERO TO WS-TOP-BEST-SUB
110800     PERFORM 3215-CHECK-ONE-RISK-FOR-TOP
110900         THRU 3215-CHECK-ONE-RISK-FOR-TOP-EXIT
111000         VARYING WS-RISK-IDX FROM 1 BY 1
111100         UNTIL WS-RISK-IDX > WS-RISK-TBL-COUNT
111200     IF WS-TOP-BEST-SUB > 0
111300         SET WS-RISK-IDX TO WS-TOP-BEST-SUB
111400         MOVE 'Y' TO WS-RT-PRINTED-SW (WS-RISK-IDX)
111500         MOVE SPACES             TO WS-RISK-DETAIL-LINE
111600         MOVE WS-RT-RISK-ID (WS-RISK-IDX)   TO WS-RD-RISK-ID
111700         MOVE WS-RT-TITLE (WS-RISK-IDX)     TO WS-RD-TITLE
111800         MOVE WS-RT-CATEGORY (WS-RISK-IDX)      TO WS-RD-CATEGORY
111900         MOVE WS-RT-STATUS (WS-RISK-IDX)        TO WS-RD-STATUS
112000         MOVE WS-RT-INH-LIKELIHOOD (WS-RISK-IDX) TO WS-RD-INH-LIKELIHOOD
112100         MOVE WS-RT-INH-IMPACT (WS-RISK-IDX)    TO WS-RD-INH-IMPACT
112200         MOVE WS-RT-INH-SCORE (WS-RISK-IDX)     TO WS-RD-INH-SCORE
112300         MOVE WS-RT-INH-LEVEL (WS-RISK-IDX) TO WS-RD-INH-LEVEL
112400         MOVE WS-RT-RES-LEVEL (WS-RISK-IDX) TO WS-RD-RES-LEVEL
112500         MOVE WS-RT-RES-SCORE (WS-RISK-IDX) TO WS-RD-RES-SCORE
112600         MOVE WS-RT-REDUCTION-PCT (WS-RISK-IDX) TO WS-RD-REDUCTION-PCT
112700         MOVE WS-RT-CTL-COUNT (WS-RISK-IDX)     TO WS-RD-CTL-COUNT
112800         PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
112900         ADD 1 TO WS-TOP-PRINTED-CNT
113000     END-IF.
113100 3219-FIND-AND-PRINT-NEXT-TOP-EXIT.
113200     EXIT.
113300 3215-CHECK-ONE-RISK-FOR-TOP.
113400     IF NOT WS-RT-ALREADY-PRINTED (WS-RISK-IDX)
113500         IF WS-TOP-BEST-SUB = 0
113600             SET WS-TOP-BEST-SUB TO WS-RISK-IDX
113700         ELSE
113800             IF WS-RT-RES-SCORE (WS-RISK-IDX) >
113900                    WS-RT-RES-SCORE (WS-TOP-BEST-SUB)
114000                 SET WS-TOP-BEST-SUB TO WS-RISK-IDX
114100             END-IF
114200         END-IF
114300     END-IF.
114400 3215-CHECK-ONE-RISK-FOR-TOP-EXIT.
114500     EXIT.
114600****************************************************************
114700*   TREATMENT-PRIORITIES - RISKRPT RULES 2-4.  EVERY RISK IS A   *
114800*   CANDIDATE (RQ-0463 - A HIGH/CRITICAL RESIDUAL-LEVEL FILTER   *
114900*   USED TO SIT HERE AND SHUT OUT MEDIUM/LOW RISKS THAT RULE 2   *
115000*   STILL RANKS HIGH OR MEDIUM WHEN THEY ARE UNDER-CONTROLLED).  *
115100*   CANDIDATES ARE RANKED BY WS-RT-PRIORITY-RANK (SET IN 3120)   *
115200*   AND PRINTED BEST-FIRST, CAPPED AT 20 PER RULE 4.             *
115300****************************************************************
115400 3300-TREATMENT-PRIORITIES.
115500     MOVE SPACES TO WS-HEADING-LINE
115600     MOVE '*** TREATMENT PRIORITIES (TOP 20) ***'
115700         TO WS-HL-TITLE
115800     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
115900     PERFORM 3305-RESET-ONE-PRIORITY-SW
116000         THRU 3305-RESET-ONE-PRIORITY-SW-EXIT
116100         VARYING WS-RISK-IDX FROM 1 BY 1
116200         UNTIL WS-RISK-IDX > WS-RISK-TBL-COUNT
116300     MOVE ZERO TO WS-TOP-PRINTED-CNT
116400     PERFORM 3310-FIND-AND-PRINT-NEXT-PRIORITY
116500         THRU 3319-FIND-AND-PRINT-NEXT-PRIORITY-EXIT
116600         UNTIL WS-TOP-BEST-SUB = 0
116700         OR WS-TOP-PRINTED-CNT >= 20.
116800 3399-TREATMENT-PRIORITIES-EXIT.
116900     EXIT.
117000 3305-RESET-ONE-PRIORITY-SW.
117100     MOVE 'N' TO WS-RT-PRINTED-SW (WS-RISK-IDX).
117200 3305-RESET-ONE-PRIORITY-SW-EXIT.
117300     EXIT.
117400 3310-FIND-AND-PRINT-NEXT-PRIORITY.
117500     MOVE ZERO TO WS-TOP-BEST-SUB
117600     PERFORM 3315-CHECK-ONE-RISK-FOR-PRIORITY
117700         THRU 3315-CHECK-ONE-RISK-FOR-PRIORITY-EXIT
117800         VARYING WS-RISK-IDX FROM 1 BY 1
117900         UNTIL WS-RISK-IDX > WS-RISK-TBL-COUNT
118000     IF WS-TOP-BEST-SUB > 0
118100         SET WS-RISK-IDX TO WS-TOP-BEST-SUB
118200         MOVE 'Y' TO WS-RT-PRINTED-SW (WS-RISK-IDX)
118300         MOVE SPACES             TO WS-TREAT-DETAIL-LINE
118400         MOVE WS-RT-RISK-ID (WS-RISK-IDX)   TO WS-TD-RISK-ID
118500         MOVE WS-RT-TITLE (WS-RISK-IDX)     TO WS-TD-TITLE
118600         MOVE WS-RT-INH-LEVEL (WS-RISK-IDX) TO WS-TD-INH-LEVEL
118700         MOVE WS-RT-RES-LEVEL (WS-RISK-IDX) TO WS-TD-RES-LEVEL
118800         MOVE WS-RT-CTL-COUNT (WS-RISK-IDX) TO WS-TD-CTL-COUNT
118900         MOVE WS-RT-AVG-EFFECT (WS-RISK-IDX) TO WS-TD-AVG-EFFECT
119000         EVALUATE WS-RT-PRIORITY-RANK (WS-RISK-IDX)
119100             WHEN 0   MOVE 'CRITICAL' TO WS-TD-PRIORITY
119200             WHEN 1   MOVE 'HIGH'     TO WS-TD-PRIORITY
119300             WHEN 2   MOVE 'MEDIUM'   TO WS-TD-PRIORITY
119400             WHEN OTHER MOVE 'LOW'    TO WS-TD-PRIORITY
119500         END-EVALUATE
119600*        RISKRPT RULE 3 - RECOMMENDATION TEXT, EVALUATED IN
119700*        THE ORDER THE RULE LISTS THEM.
119800         IF WS-RT-CTL-COUNT (WS-RISK-IDX) = 0
119900             MOVE 'Implement controls to mitigate this risk'
120000                 TO WS-TD-RECOMMEND
120100         ELSE
120200             IF WS-RT-RES-LEVEL (WS-RISK-IDX) = 'critical'
120300                    OR WS-RT-RES-LEVEL (WS-RISK-IDX) = 'high'
120400                 MOVE 'Additional controls needed to reduce residual risk'
120500                     TO WS-TD-RECOMMEND
120600             ELSE
120700                 IF WS-RT-AVG-EFFECT (WS-RISK-IDX) < 70
120800                     MOVE 'Improve effectiveness of existing controls'
120900                         TO WS-TD-RECOMMEND
121000                 ELSE
121100                     MOVE 'Monitor and maintain current controls'
121200                         TO WS-TD-RECOMMEND
121300                 END-IF
121400             END-IF
121500         END-IF
121600         PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
121700         ADD 1 TO WS-TOP-PRINTED-CNT
121800     END-IF.
121900 3319-FIND-AND-PRINT-NEXT-PRIORITY-EXIT.
122000     EXIT.
122100 3315-CHECK-ONE-RISK-FOR-PRIORITY.
122200     IF NOT WS-RT-ALREADY-PRINTED (WS-RISK-IDX)
122300         IF WS-TOP-BEST-SUB = 0
122400             SET WS-TOP-BEST-SUB TO WS-RISK-IDX
122500         ELSE
122600             IF WS-RT-PRIORITY-RANK (WS-RISK-IDX) <
122700                    WS-RT-PRIORITY-RANK (WS-TOP-BEST-SUB)
122800                 SET WS-TOP-BEST-SUB TO WS-RISK-IDX
122900             ELSE
123000                 IF WS-RT-PRIORITY-RANK (WS-RISK-IDX) =
123100                        WS-RT-PRIORITY-RANK (WS-TOP-BEST-SUB)
123200                        AND WS-RT-RES-SCORE (WS-RISK-IDX) >
123300                            WS-RT-RES-SCORE (WS-TOP-BEST-SUB)
123400                     SET WS-TOP-BEST-SUB TO WS-RISK-IDX
123500                 END-IF
123600             END-IF
123700         END-IF
123800     END-IF.
123900 3315-CHECK-ONE-RISK-FOR-PRIORITY-EXIT.
124000     EXIT.
124100 EJECT
124200****************************************************************
124300*                     COMPRPT SECTION                          *
124400****************************************************************
124500 4000-COMPRPT-SECTION.
124600     MOVE SPACES TO WS-HEADING-LINE
124700     MOVE '*** COMPLIANCE SUMMARY ***' TO WS-HL-TITLE
124800     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
124900     PERFORM 4010-READ-COMPLIANCE
125000         THRU 4010-READ-COMPLIANCE-EXIT.
125100*    RQ-0464 - PRIME-READ REQFILE ONCE HERE SO 4200-GAP-ANALYSIS
125200*    CAN WALK IT IN STEP WITH EACH FRAMEWORK'S COMPOUT RECORD.
125300     PERFORM 4205-READ-REQUIREMENT
125400         THRU 4205-READ-REQUIREMENT-EXIT.
125500     PERFORM 4015-REPORT-AND-READ-NEXT
125600         THRU 4019-REPORT-AND-READ-NEXT-EXIT
125700         UNTIL COMPOUT-EOF.
125800     PERFORM 4400-COMPRPT-GRAND-TOTALS
125900         THRU 4499-COMPRPT-GRAND-TOTALS-EXIT.
126000     PERFORM 4300-PRIORITIZED-ACTIONS
126100         THRU 4399-PRIORITIZED-ACTIONS-EXIT.
126200 4999-COMPRPT-SECTION-EXIT.
126300     EXIT.
126400 4015-REPORT-AND-READ-NEXT.
126500     PERFORM 4100-OVERVIEW
126600         THRU 4199-OVERVIEW-EXIT.
126700     PERFORM 4200-GAP-ANALYSIS
126800         THRU 4299-GAP-ANALYSIS-EXIT.
126900     PERFORM 4010-READ-COMPLIANCE
127000         THRU 4010-READ-COMPLIANCE-EXIT.
127100 4019-REPORT-AND-READ-NEXT-EXIT.
127200     EXIT.
127300 4010-READ-COMPLIANCE.
127400     READ COMPLIANCE-IN-FILE
127500         AT END
127600             SET COMPOUT-EOF TO TRUE
127700         NOT AT END
127800             CONTINUE
127900     END-READ.
128000 4010-READ-COMPLIANCE-EXIT.
128100     EXIT.
128200*    RQ-0464 - REQFILE IS SORTED FRAMEWORK-CODE THEN REQ-CODE,
128300*    SAME ORDER COMPCALC SCORED IT IN, SO THE RECORDS LINE UP
128400*    ONE FRAMEWORK AT A TIME WITH THE COMPOUT RECORDS ABOVE.
128500 4205-READ-REQUIREMENT.
128600     READ REQUIREMENT-FILE
128700         AT END
128800             SET REQFILE-EOF TO TRUE
128900         NOT AT END
129000             CONTINUE
129100     END-READ.
129200 4205-READ-REQUIREMENT-EXIT.
129300     EXIT.
129400****************************************************************
129500*   4100-OVERVIEW REDISPLAYS THE FRAMEWORK'S COVERAGE, SCORE,   *
129600*   GRADE AND STATUS.  GRADE/STATUS ARE ALREADY ON THE RECORD   *
129700*   (COMPCALC DERIVED THEM VIA GRCGRADE) - THE TOTAL GAP COUNT  *
129800*   IS RE-DERIVED HERE THROUGH THE SAME COPYBOOK (RQ-0340) SO   *
129900*   THE TWO PROGRAMS NEVER DISAGREE ON THE ARITHMETIC.          *
130000****************************************************************
130100 4100-OVERVIEW.
130200     COPY GRCGRADE.
130300     MOVE SPACES             TO WS-COMP-DETAIL-LINE
130400     MOVE GR-CR-FRAMEWORK-CODE TO WS-CD-FRAMEWORK
130500     MOVE GR-CR-TOTAL-REQS     TO WS-CD-TOTAL-REQS
130600     MOVE GR-CR-REQS-ADDRESSED TO WS-CD-ADDR-REQS
130700     MOVE GR-CR-REQS-COMPLIANT TO WS-CD-COMPLIANT-REQS
130800     MOVE GR-CR-REQS-PARTIAL   TO WS-CD-PARTIAL-REQS
130900     MOVE GR-CR-REQS-NONCOMP   TO WS-CD-NONCOMP-REQS
131000     MOVE GR-CR-COVERAGE-PCT   TO WS-CD-COVERAGE
131100     MOVE GR-CR-COMPLIANCE-SCORE TO WS-CD-SCORE
131200     MOVE GR-CR-GRADE          TO WS-CD-GRADE
131300     MOVE GR-CR-COMP-STATUS    TO WS-CD-STATUS
131400     MOVE GR-CR-HIGH-GAPS      TO WS-CD-HIGH-GAPS
131500     MOVE GR-CR-MEDIUM-GAPS    TO WS-CD-MED-GAPS
131600     MOVE GR-CR-LOW-GAPS       TO WS-CD-LOW-GAPS
131700     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT.
131800*    RQ-0469 - GRAND-AVERAGE ACCUMULATION, ONE FRAMEWORK AT A
131900*    TIME, PRINTED BY 4999-COMPRPT-SECTION-EXIT'S CALLER ONCE
132000*    COMPOUT IS EXHAUSTED (SEE 4400-COMPRPT-GRAND-TOTALS).
132100     ADD 1 TO WS-CG-FRAMEWORK-CNT
132200     ADD GR-CR-COVERAGE-PCT TO WS-CG-COVERAGE-SUM
132300     ADD GR-CR-COMPLIANCE-SCORE TO WS-CG-SCORE-SUM.
132400 4199-OVERVIEW-EXIT.
132500     EXIT.
132600****************************************************************
132700*   4400-COMPRPT-GRAND-TOTALS (RQ-0469) - PRINTS THE FRAMEWORK   *
132800*   COUNT AND THE GRAND-AVERAGE COMPLIANCE SCORE AND COVERAGE    *
132900*   ACCUMULATED BY 4100-OVERVIEW ACROSS EVERY COMPOUT RECORD.    *
133000****************************************************************
133100 4400-COMPRPT-GRAND-TOTALS.
133200     MOVE SPACES TO WS-HEADING-LINE
133300     MOVE '*** COMPLIANCE SUMMARY - GRAND TOTALS ***'
133400         TO WS-HL-TITLE
133500     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
133600     MOVE SPACES TO WS-CTL-DETAIL-LINE
133700     MOVE 'FRAMEWORKS SCORED'   TO WS-XD-STATUS-LABEL
133800     MOVE WS-CG-FRAMEWORK-CNT   TO WS-XD-COUNT
133900     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
134000     IF WS-CG-FRAMEWORK-CNT = 0
134100         MOVE ZERO TO WS-CG-AVG-SCORE
134200         MOVE ZERO TO WS-CG-AVG-COVERAGE
134300     ELSE
134400         COMPUTE WS-CG-AVG-4DP ROUNDED =
134500             WS-CG-SCORE-SUM / WS-CG-FRAMEWORK-CNT
134600         MOVE WS-CG-AVG-4DP TO WS-CG-AVG-SCORE
134700         COMPUTE WS-CG-AVG-4DP ROUNDED =
134800             WS-CG-COVERAGE-SUM / WS-CG-FRAMEWORK-CNT
134900         MOVE WS-CG-AVG-4DP TO WS-CG-AVG-COVERAGE
135000     END-IF
135100     MOVE SPACES TO WS-PCT-DETAIL-LINE
135200     MOVE 'AVG COMPLIANCE SCORE' TO WS-PD-LABEL
135300     MOVE WS-CG-AVG-SCORE        TO WS-PD-VALUE
135400     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
135500     MOVE SPACES TO WS-PCT-DETAIL-LINE
135600     MOVE 'AVG COVERAGE PCT'     TO WS-PD-LABEL
135700     MOVE WS-CG-AVG-COVERAGE     TO WS-PD-VALUE
135800     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT.
135900 4499-COMPRPT-GRAND-TOTALS-EXIT.
136000     EXIT.
136100*    RQ-0464 - GAP-ANALYSIS NOW WALKS REQFILE FOR THIS FRAMEWORK
136200*    AND RE-DERIVES EACH MANDATORY REQUIREMENT'S STATUS AGAINST
136300*    THE CTLFILE/REQMAP JOIN TABLES BUILT AT 1300/1400 SO A
136400*    DETAIL LINE CAN BE PRINTED FOR EVERY GAP, NOT JUST A COUNT.
136500 4200-GAP-ANALYSIS.
136600     PERFORM 4210-PROCESS-ONE-REQUIREMENT
136700         THRU 4219-PROCESS-ONE-REQUIREMENT-EXIT
136800         UNTIL REQFILE-EOF
136900         OR GR-RQ-FRAMEWORK-CODE NOT = GR-CR-FRAMEWORK-CODE
137000     MOVE SPACES            TO WS-CTL-DETAIL-LINE
137100     MOVE 'HIGH SEVERITY GAPS  '    TO WS-XD-STATUS-LABEL
137200     MOVE GR-CR-HIGH-GAPS           TO WS-XD-COUNT
137300     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
137400     MOVE SPACES            TO WS-CTL-DETAIL-LINE
137500     MOVE 'MEDIUM SEVERITY GAPS'    TO WS-XD-STATUS-LABEL
137600     MOVE GR-CR-MEDIUM-GAPS         TO WS-XD-COUNT
137700     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
137800     MOVE SPACES            TO WS-CTL-DETAIL-LINE
137900     MOVE 'LOW SEVERITY GAPS   '    TO WS-XD-STATUS-LABEL
138000     MOVE GR-CR-LOW-GAPS            TO WS-XD-COUNT
138100     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT.
138200 4299-GAP-ANALYSIS-EXIT.
138300     EXIT.
138400*    RQ-0464 - ONLY MANDATORY REQUIREMENTS ARE RE-SCORED, SAME
138500*    RULE COMPCALC ITSELF FOLLOWS (GRREQREC'S OWN COMMENT SAYS
138600*    OPTIONAL REQUIREMENTS ARE NEVER SCORED).
138700 4210-PROCESS-ONE-REQUIREMENT.
138800     IF GR-RQ-IS-MANDATORY
138900         PERFORM 4220-DERIVE-REQ-STATUS
139000             THRU 4229-DERIVE-REQ-STATUS-EXIT
139100         IF WS-GAP-STATUS NOT = 'compliant'
139200             MOVE SPACES                TO WS-GAP-DETAIL-LINE
139300             MOVE GR-RQ-REQ-CODE         TO WS-GD-REQ-CODE
139400             MOVE GR-RQ-REQ-TITLE        TO WS-GD-TITLE
139500             MOVE WS-GAP-STATUS          TO WS-GD-STATUS
139600             MOVE WS-GAP-SEVERITY        TO WS-GD-SEVERITY
139700             PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
139800             IF WS-GAP-STATUS = 'no_controls'
139900                 OR WS-GAP-STATUS = 'not_implemented'
140000                 PERFORM 4310-ADD-CRITICAL-ACTION
140100                     THRU 4319-ADD-CRITICAL-ACTION-EXIT
140200             END-IF
140300         END-IF
140400     END-IF
140500     PERFORM 4205-READ-REQUIREMENT
140600         THRU 4205-READ-REQUIREMENT-EXIT.
140700 4219-PROCESS-ONE-REQUIREMENT-EXIT.
140800     EXIT.
140900*    RQ-0464 - STATUS DERIVATION MIRRORS COMPCALC'S OWN RULES
141000*    (2300-SCORE-REQUIREMENT / 2600-ACCUM-GAPS) EXACTLY SO THE
141100*    TWO PROGRAMS NEVER DISAGREE ON WHICH REQUIREMENTS ARE GAPS.
141200 4220-DERIVE-REQ-STATUS.
141300     MOVE ZERO TO WS-GAP-MAPPED-CNT WS-GAP-VALID-MAP-CNT
141400                  WS-GAP-POINT-SUM
141500     PERFORM 4230-CHECK-ONE-MAP-ENTRY
141600         THRU 4239-CHECK-ONE-MAP-ENTRY-EXIT
141700         VARYING WS-MJ-IDX FROM 1 BY 1
141800         UNTIL WS-MJ-IDX > WS-MJ-TBL-COUNT
141900     IF WS-GAP-MAPPED-CNT = 0
142000         MOVE 'no_controls'     TO WS-GAP-STATUS
142100         MOVE 'HIGH'            TO WS-GAP-SEVERITY
142200     ELSE
142300         IF WS-GAP-VALID-MAP-CNT = 0
142400             MOVE 'not_implemented' TO WS-GAP-STATUS
142500             MOVE 'HIGH'            TO WS-GAP-SEVERITY
142600         ELSE
142700             COMPUTE WS-GAP-AVG-4DP ROUNDED =
142800                 WS-GAP-POINT-SUM / WS-GAP-VALID-MAP-CNT
142900             MOVE WS-GAP-AVG-4DP TO WS-GAP-AVG-SCORE
143000             IF WS-GAP-AVG-SCORE >= 85
143100                 MOVE 'compliant'     TO WS-GAP-STATUS
143200                 MOVE SPACES          TO WS-GAP-SEVERITY
143300             ELSE
143400                 IF WS-GAP-AVG-SCORE >= 50
143500                     MOVE 'partial'       TO WS-GAP-STATUS
143600                     MOVE 'MEDIUM'        TO WS-GAP-SEVERITY
143700                 ELSE
143800                     MOVE 'non_compliant' TO WS-GAP-STATUS
143900                     MOVE 'HIGH'          TO WS-GAP-SEVERITY
144000                 END-IF
144100             END-IF
144200         END-IF
144300     END-IF.
144400 4229-DERIVE-REQ-STATUS-EXIT.
144500     EXIT.
144600 4230-CHECK-ONE-MAP-ENTRY.
144700     IF WS-MJ-REQ-ID (WS-MJ-IDX) = GR-RQ-REQ-ID
144800         ADD 1 TO WS-GAP-MAPPED-CNT
144900         SEARCH ALL WS-CJ-ENTRY
145000             AT END
145100                 CONTINUE
145200             WHEN WS-CJ-REF-CODE (WS-CJ-IDX) =
145300                     WS-MJ-REF-CODE (WS-MJ-IDX)
145400                 ADD 1 TO WS-GAP-VALID-MAP-CNT
145500                 ADD WS-CJ-COMPLIANCE-SCORE (WS-CJ-IDX)
145600                     TO WS-GAP-POINT-SUM
145700         END-SEARCH
145800     END-IF.
145900 4239-CHECK-ONE-MAP-ENTRY-EXIT.
146000     EXIT.
146100*    RQ-0465 - A REQUIREMENT WITH NO CONTROL AT ALL, OR ONE WHOSE
146200*    MAPPED CONTROLS WERE NEVER APPLIED, IS THE MOST SEVERE GAP
146300*    THERE IS - IT GOES STRAIGHT ON THE ACTION LIST AT RANK 0.
146400 4310-ADD-CRITICAL-ACTION.
146500     IF WS-ACT-TBL-COUNT < 500
146600         ADD 1 TO WS-ACT-TBL-COUNT
146700         SET WS-ACT-IDX TO WS-ACT-TBL-COUNT
146800         MOVE 0 TO WS-ACT-PRIORITY-RANK (WS-ACT-IDX)
146900         MOVE 'N' TO WS-ACT-PRINTED-SW (WS-ACT-IDX)
147000         MOVE SPACES TO WS-ACT-TEXT (WS-ACT-IDX)
147100         IF WS-GAP-STATUS = 'no_controls'
147200             STRING 'CRITICAL - ' GR-RQ-REQ-CODE
147300                 ' HAS NO CONTROL MAPPED TO IT'
147400                 DELIMITED BY SIZE
147500                 INTO WS-ACT-TEXT (WS-ACT-IDX)
147600         ELSE
147700             STRING 'CRITICAL - ' GR-RQ-REQ-CODE
147800                 ' HAS NO CONTROL IN PLACE'
147900                 DELIMITED BY SIZE
148000                 INTO WS-ACT-TEXT (WS-ACT-IDX)
148100         END-IF
148200     END-IF.
148300 4319-ADD-CRITICAL-ACTION-EXIT.
148400     EXIT.
148500*   PRIORITIZED-ACTIONS - RQ-0465.  ACTIONS ARE ACCUMULATED IN    *
148600*   WS-ACT-TABLE AS THE GAPS ARE FOUND ABOVE (RANK 0 - MISSING    *
148700*   CONTROLS), THEN TOPPED UP HERE WITH RANK 1 (CONTROLS CARRYING *
148800*   NO EVIDENCE, MAX 10) AND RANK 2 (CONTROLS PAST THEIR NEXT     *
148900*   REVIEW DATE, MAX 10) BEFORE BEING PRINTED BEST-RANK-FIRST,    *
149000*   CAPPED AT 20 OVERALL.                                        *
149100****************************************************************
149200 4300-PRIORITIZED-ACTIONS.
149300     PERFORM 4320-ADD-NO-EVIDENCE-ACTIONS
149400         THRU 4329-ADD-NO-EVIDENCE-ACTIONS-EXIT.
149500     PERFORM 4340-ADD-OVERDUE-ACTIONS
149600         THRU 4349-ADD-OVERDUE-ACTIONS-EXIT.
149700     MOVE SPACES TO WS-HEADING-LINE
149800     MOVE '*** PRIORITIZED ACTIONS ***'
149900         TO WS-HL-TITLE
150000     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
150100     MOVE ZERO TO WS-ACT-PRINTED-CNT
150200     PERFORM 4360-FIND-AND-PRINT-NEXT-ACTION
150300         THRU 4369-FIND-AND-PRINT-NEXT-ACTION-EXIT
150400         UNTIL WS-ACT-BEST-SUB = 0
150500         OR WS-ACT-PRINTED-CNT >= 20.
150600 4399-PRIORITIZED-ACTIONS-EXIT.
150700     EXIT.
150800*    RQ-0465 - CONTROLS WITH EVIDENCE-COUNT ZERO ARE IN PLACE BUT
150900*    UNPROVEN - HIGH PRIORITY, CAPPED AT 10 SO THE ACTION LIST
151000*    DOES NOT DROWN OUT THE CRITICAL, MISSING-CONTROL ENTRIES.
151100 4320-ADD-NO-EVIDENCE-ACTIONS.
151200     MOVE ZERO TO WS-CJ-IDX-CTR
151300     PERFORM 4325-CHECK-ONE-CONTROL-FOR-EVIDENCE
151400         THRU 4329-ADD-NO-EVIDENCE-ACTIONS-EXIT2
151500         VARYING WS-CJ-IDX FROM 1 BY 1
151600         UNTIL WS-CJ-IDX > WS-CJ-TBL-COUNT
151700         OR WS-CJ-IDX-CTR >= 10.
151800 4329-ADD-NO-EVIDENCE-ACTIONS-EXIT.
151900     EXIT.
152000 4325-CHECK-ONE-CONTROL-FOR-EVIDENCE.
152100     IF WS-CJ-EVIDENCE-COUNT (WS-CJ-IDX) = 0
152200         AND WS-ACT-TBL-COUNT < 500
152300         ADD 1 TO WS-CJ-IDX-CTR
152400         ADD 1 TO WS-ACT-TBL-COUNT
152500         SET WS-ACT-IDX TO WS-ACT-TBL-COUNT
152600         MOVE 1 TO WS-ACT-PRIORITY-RANK (WS-ACT-IDX)
152700         MOVE 'N' TO WS-ACT-PRINTED-SW (WS-ACT-IDX)
152800         MOVE SPACES TO WS-ACT-TEXT (WS-ACT-IDX)
152900         STRING 'HIGH - CONTROL ' WS-CJ-REF-CODE (WS-CJ-IDX)
153000             ' HAS NO SUPPORTING EVIDENCE ON FILE'
153100             DELIMITED BY SIZE
153200             INTO WS-ACT-TEXT (WS-ACT-IDX)
153300     END-IF.
153400 4329-ADD-NO-EVIDENCE-ACTIONS-EXIT2.
153500     EXIT.
153600*    RQ-0465 - A CONTROL WHOSE NEXT REVIEW DATE HAS ALREADY
153700*    PASSED IS A MEDIUM PRIORITY FOLLOW-UP, CAPPED AT 10.
153800 4340-ADD-OVERDUE-ACTIONS.
153900     MOVE ZERO TO WS-CJ-IDX-CTR
154000     PERFORM 4345-CHECK-ONE-CONTROL-FOR-OVERDUE
154100         THRU 4349-ADD-OVERDUE-ACTIONS-EXIT2
154200         VARYING WS-CJ-IDX FROM 1 BY 1
154300         UNTIL WS-CJ-IDX > WS-CJ-TBL-COUNT
154400         OR WS-CJ-IDX-CTR >= 10.
154500 4349-ADD-OVERDUE-ACTIONS-EXIT.
154600     EXIT.
154700 4345-CHECK-ONE-CONTROL-FOR-OVERDUE.
154800     IF WS-CJ-NEXT-REVIEW-DATE (WS-CJ-IDX) > 0
154900         AND WS-CJ-NEXT-REVIEW-DATE (WS-CJ-IDX) < WS-CURR-DATE-NUM
155000         AND WS-ACT-TBL-COUNT < 500
155100         ADD 1 TO WS-CJ-IDX-CTR
155200         ADD 1 TO WS-ACT-TBL-COUNT
155300         SET WS-ACT-IDX TO WS-ACT-TBL-COUNT
155400         MOVE 2 TO WS-ACT-PRIORITY-RANK (WS-ACT-IDX)
155500         MOVE 'N' TO WS-ACT-PRINTED-SW (WS-ACT-IDX)
155600         MOVE SPACES TO WS-ACT-TEXT (WS-ACT-IDX)
155700         STRING 'MEDIUM - CONTROL ' WS-CJ-REF-CODE (WS-CJ-IDX)
155800             ' IS PAST ITS NEXT REVIEW DATE'
155900             DELIMITED BY SIZE
156000             INTO WS-ACT-TEXT (WS-ACT-IDX)
156100     END-IF.
156200 4349-ADD-OVERDUE-ACTIONS-EXIT2.
156300     EXIT.
156400*    RQ-0465 - REPEATED BEST-RANK SCAN, SAME PATTERN AS THE RISK
156500*    TREATMENT PRIORITY LIST ABOVE - LOWEST UNPRINTED RANK WINS
156600*    EACH PASS, TIES BROKEN BY TABLE ORDER.
156700 4360-FIND-AND-PRINT-NEXT-ACTION.
156800     MOVE ZERO TO WS-ACT-BEST-SUB
156900     PERFORM 4365-CHECK-ONE-ACTION
157000         THRU 4369-CHECK-ONE-ACTION-EXIT
157100         VARYING WS-ACT-IDX FROM 1 BY 1
157200         UNTIL WS-ACT-IDX > WS-ACT-TBL-COUNT
157300     IF WS-ACT-BEST-SUB > 0
157400         SET WS-ACT-IDX TO WS-ACT-BEST-SUB
157500         MOVE SPACES TO WS-ACTION-DETAIL-LINE
157600         MOVE 'ACTION' TO WS-AD-PRIORITY
157700         MOVE WS-ACT-TEXT (WS-ACT-IDX) TO WS-AD-TEXT
157800         PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
157900         SET WS-ACT-ALREADY-PRINTED (WS-ACT-IDX) TO TRUE
158000         ADD 1 TO WS-ACT-PRINTED-CNT
158100     END-IF.
158200 4369-FIND-AND-PRINT-NEXT-ACTION-EXIT.
158300     EXIT.
158400 4365-CHECK-ONE-ACTION.
158500     IF NOT WS-ACT-ALREADY-PRINTED (WS-ACT-IDX)
158600         IF WS-ACT-BEST-SUB = 0
158700             OR WS-ACT-PRIORITY-RANK (WS-ACT-IDX) <
158800                 WS-ACT-PRIORITY-RANK (WS-ACT-BEST-SUB)
158900             SET WS-ACT-BEST-SUB TO WS-ACT-IDX
159000         END-IF
159100     END-IF.
159200 4369-CHECK-ONE-ACTION-EXIT.
159300     EXIT.
159400 EJECT
159500****************************************************************
159600*                      CTLRPT SECTION                          *
159700****************************************************************
159800 5000-CTLRPT-SECTION.
159900     PERFORM 5100-DASHBOARD
160000         THRU 5199-DASHBOARD-EXIT.
160100     PERFORM 5200-EFFECTIVENESS-METRICS
160200         THRU 5299-EFFECTIVENESS-METRICS-EXIT.
160300     PERFORM 5300-REQUIREMENT-COVERAGE
160400         THRU 5399-REQUIREMENT-COVERAGE-EXIT.
160500 5999-CTLRPT-SECTION-EXIT.
160600     EXIT.
160700*    RQ-0466 - CTLFILE IS FULLY CONSUMED AT 1300-LOAD-CONTROL-
160800*    TABLE DURING INITIALIZATION NOW (GAP-ANALYSIS AND THE
160900*    PRIORITIZED-ACTIONS LIST NEED IT BEFORE THIS SECTION EVEN
161000*    STARTS) SO THE DASHBOARD SCANS THE IN-MEMORY WS-CJ-ENTRY
161100*    TABLE INSTEAD OF RE-READING THE FILE.
161200 5100-DASHBOARD.
161300     MOVE SPACES TO WS-HEADING-LINE
161400     MOVE '*** CONTROL DASHBOARD ***' TO WS-HL-TITLE
161500     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
161600     PERFORM 5120-TALLY-ONE-CONTROL
161700         THRU 5129-TALLY-ONE-CONTROL-EXIT
161800         VARYING WS-CJ-IDX FROM 1 BY 1
161900         UNTIL WS-CJ-IDX > WS-CJ-TBL-COUNT
162000     MOVE SPACES TO WS-CTL-DETAIL-LINE
162100     MOVE 'OPERATIONAL         ' TO WS-XD-STATUS-LABEL
162200     MOVE WS-DB-OPERATIONAL       TO WS-XD-COUNT
162300     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
162400     MOVE SPACES TO WS-CTL-DETAIL-LINE
162500     MOVE 'IMPLEMENTED         ' TO WS-XD-STATUS-LABEL
162600     MOVE WS-DB-IMPLEMENTED       TO WS-XD-COUNT
162700     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
162800     MOVE SPACES TO WS-CTL-DETAIL-LINE
162900     MOVE 'IN PROGRESS         ' TO WS-XD-STATUS-LABEL
163000     MOVE WS-DB-IN-PROGRESS       TO WS-XD-COUNT
163100     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
163200     MOVE SPACES TO WS-CTL-DETAIL-LINE
163300     MOVE 'NOT STARTED         ' TO WS-XD-STATUS-LABEL
163400     MOVE WS-DB-NOT-STARTED       TO WS-XD-COUNT
163500     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
163600     PERFORM 5140-PRINT-ONE-FAMILY-LINE
163700         THRU 5149-PRINT-ONE-FAMILY-LINE-EXIT
163800         VARYING WS-FAM-IDX FROM 1 BY 1
163900         UNTIL WS-FAM-IDX > WS-FAM-TBL-COUNT
164000     IF WS-DB-TOTAL = 0
164100         MOVE ZERO TO WS-DB-EVID-PCT-4DP
164200     ELSE
164300         COMPUTE WS-DB-EVID-PCT-4DP ROUNDED =
164400             WS-DB-WITH-EVID / WS-DB-TOTAL * 100
164500     END-IF
164600     MOVE WS-DB-EVID-PCT-4DP TO WS-DB-EVID-PCT
164700     MOVE SPACES TO WS-PCT-DETAIL-LINE
164800     MOVE 'EVIDENCE COVERAGE % ' TO WS-PD-LABEL
164900     MOVE WS-DB-EVID-PCT         TO WS-PD-VALUE
165000     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT.
165100 5199-DASHBOARD-EXIT.
165200     EXIT.
165300 5120-TALLY-ONE-CONTROL.
165400     ADD 1 TO WS-DB-TOTAL
165500     ADD WS-CJ-COMPLIANCE-SCORE (WS-CJ-IDX) TO WS-DB-SCORE-SUM
165600*    RQ-0452 - 'testing' COUNTS WITH 'implemented' ON THE
165700*    DASHBOARD, SAME AS COMPCALC'S CONTROL SUMMARY BREAKOUT.
165800     EVALUATE WS-CJ-CTL-STATUS (WS-CJ-IDX)
165900         WHEN 'operational'
166000             ADD 1 TO WS-DB-OPERATIONAL
166100         WHEN 'implemented'
166200         WHEN 'testing'
166300             ADD 1 TO WS-DB-IMPLEMENTED
166400         WHEN 'in_progress'
166500             ADD 1 TO WS-DB-IN-PROGRESS
166600         WHEN OTHER
166700             ADD 1 TO WS-DB-NOT-STARTED
166800     END-EVALUATE
166900     IF WS-CJ-HAS-DEFICIENCY (WS-CJ-IDX)
167000         ADD 1 TO WS-DB-DEFICIENT
167100     END-IF
167200     IF WS-CJ-NEXT-REVIEW-DATE (WS-CJ-IDX) > 0
167300            AND WS-CJ-NEXT-REVIEW-DATE (WS-CJ-IDX) < WS-CURR-DATE-NUM
167400         ADD 1 TO WS-DB-OVERDUE
167500     END-IF
167600     IF WS-CJ-EVIDENCE-COUNT (WS-CJ-IDX) > 0
167700         ADD 1 TO WS-DB-WITH-EVID
167800     END-IF
167900     PERFORM 5130-ACCUM-FAMILY-COUNT
168000         THRU 5139-ACCUM-FAMILY-COUNT-EXIT.
168100 5129-TALLY-ONE-CONTROL-EXIT.
168200     EXIT.
168300*    RQ-0466 - SEARCH-OR-ADD AGAINST WS-FAMILY-TABLE, SAME
168400*    PATTERN THE RISK-TREATMENT PRIORITY LIST USES - THE
168500*    FINDER PARAGRAPH IS A NO-OP, THE VARYING/UNTIL DOES ALL
168600*    THE WORK.
168700 5130-ACCUM-FAMILY-COUNT.
168800     PERFORM 5135-FIND-FAMILY-SLOT
168900         THRU 5135-FIND-FAMILY-SLOT-EXIT
169000         VARYING WS-FAM-IDX FROM 1 BY 1
169100         UNTIL WS-FAM-IDX > WS-FAM-TBL-COUNT
169200         OR WS-FAM-NAME (WS-FAM-IDX) = WS-CJ-FAMILY (WS-CJ-IDX)
169300     IF WS-FAM-IDX > WS-FAM-TBL-COUNT
169400         AND WS-FAM-TBL-COUNT < 50
169500         ADD 1 TO WS-FAM-TBL-COUNT
169600         SET WS-FAM-IDX TO WS-FAM-TBL-COUNT
169700         MOVE WS-CJ-FAMILY (WS-CJ-IDX) TO WS-FAM-NAME (WS-FAM-IDX)
169800         MOVE ZERO TO WS-FAM-COUNT (WS-FAM-IDX)
169900     END-IF
170000     IF WS-FAM-IDX NOT > WS-FAM-TBL-COUNT
170100         ADD 1 TO WS-FAM-COUNT (WS-FAM-IDX)
170200     END-IF.
170300 5139-ACCUM-FAMILY-COUNT-EXIT.
170400     EXIT.
170500 5135-FIND-FAMILY-SLOT.
170600     CONTINUE.
170700 5135-FIND-FAMILY-SLOT-EXIT.
170800     EXIT.
170900 5140-PRINT-ONE-FAMILY-LINE.
171000     MOVE SPACES              TO WS-CTL-DETAIL-LINE
171100     MOVE WS-FAM-NAME (WS-FAM-IDX) TO WS-XD-STATUS-LABEL
171200     MOVE WS-FAM-COUNT (WS-FAM-IDX) TO WS-XD-COUNT
171300     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT.
171400 5149-PRINT-ONE-FAMILY-LINE-EXIT.
171500     EXIT.
171600****************************************************************
171700*   EFFECTIVENESS-METRICS - RQ-0466.  AVERAGE COMPLIANCE SCORE,  *
171800*   DEFICIENT AND OVERDUE COUNTS AS BEFORE, PLUS THE AVERAGE     *
171900*   1-5 EFFECTIVENESS RATING AND TESTED/UNTESTED COUNTS FROM     *
172000*   THE SAME WS-CJ-ENTRY TABLE THE DASHBOARD JUST SCANNED.       *
172100****************************************************************
172200 5200-EFFECTIVENESS-METRICS.
172300     PERFORM 5210-TALLY-ONE-EFFECTIVENESS
172400         THRU 5219-TALLY-ONE-EFFECTIVENESS-EXIT
172500         VARYING WS-CJ-IDX FROM 1 BY 1
172600         UNTIL WS-CJ-IDX > WS-CJ-TBL-COUNT
172700     IF WS-DB-TOTAL = 0
172800         MOVE ZERO TO WS-DB-AVG-4DP
172900     ELSE
173000         COMPUTE WS-DB-AVG-4DP ROUNDED =
173100             WS-DB-SCORE-SUM / WS-DB-TOTAL
173200     END-IF
173300     MOVE WS-DB-AVG-4DP TO WS-DB-AVG-SCORE
173400     MOVE SPACES TO WS-CTL-DETAIL-LINE
173500     MOVE 'AVERAGE COMPLIANCE  ' TO WS-XD-STATUS-LABEL
173600     MOVE WS-DB-AVG-SCORE         TO WS-XD-COUNT
173700     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
173800     MOVE SPACES TO WS-CTL-DETAIL-LINE
173900     MOVE 'DEFICIENT CONTROLS  ' TO WS-XD-STATUS-LABEL
174000     MOVE WS-DB-DEFICIENT         TO WS-XD-COUNT
174100     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
174200     MOVE SPACES TO WS-CTL-DETAIL-LINE
174300     MOVE 'OVERDUE REVIEWS     ' TO WS-XD-STATUS-LABEL
174400     MOVE WS-DB-OVERDUE           TO WS-XD-COUNT
174500     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
174600     IF WS-DB-EFFECT-CNT = 0
174700         MOVE ZERO TO WS-DB-EFFECT-4DP
174800     ELSE
174900         COMPUTE WS-DB-EFFECT-4DP ROUNDED =
175000             WS-DB-EFFECT-SUM / WS-DB-EFFECT-CNT
175100     END-IF
175200     MOVE WS-DB-EFFECT-4DP TO WS-DB-EFFECT-AVG
175300     MOVE SPACES TO WS-PCT-DETAIL-LINE
175400     MOVE 'AVG EFFECT RATING   ' TO WS-PD-LABEL
175500     MOVE WS-DB-EFFECT-AVG       TO WS-PD-VALUE
175600     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
175700     MOVE SPACES TO WS-CTL-DETAIL-LINE
175800     MOVE 'CONTROLS TESTED     ' TO WS-XD-STATUS-LABEL
175900     MOVE WS-DB-TESTED-CNT        TO WS-XD-COUNT
176000     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
176100     MOVE SPACES TO WS-CTL-DETAIL-LINE
176200     MOVE 'CONTROLS UNTESTED   ' TO WS-XD-STATUS-LABEL
176300     MOVE WS-DB-UNTESTED-CNT      TO WS-XD-COUNT
176400     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT.
176500 5299-EFFECTIVENESS-METRICS-EXIT.
176600     EXIT.
176700 5210-TALLY-ONE-EFFECTIVENESS.
176800     IF WS-CJ-EFFECT-RATING (WS-CJ-IDX) > 0
176900         ADD WS-CJ-EFFECT-RATING (WS-CJ-IDX) TO WS-DB-EFFECT-SUM
177000         ADD 1 TO WS-DB-EFFECT-CNT
177100     END-IF
177200     IF WS-CJ-LAST-TESTED-DATE (WS-CJ-IDX) > 0
177300         ADD 1 TO WS-DB-TESTED-CNT
177400     ELSE
177500         ADD 1 TO WS-DB-UNTESTED-CNT
177600     END-IF.
177700 5219-TALLY-ONE-EFFECTIVENESS-EXIT.
177800     EXIT.
177900****************************************************************
178000*   REQUIREMENT-COVERAGE - RQ-0405, DATA SOURCE CHANGED BY       *
178100*   RQ-0466.  REQ-MAP-FILE IS FULLY CONSUMED AT 1400-LOAD-MAP-   *
178200*   TABLE DURING INITIALIZATION NOW, SO THIS WALKS THE SAME      *
178300*   IN-MEMORY WS-MJ-ENTRY TABLE (VALIDATED MAPPINGS ONLY, SAME   *
178400*   REQ-ID ORDER REQMAP ARRIVED IN) INSTEAD OF RE-READING THE    *
178500*   FILE - THE CONTROL-BREAK COUNTING RULE ITSELF IS UNCHANGED.  *
178600****************************************************************
178700 5300-REQUIREMENT-COVERAGE.
178800     MOVE SPACES TO WS-HEADING-LINE
178900     MOVE '*** REQUIREMENT COVERAGE (CONTROL COUNT) ***'
179000         TO WS-HL-TITLE
179100     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
179200     MOVE SPACES TO WS-COV-CURRENT-REQ
179300     MOVE ZERO TO WS-COV-CTL-COUNT WS-COV-REQ-CNT
179400     PERFORM 5315-TALLY-ONE-MAP-ENTRY
179500         THRU 5319-TALLY-ONE-MAP-ENTRY-EXIT
179600         VARYING WS-MJ-IDX FROM 1 BY 1
179700         UNTIL WS-MJ-IDX > WS-MJ-TBL-COUNT
179800     IF WS-COV-CURRENT-REQ NOT = SPACES
179900         PERFORM 5320-PRINT-COVERAGE-LINE
180000             THRU 5329-PRINT-COVERAGE-LINE-EXIT
180100     END-IF.
180200 5399-REQUIREMENT-COVERAGE-EXIT.
180300     EXIT.
180400 5315-TALLY-ONE-MAP-ENTRY.
180500     IF WS-MJ-REQ-ID (WS-MJ-IDX) NOT = WS-COV-CURRENT-REQ
180600         IF WS-COV-CURRENT-REQ NOT = SPACES
180700             PERFORM 5320-PRINT-COVERAGE-LINE
180800                 THRU 5329-PRINT-COVERAGE-LINE-EXIT
180900         END-IF
181000         MOVE WS-MJ-REQ-ID (WS-MJ-IDX) TO WS-COV-CURRENT-REQ
181100         MOVE ZERO TO WS-COV-CTL-COUNT
181200     END-IF
181300     ADD 1 TO WS-COV-CTL-COUNT.
181400 5319-TALLY-ONE-MAP-ENTRY-EXIT.
181500     EXIT.
181600 5320-PRINT-COVERAGE-LINE.
181700     MOVE SPACES              TO WS-CTL-DETAIL-LINE
181800     MOVE WS-COV-CURRENT-REQ  TO WS-XD-STATUS-LABEL
181900     MOVE WS-COV-CTL-COUNT    TO WS-XD-COUNT
182000     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
182100     ADD 1 TO WS-COV-REQ-CNT.
182200 5329-PRINT-COVERAGE-LINE-EXIT.
182300     EXIT.
182400 EJECT
182500****************************************************************
182600*                     EVIDRPT SECTION                          *
182700****************************************************************
182800 6000-EVIDRPT-SECTION.
182900     PERFORM 6100-EVIDENCE-SUMMARY
183000         THRU 6199-EVIDENCE-SUMMARY-EXIT.
183100     PERFORM 6200-STORAGE-QUOTA
183200         THRU 6299-STORAGE-QUOTA-EXIT.
183300 6999-EVIDRPT-SECTION-EXIT.
183400     EXIT.
183500*    RQ-0467 - EVIDFILE IS NOW FULLY TALLIED BEFORE ANYTHING
183600*    PRINTS - COUNTS BY TYPE AND BY VERIFICATION STATUS, PLUS
183700*    EXPIRED AND UNLINKED COUNTS, ALL READ OFF THE SAME PASS.
183800 6100-EVIDENCE-SUMMARY.
183900     MOVE SPACES TO WS-HEADING-LINE
184000     MOVE '*** EVIDENCE SUMMARY ***' TO WS-HL-TITLE
184100     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
184200     PERFORM 6110-READ-EVIDENCE
184300         THRU 6110-READ-EVIDENCE-EXIT.
184400     PERFORM 6115-TALLY-AND-READ-NEXT
184500         THRU 6119-TALLY-AND-READ-NEXT-EXIT
184600         UNTIL EVIDFILE-EOF.
184700     PERFORM 6140-PRINT-ONE-EVTYPE-LINE
184800         THRU 6149-PRINT-ONE-EVTYPE-LINE-EXIT
184900         VARYING WS-EVTYPE-IDX FROM 1 BY 1
185000         UNTIL WS-EVTYPE-IDX > WS-EVTYPE-TBL-COUNT
185100     MOVE SPACES TO WS-CTL-DETAIL-LINE
185200     MOVE 'PENDING VERIF       ' TO WS-XD-STATUS-LABEL
185300     MOVE WS-EV-PENDING           TO WS-XD-COUNT
185400     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
185500     MOVE SPACES TO WS-CTL-DETAIL-LINE
185600     MOVE 'APPROVED            ' TO WS-XD-STATUS-LABEL
185700     MOVE WS-EV-APPROVED          TO WS-XD-COUNT
185800     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
185900     MOVE SPACES TO WS-CTL-DETAIL-LINE
186000     MOVE 'REJECTED            ' TO WS-XD-STATUS-LABEL
186100     MOVE WS-EV-REJECTED          TO WS-XD-COUNT
186200     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
186300     MOVE SPACES TO WS-CTL-DETAIL-LINE
186400     MOVE 'OTHER STATUS        ' TO WS-XD-STATUS-LABEL
186500     MOVE WS-EV-OTHER-STATUS      TO WS-XD-COUNT
186600     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
186700     MOVE SPACES TO WS-CTL-DETAIL-LINE
186800     MOVE 'EXPIRED             ' TO WS-XD-STATUS-LABEL
186900     MOVE WS-EV-EXPIRED           TO WS-XD-COUNT
187000     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
187100     MOVE SPACES TO WS-CTL-DETAIL-LINE
187200     MOVE 'UNLINKED TO CONTROL ' TO WS-XD-STATUS-LABEL
187300     MOVE WS-EV-UNLINKED          TO WS-XD-COUNT
187400     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT.
187500 6199-EVIDENCE-SUMMARY-EXIT.
187600     EXIT.
187700 6115-TALLY-AND-READ-NEXT.
187800     ADD 1 TO WS-EV-TOTAL
187900     ADD GR-EV-FILE-SIZE-KB TO WS-EV-SIZE-KB-SUM
188000     IF GR-EV-IS-VALID
188100         ADD 1 TO WS-EV-VALID
188200     END-IF
188300     EVALUATE GR-EV-VERIF-STATUS
188400         WHEN 'pending'
188500             ADD 1 TO WS-EV-PENDING
188600         WHEN 'approved'
188700             ADD 1 TO WS-EV-APPROVED
188800         WHEN 'rejected'
188900             ADD 1 TO WS-EV-REJECTED
189000         WHEN OTHER
189100             ADD 1 TO WS-EV-OTHER-STATUS
189200     END-EVALUATE
189300     IF GR-EV-IS-VALID
189400         AND GR-EV-VALIDITY-END-DATE > 0
189500         AND GR-EV-VALIDITY-END-DATE < WS-CURR-DATE-NUM
189600         ADD 1 TO WS-EV-EXPIRED
189700     END-IF
189800     IF GR-EV-LINKED-CTL-COUNT = 0
189900         ADD 1 TO WS-EV-UNLINKED
190000     END-IF
190100     PERFORM 6130-ACCUM-EVTYPE-COUNT
190200         THRU 6139-ACCUM-EVTYPE-COUNT-EXIT
190300     PERFORM 6110-READ-EVIDENCE
190400         THRU 6110-READ-EVIDENCE-EXIT.
190500 6119-TALLY-AND-READ-NEXT-EXIT.
190600     EXIT.
190700*    RQ-0467 - SEARCH-OR-ADD AGAINST WS-EVTYPE-TABLE, SAME
190800*    PATTERN USED FOR THE CONTROL-FAMILY BREAKOUT ABOVE.
190900 6130-ACCUM-EVTYPE-COUNT.
191000     PERFORM 6135-FIND-EVTYPE-SLOT
191100         THRU 6135-FIND-EVTYPE-SLOT-EXIT
191200         VARYING WS-EVTYPE-IDX FROM 1 BY 1
191300         UNTIL WS-EVTYPE-IDX > WS-EVTYPE-TBL-COUNT
191400         OR WS-EVTYPE-NAME (WS-EVTYPE-IDX) = GR-EV-EVID-TYPE
191500     IF WS-EVTYPE-IDX > WS-EVTYPE-TBL-COUNT
191600         AND WS-EVTYPE-TBL-COUNT < 20
191700         ADD 1 TO WS-EVTYPE-TBL-COUNT
191800         SET WS-EVTYPE-IDX TO WS-EVTYPE-TBL-COUNT
191900         MOVE GR-EV-EVID-TYPE TO WS-EVTYPE-NAME (WS-EVTYPE-IDX)
192000         MOVE ZERO TO WS-EVTYPE-COUNT (WS-EVTYPE-IDX)
192100     END-IF
192200     IF WS-EVTYPE-IDX NOT > WS-EVTYPE-TBL-COUNT
192300         ADD 1 TO WS-EVTYPE-COUNT (WS-EVTYPE-IDX)
192400     END-IF.
192500 6139-ACCUM-EVTYPE-COUNT-EXIT.
192600     EXIT.
192700 6135-FIND-EVTYPE-SLOT.
192800     CONTINUE.
192900 6135-FIND-EVTYPE-SLOT-EXIT.
193000     EXIT.
193100 6140-PRINT-ONE-EVTYPE-LINE.
193200     MOVE SPACES                      TO WS-EVID-DETAIL-LINE
193300     MOVE WS-EVTYPE-NAME (WS-EVTYPE-IDX) TO WS-ED-TYPE
193400     MOVE WS-EVTYPE-COUNT (WS-EVTYPE-IDX) TO WS-ED-VALID-COUNT
193500     MOVE WS-EV-TOTAL                 TO WS-ED-TOTAL-COUNT
193600     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT.
193700 6149-PRINT-ONE-EVTYPE-LINE-EXIT.
193800     EXIT.
193900 6110-READ-EVIDENCE.
194000     READ EVIDENCE-FILE
194100         AT END
194200             SET EVIDFILE-EOF TO TRUE
194300         NOT AT END
194400             CONTINUE
194500     END-READ.
194600 6110-READ-EVIDENCE-EXIT.
194700     EXIT.
194800****************************************************************
194900*   STORAGE-QUOTA - COMPARE TOTAL EVIDENCE SIZE (KB, CONVERTED  *
195000*   TO MB) AGAINST THE MAX-STORAGE-MB ON THE QUOTA CARD.        *
195100****************************************************************
195200 6200-STORAGE-QUOTA.
195300     READ QUOTA-CARD-FILE
195400         AT END
195500             DISPLAY 'RPTGEN - NO QUOTA CARD ON QUOTACRD'
195600             MOVE ZERO TO GR-CO-MAX-STORAGE-MB
195700     END-READ.
195800     COMPUTE WS-QT-USED-MB = WS-EV-SIZE-KB-SUM / 1024
195900     IF GR-CO-MAX-STORAGE-MB = 0
196000         MOVE ZERO TO WS-QT-PCT-4DP
196100     ELSE
196200         COMPUTE WS-QT-PCT-4DP ROUNDED =
196300             WS-QT-USED-MB / GR-CO-MAX-STORAGE-MB * 100
196400     END-IF
196500     MOVE WS-QT-PCT-4DP TO WS-QT-PCT
196600     IF WS-QT-USED-MB > GR-CO-MAX-STORAGE-MB
196700         SET WS-QT-OVER-QUOTA TO TRUE
196800     END-IF
196900     MOVE SPACES TO WS-HEADING-LINE
197000     MOVE '*** STORAGE QUOTA ***' TO WS-HL-TITLE
197100     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
197200     MOVE SPACES TO WS-CTL-DETAIL-LINE
197300     MOVE 'STORAGE USED MB     ' TO WS-XD-STATUS-LABEL
197400     MOVE WS-QT-USED-MB           TO WS-XD-COUNT
197500     PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
197600     IF WS-QT-OVER-QUOTA
197700         MOVE SPACES TO WS-HEADING-LINE
197800         MOVE '*** WARNING - COMPANY IS OVER STORAGE QUOTA ***'
197900             TO WS-HL-TITLE
198000         PERFORM 8000-WRITE-LINE THRU 8099-WRITE-LINE-EXIT
198100     END-IF.
198200 6299-STORAGE-QUOTA-EXIT.
198300     EXIT.
198400 EJECT
198500****************************************************************
198600*           8000-WRITE-LINE - COMMON REPORT-FILE WRITER        *
198700****************************************************************
198800 8000-WRITE-LINE.
198900     MOVE WS-PRINT-LINE TO GR-REPORT-RECORD
199000     WRITE GR-REPORT-RECORD
199100     IF NOT RPTFILE-IO-OK
199200         DISPLAY 'RPTGEN - WRITE ERROR RPTFILE ' WS-RPTFILE-STATUS
199300         GO TO 9900-ABEND
199400     END-IF
199500     ADD 1 TO WS-LINES-WRITTEN-CNT.
199600 8099-WRITE-LINE-EXIT.
199700     EXIT.
199800 EJECT
199900****************************************************************
200000*                         TERMINATION                          *
200100****************************************************************
200200 9000-TERMINATION.
200300     CLOSE RISK-FILE ASSESS-OUT-FILE CONTROL-FILE REQ-MAP-FILE
200400           REQUIREMENT-FILE COMPLIANCE-IN-FILE EVIDENCE-FILE
200500           QUOTA-CARD-FILE REPORT-FILE.
200600     DISPLAY 'RPTGEN - RISKS LOADED        : ' WS-RISK-TBL-LOAD-CNT.
200700     DISPLAY 'RPTGEN - ASSESSMENTS LOADED  : ' WS-ASMT-TBL-LOAD-CNT.
200800     DISPLAY 'RPTGEN - REPORT LINES WRITTEN: ' WS-LINES-WRITTEN-CNT.
200900     GO TO 9099-TERMINATION-EXIT.
201000 9900-ABEND.
201100     DISPLAY 'RPTGEN - ABENDING DUE TO I/O ERROR'.
201200     CLOSE RISK-FILE ASSESS-OUT-FILE CONTROL-FILE REQ-MAP-FILE
201300           REQUIREMENT-FILE COMPLIANCE-IN-FILE EVIDENCE-FILE
201400           QUOTA-CARD-FILE REPORT-FILE.
201500     MOVE 16 TO RETURN-CODE.
201600 9099-TERMINATION-EXIT.
201700     EXIT.
