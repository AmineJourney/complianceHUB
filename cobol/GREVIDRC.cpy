000100****************************************************************
000200*                                                              *
000300*  COPYBOOK: GREVIDRC                                         *
000400*                                                              *
000500*  COPYBOOK FOR: EVIDENCE REGISTER RECORD - FILE EVIDFILE      *
000600*                READ BY RPTGEN FOR THE EVIDRPT SECTION AND    *
000700*                THE STORAGE QUOTA CHECK                       *
000800*                                                              *
000900*  MAINTAINED BY: GRC SYSTEMS GROUP                            *
001000*                                                              *
001100****************************************************************
001200* 1990-01-15  DLK  INITIAL COPYBOOK
001300* 1998-01-06  TJO  Y2K - VALIDITY-END-DATE REDEFINED WITH
001400*                  CENTURY BREAKOUT
001500****************************************************************
001600 01  GR-EVID-RECORD.
001700     05  GR-EV-EVID-ID             PIC X(08).
001800     05  GR-EV-EVID-TYPE           PIC X(12).
001900     05  GR-EV-VERIF-STATUS        PIC X(10).
002000     05  GR-EV-VALID-FLAG          PIC X(01).
002100         88  GR-EV-IS-VALID            VALUE 'Y'.
002200     05  GR-EV-VALIDITY-END-DATE   PIC 9(08).
002300     05  GR-EV-FILE-SIZE-KB        PIC 9(09).
002400     05  GR-EV-LINKED-CTL-COUNT    PIC 9(03).
002500     05  FILLER                    PIC X(09).
002600****************************************************************
002700* CENTURY/YEAR/MONTH/DAY BREAKOUT OF THE VALIDITY-END-DATE.
002800****************************************************************
002900 01  GR-EV-VALIDITY-DATE-GROUP REDEFINES GR-EVID-RECORD.
003000     05  FILLER                    PIC X(31).
003100     05  GR-EV-VALID-END-CCYY      PIC 9(04).
003200     05  GR-EV-VALID-END-MM        PIC 9(02).
003300     05  GR-EV-VALID-END-DD        PIC 9(02).
003400     05  FILLER                    PIC X(21).
