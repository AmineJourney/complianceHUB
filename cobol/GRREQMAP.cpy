000100****************************************************************
000200*                                                              *
000300*  COPYBOOK: GRREQMAP                                         *
000400*                                                              *
000500*  COPYBOOK FOR: REQUIREMENT-TO-CONTROL MAPPING RECORD         *
000600*                FILE REQMAP - SORTED BY REQ-ID, VALIDATED     *
000700*                MAPPINGS ONLY ARE USED BY COMPCALC AND CTLRPT *
000800*                                                              *
000900*  MAINTAINED BY: GRC SYSTEMS GROUP                            *
001000*                                                              *
001100****************************************************************
001200* 1988-06-27  RHM  INITIAL COPYBOOK
001300* 1995-08-09  DLK  ADDED PRIMARY-FLAG FOR CONTROL-OWNER REPORTS
001400****************************************************************
001500 01  GR-REQMAP-RECORD.
001600     05  GR-RM-REQ-ID              PIC X(08).
001700     05  GR-RM-REF-CONTROL-CODE    PIC X(10).
001800     05  GR-RM-VALIDATED-FLAG      PIC X(01).
001900         88  GR-RM-IS-VALIDATED        VALUE 'Y'.
002000     05  GR-RM-PRIMARY-FLAG        PIC X(01).
002100         88  GR-RM-IS-PRIMARY           VALUE 'Y'.
002200     05  FILLER                    PIC X(02).
