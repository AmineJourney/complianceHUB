000100****************************************************************
000200*                                                              *
000300*  COPYBOOK: GRCTLREC                                         *
000400*                                                              *
000500*  COPYBOOK FOR: APPLIED-CONTROL RECORD - FILE CTLFILE         *
000600*                SORTED BY REF-CONTROL-CODE, SCORED IN PLACE   *
000700*                BY CTLSCORE, READ BACK BY COMPCALC AND RPTGEN *
000800*                                                              *
000900*  MAINTAINED BY: GRC SYSTEMS GROUP                            *
001000*                                                              *
001100****************************************************************
001200* 1987-10-02  RHM  INITIAL COPYBOOK
001300* 1993-04-18  DLK  ADDED EFFECT-RATING 1-5 FOR CTLRPT METRICS
001400* 1998-01-06  TJO  Y2K - REVIEW/TESTED DATES REDEFINED WITH
001500*                  CENTURY BREAKOUT
001600* 1999-11-29  TJO  ADDED TRAILING GR-CT-COMPLIANCE-SCORE SO
001700*                  CTLSCORE CAN REWRITE THE 0-100 SCORE BACK
001800*                  INTO THE SAME RECORD INSTEAD OF A 2ND FILE
001900****************************************************************
002000 01  GR-CTL-RECORD.
002100     05  GR-CT-CONTROL-ID          PIC X(08).
002200     05  GR-CT-REF-CONTROL-CODE    PIC X(10).
002300     05  GR-CT-CONTROL-NAME        PIC X(40).
002400     05  GR-CT-CONTROL-FAMILY      PIC X(20).
002500     05  GR-CT-CTL-STATUS          PIC X(18).
002600     05  GR-CT-EVIDENCE-COUNT      PIC 9(03).
002700     05  GR-CT-DEFICIENCY-FLAG     PIC X(01).
002800         88  GR-CT-HAS-DEFICIENCY      VALUE 'Y'.
002900     05  GR-CT-NEXT-REVIEW-DATE    PIC 9(08).
003000     05  GR-CT-EFFECT-RATING       PIC 9(01).
003100     05  GR-CT-LAST-TESTED-DATE    PIC 9(08).
003200     05  GR-CT-COMPLIANCE-SCORE    PIC 9(03).
003300     05  FILLER                    PIC X(03).
003400****************************************************************
003500* CENTURY/YEAR/MONTH/DAY BREAKOUT OF THE NEXT-REVIEW-DATE.
003600****************************************************************
003700 01  GR-CT-REVIEW-DATE-GROUP REDEFINES GR-CTL-RECORD.
003800     05  FILLER                    PIC X(100).
003900     05  GR-CT-REVIEW-CCYY         PIC 9(04).
004000     05  GR-CT-REVIEW-MM           PIC 9(02).
004100     05  GR-CT-REVIEW-DD           PIC 9(02).
004200     05  FILLER                    PIC X(15).
004300****************************************************************
004400* CENTURY/YEAR/MONTH/DAY BREAKOUT OF THE LAST-TESTED-DATE.
004500****************************************************************
004600 01  GR-CT-TESTED-DATE-GROUP REDEFINES GR-CTL-RECORD.
004700     05  FILLER                    PIC X(109).
004800     05  GR-CT-TESTED-CCYY         PIC 9(04).
004900     05  GR-CT-TESTED-MM           PIC 9(02).
005000     05  GR-CT-TESTED-DD           PIC 9(02).
005100     05  FILLER                    PIC X(06).
