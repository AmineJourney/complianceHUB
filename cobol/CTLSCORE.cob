000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CTLSCORE.
000300 AUTHOR. R H MALLORY.
000400 INSTALLATION. GRC SYSTEMS GROUP.
000500 DATE-WRITTEN. 05/19/1986.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - GRC BATCH SUITE.
000800****************************************************************
000900*                     C H A N G E   L O G                      *
001000****************************************************************
001100* 05/19/86  RHM  RQ-0095  INITIAL VERSION.  SCORES EACH APPLIED
001200*                         CONTROL 0-100 FROM ITS STATUS BASE AND
001300*                         REWRITES THE DERIVED SCORE IN PLACE.
001400* 02/11/87  RHM  RQ-0112  EVIDENCE BONUS ADDED - UP TO 10 POINTS
001500*                         FOR TWO OR MORE EVIDENCE ITEMS.
001600* 08/04/88  DLK  RQ-0138  DEFICIENCY PENALTY ADDED - MINUS 20 IF
001700*                         THE DEFICIENCY FLAG IS SET.
001800* 03/17/89  DLK  RQ-0150  OVERDUE-REVIEW PENALTY ADDED - MINUS 15
001900*                         WHEN NEXT-REVIEW-DATE IS IN THE PAST.
002000* 10/02/90  DLK  RQ-0179  SCORE CLAMPED TO 0-100 AFTER PENALTIES
002100*                         - WAS GOING NEGATIVE ON DOUBLE-PENALTY
002200*                         CONTROLS.
002300* 06/25/92  DLK  RQ-0223  STATUS-BASE TABLE EXTERNALIZED TO
002400*                         WORKING-STORAGE SO NEW STATUS VALUES
002500*                         DO NOT REQUIRE A PROGRAM CHANGE.
002600* 01/14/94  TJO  RQ-0258  RUN-DATE NOW TAKEN FROM THE SYSTEM
002700*                         CLOCK INSTEAD OF A PARM CARD.
002800* 09/30/96  TJO  RQ-0309  EVIDENCE-COUNT AND DEFICIENCY-FLAG ARE
002900*                         NOW MAINTAINED BY THE UPSTREAM EVIDENCE
003000*                         LOADER - CTLSCORE ONLY READS THEM.
003100* 01/06/98  TJO  RQ-0355  Y2K - NEXT-REVIEW-DATE AND LAST-TESTED
003200*                         -DATE WIDENED TO CCYYMMDD.
003300* 12/01/99  TJO  RQ-0371  CENTURY ROLLOVER REGRESSION RUN - NO
003400*                         CODE CHANGE, RESULTS SIGNED OFF BY QA.
003500* 04/22/02  PNR  RQ-0411  COMPLIANCE-SCORE MOVED TO THE SPARE
003600*                         BYTES AT THE END OF THE CONTROL RECORD
003700*                         RATHER THAN A SEPARATE OUTPUT FILE.
003800* 01/18/05  PNR  RQ-0461  STATUS-BASE TABLE REBUILT TO THE FULL
003900*                         EIGHT-STATUS GRC RULE BOOK LIST - ADDED
004000*                         TESTING, NEEDS_IMPROVEMENT, NON_COMPLIANT
004100*                         AND UNKNOWN, WHICH WERE SCORING ZERO WITH
004200*                         NO MATCHING TABLE ROW.  CORRECTED THE
004300*                         OPERATIONAL/IMPLEMENTED/IN_PROGRESS BASE
004400*                         VALUES TO 85/50/25 PER THE RULE BOOK.
004500* 02/02/05  PNR  RQ-0459  EVIDENCE BONUS CHANGED FROM THE OLD
004600*                         10-POINT, TWO-ITEM CAP TO 5 POINTS PER
004700*                         EVIDENCE ITEM WITH NO ITEM-COUNT CAP,
004800*                         CLAMPED AT 100.
004900* 02/09/05  PNR  RQ-0460  OVERDUE-REVIEW PENALTY CORRECTED FROM
005000*                         MINUS 15 (RQ-0150) TO MINUS 10 PER THE
005100*                         RULE BOOK.  ALL FOUR ADJUSTMENTS (BASE,
005200*                         BONUS, DEFICIENCY, OVERDUE) NOW CLAMP TO
005300*                         0-100 IN ORDER AS EACH IS APPLIED RATHER
005400*                         THAN ONCE AT THE END (SUPERSEDES RQ-0179).
005500****************************************************************
005600*                                                                *
005700*A    ABSTRACT..                                                 *
005800*  CTLSCORE DERIVES A 0-100 COMPLIANCE SCORE FOR EVERY APPLIED   *
005900*  CONTROL ON CTLFILE FROM ITS STATUS, EVIDENCE COUNT, DEFICIENCY*
006000*  FLAG AND REVIEW-DATE, THEN REWRITES THE SCORE BACK INTO THE   *
006100*  SAME RECORD.  THIS IS THE FIRST PASS COMPCALC DEPENDS ON.     *
006200*                                                                *
006300*J    JCL..                                                      *
006400*                                                                *
006500* //CTLSCORE EXEC PGM=CTLSCORE                                   *
006600* //SYSOUT   DD SYSOUT=*                                         *
006700* //CTLFILE  DD DSN=GRC.PROD.CTLFILE,DISP=OLD                    *
006800*                                                                *
006900*P    ENTRY PARAMETERS..                                         *
007000*     NONE.                                                      *
007100*                                                                *
007200*E    ERRORS DETECTED BY THIS ELEMENT..                          *
007300*     I/O ERROR ON CTLFILE.  UNRECOGNIZED STATUS VALUE DEFAULTS  *
007400*     TO A BASE SCORE OF ZERO AND IS COUNTED AND LOGGED.         *
007500*                                                                *
007600*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
007700*     NONE - ALL SCORING IS IN-LINE, NO SUBPROGRAMS CALLED.      *
007800*                                                                *
007900*U    USER CONSTANTS AND TABLES REFERENCED..                     *
008000*     WS-STATUS-BASE-TABLE - STATUS TO BASE-SCORE TABLE, SEE     *
008100*     RQ-0223.                                                   *
008200*                                                                *
008300****************************************************************
008400 ENVIRONMENT DIVISION.
008500 CONFIGURATION SECTION.
008600 SOURCE-COMPUTER. IBM-370.
008700 OBJECT-COMPUTER. IBM-370.
008800 SPECIAL-NAMES.
008900     C01 IS TOP-OF-FORM
009000     UPSI-0 ON GR-RERUN-SWITCH.
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300     SELECT CONTROL-FILE ASSIGN TO CTLFILE
009400         ORGANIZATION IS SEQUENTIAL
009500         FILE STATUS IS WS-CTLFILE-STATUS.
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  CONTROL-FILE
009900     RECORDING MODE IS F
010000     BLOCK CONTAINS 0 RECORDS
010100     LABEL RECORDS ARE STANDARD.
010200     COPY GRCTLREC.
010300 WORKING-STORAGE SECTION.
010400 01  FILLER PIC X(32)
010500     VALUE 'CTLSCORE WORKING STORAGE BEGINS'.
010600****************************************************************
010700*                      FILE STATUS AREA                        *
010800****************************************************************
010900 01  WS-FILE-STATUS-AREA.
011000     05  WS-CTLFILE-STATUS     PIC X(02).
011100         88  CTLFILE-IO-OK              VALUE '00'.
011200         88  CTLFILE-IO-EOF             VALUE '10'.
011300     05  FILLER                PIC X(02).
011400 01  WS-SWITCHES.
011500     05  WS-CTLFILE-EOF-SW     PIC X(01) VALUE 'N'.
011600         88  CTLFILE-EOF                VALUE 'Y'.
011700     05  GR-RERUN-SWITCH       PIC X(01) VALUE 'N'.
011800     05  FILLER                PIC X(02).
011900****************************************************************
012000*                 RUN COUNTERS - EOJ DISPLAY                   *
012100****************************************************************
012200 01  WS-RUN-COUNTERS.
012300     05  WS-CTL-READ-CNT       PIC 9(07) COMP-3 VALUE ZERO.
012400     05  WS-CTL-SCORED-CNT     PIC 9(07) COMP-3 VALUE ZERO.
012500     05  WS-CTL-UNKNOWN-CNT    PIC 9(07) COMP-3 VALUE ZERO.
012600     05  WS-CTL-DEFICIENT-CNT  PIC 9(07) COMP-3 VALUE ZERO.
012700     05  WS-CTL-OVERDUE-CNT    PIC 9(07) COMP-3 VALUE ZERO.
012800     05  FILLER                PIC X(02).
012900*    RQ-0467  PNR  2005-02-11  ALTERNATE TABLE VIEW OF THE RUN
013000*                              COUNTERS SO EOJ CAN FOOT THEM IN
013100*                              ONE TRACE LOOP FOR THE OPS LOG.
013200 01  WS-RUN-COUNTERS-R REDEFINES WS-RUN-COUNTERS.
013300     05  WS-RC-ENTRY OCCURS 5 TIMES
013400                     INDEXED BY WS-RC-IDX PIC 9(07) COMP-3.
013500****************************************************************
013600*      STATUS-BASE TABLE - RQ-0223.  LOADED BY 105-LOAD-TABLE   *
013700*      SO A NEW STATUS CAN BE ADDED WITHOUT TOUCHING THE        *
013800*      PROCEDURE DIVISION.                                      *
013900****************************************************************
014000 01  WS-STATUS-BASE-TABLE.
014100*    RQ-0461  PNR  02/09/05  TABLE REBUILT TO THE FULL EIGHT-STATUS
014200*                            LIST FROM THE GRC RULE BOOK - TESTING,
014300*                            NEEDS-IMPROVEMENT, NON-COMPLIANT AND
014400*                            UNKNOWN WERE FALLING THROUGH TO ZERO
014500*                            WITH NO TABLE ROW TO MATCH AGAINST.
014600     05  FILLER  PIC X(23) VALUE 'not_started       00000'.
014700     05  FILLER  PIC X(23) VALUE 'in_progress       00025'.
014800     05  FILLER  PIC X(23) VALUE 'implemented       00050'.
014900     05  FILLER  PIC X(23) VALUE 'testing           00060'.
015000     05  FILLER  PIC X(23) VALUE 'operational       00085'.
015100     05  FILLER  PIC X(23) VALUE 'needs_improvement 00040'.
015200     05  FILLER  PIC X(23) VALUE 'non_compliant     00000'.
015300     05  FILLER  PIC X(23) VALUE 'unknown           00000'.
015400 01  WS-STATUS-BASE-TABLE-R REDEFINES WS-STATUS-BASE-TABLE.
015500     05  WS-SB-ENTRY OCCURS 8 TIMES
015600                     INDEXED BY WS-SB-IDX.
015700         10  WS-SB-STATUS      PIC X(18).
015800         10  WS-SB-BASE-SCORE  PIC 9(05).
015900 01  WS-SCORE-WORK-AREA.
016000     05  WS-BASE-SCORE         PIC S9(05) COMP-3.
016100     05  WS-RAW-SCORE          PIC S9(05) COMP-3.
016200     05  WS-STATUS-FOUND-SW    PIC X(01) VALUE 'N'.
016300         88  WS-STATUS-FOUND         VALUE 'Y'.
016400     05  FILLER                PIC X(02).
016500 01  WS-CURRENT-DATE.
016600     05  WS-CURR-CCYY          PIC 9(04).
016700     05  WS-CURR-MM            PIC 9(02).
016800     05  WS-CURR-DD            PIC 9(02).
016900     05  FILLER                PIC X(02).
017000 01  WS-CURR-DATE-NUM REDEFINES WS-CURRENT-DATE PIC 9(08).
017100 01  WS-TODAY-YYYYMMDD.
017200     05  WS-TODAY-CC           PIC 9(02).
017300     05  WS-TODAY-YY           PIC 9(02).
017400     05  WS-TODAY-MM           PIC 9(02).
017500     05  WS-TODAY-DD           PIC 9(02).
017600     05  FILLER                PIC X(02).
017700 01  FILLER PIC X(32)
017800     VALUE 'CTLSCORE WORKING STORAGE ENDS  '.
017900 PROCEDURE DIVISION.
018000****************************************************************
018100*                       MAINLINE LOGIC                         *
018200****************************************************************
018300 000-MAINLINE.
018400     PERFORM 100-INITIALIZATION
018500         THRU 100-INITIALIZATION-EXIT.
018600     PERFORM 200-PROCESS-MAINLINE
018700         THRU 200-PROCESS-MAINLINE-EXIT.
018800     PERFORM 300-TERMINATION
018900         THRU 300-TERMINATION-EXIT.
019000     GOBACK.
019100 EJECT
019200****************************************************************
019300*                        INITIALIZATION                        *
019400****************************************************************
019500 100-INITIALIZATION.
019600     ACCEPT WS-TODAY-YYYYMMDD FROM DATE.
019700     MOVE WS-TODAY-CC TO WS-CURR-CCYY (1:2).
019800     MOVE WS-TODAY-YY TO WS-CURR-CCYY (3:2).
019900     MOVE WS-TODAY-MM TO WS-CURR-MM.
020000     MOVE WS-TODAY-DD TO WS-CURR-DD.
020100     PERFORM 110-OPEN-FILES
020200         THRU 110-OPEN-FILES-EXIT.
020300 100-INITIALIZATION-EXIT.
020400     EXIT.
020500 110-OPEN-FILES.
020600     OPEN I-O CONTROL-FILE.
020700     IF NOT CTLFILE-IO-OK
020800         DISPLAY 'CTLSCORE - OPEN ERROR CTLFILE ' WS-CTLFILE-STATUS
020900         GO TO 900-ABEND
021000     END-IF.
021100 110-OPEN-FILES-EXIT.
021200     EXIT.
021300 EJECT
021400****************************************************************
021500*                       PROCESS MAINLINE                       *
021600****************************************************************
021700 200-PROCESS-MAINLINE.
021800     PERFORM 205-READ-CONTROL
021900         THRU 205-READ-CONTROL-EXIT.
022000     PERFORM 206-SCORE-ONE-CONTROL
022100         THRU 206-SCORE-ONE-CONTROL-EXIT
022200         UNTIL CTLFILE-EOF.
022300 200-PROCESS-MAINLINE-EXIT.
022400     EXIT.
022500 206-SCORE-ONE-CONTROL.
022600     PERFORM 210-COMPUTE-BASE-SCORE
022700         THRU 210-COMPUTE-BASE-SCORE-EXIT.
022800     PERFORM 220-APPLY-EVIDENCE-BONUS
022900         THRU 220-APPLY-EVIDENCE-BONUS-EXIT.
023000     PERFORM 230-APPLY-DEFICIENCY-PENALTY
023100         THRU 230-APPLY-DEFICIENCY-PENALTY-EXIT.
023200     PERFORM 240-APPLY-OVERDUE-PENALTY
023300         THRU 240-APPLY-OVERDUE-PENALTY-EXIT.
023400     PERFORM 250-REWRITE-CONTROL
023500         THRU 250-REWRITE-CONTROL-EXIT.
023600     PERFORM 205-READ-CONTROL
023700         THRU 205-READ-CONTROL-EXIT.
023800 206-SCORE-ONE-CONTROL-EXIT.
023900     EXIT.
024000 205-READ-CONTROL.
024100     READ CONTROL-FILE
024200         AT END
024300             SET CTLFILE-EOF TO TRUE
024400         NOT AT END
024500             ADD 1 TO WS-CTL-READ-CNT
024600     END-READ.
024700 205-READ-CONTROL-EXIT.
024800     EXIT.
024900****************************************************************
025000*   BASE SCORE COMES FROM THE STATUS-BASE TABLE (RQ-0223).      *
025100*   A STATUS NOT ON THE TABLE SCORES ZERO AND IS LOGGED.        *
025200****************************************************************
025300 210-COMPUTE-BASE-SCORE.
025400     SET WS-STATUS-FOUND TO FALSE
025500     SET WS-SB-IDX TO 1
025600     SEARCH WS-SB-ENTRY
025700         AT END
025800             MOVE ZERO TO WS-BASE-SCORE
025900             ADD 1 TO WS-CTL-UNKNOWN-CNT
026000             DISPLAY 'CTLSCORE - UNKNOWN STATUS ON '
026100                 GR-CT-CONTROL-ID ' : ' GR-CT-CTL-STATUS
026200         WHEN WS-SB-STATUS (WS-SB-IDX) = GR-CT-CTL-STATUS
026300             MOVE WS-SB-BASE-SCORE (WS-SB-IDX) TO WS-BASE-SCORE
026400             SET WS-STATUS-FOUND TO TRUE
026500     END-SEARCH.
026600 210-COMPUTE-BASE-SCORE-EXIT.
026700     EXIT.
026800****************************************************************
026900*   EVIDENCE BONUS - 5 POINTS PER EVIDENCE ITEM, NO ITEM-COUNT   *
027000*   CAP, CLAMPED AT 100 (RQ-0459).  REPLACES THE OLD 10-POINT,   *
027100*   TWO-ITEM CAP FROM RQ-0112, WHICH UNDERSCORED CONTROLS WITH   *
027200*   THREE OR MORE EVIDENCE ITEMS ON FILE.                       *
027300****************************************************************
027400 220-APPLY-EVIDENCE-BONUS.
027500     IF GR-CT-EVIDENCE-COUNT > 0
027600         COMPUTE WS-RAW-SCORE =
027700             WS-BASE-SCORE + (5 * GR-CT-EVIDENCE-COUNT)
027800         IF WS-RAW-SCORE > 100
027900             MOVE 100 TO WS-RAW-SCORE
028000         END-IF
028100     ELSE
028200         MOVE WS-BASE-SCORE TO WS-RAW-SCORE
028300     END-IF.
028400 220-APPLY-EVIDENCE-BONUS-EXIT.
028500     EXIT.
028600****************************************************************
028700*   DEFICIENCY PENALTY - MINUS 20 IF THE FLAG IS SET (RQ-0138), *
028800*   CLAMPED AT ZERO, APPLIED ON TOP OF THE BONUSED SCORE.       *
028900****************************************************************
029000 230-APPLY-DEFICIENCY-PENALTY.
029100     IF GR-CT-HAS-DEFICIENCY
029200         SUBTRACT 20 FROM WS-RAW-SCORE
029300         IF WS-RAW-SCORE < 0
029400             MOVE 0 TO WS-RAW-SCORE
029500         END-IF
029600         ADD 1 TO WS-CTL-DEFICIENT-CNT
029700     END-IF.
029800 230-APPLY-DEFICIENCY-PENALTY-EXIT.
029900     EXIT.
030000****************************************************************
030100*   OVERDUE PENALTY - MINUS 10 IF NEXT-REVIEW-DATE HAS ALREADY  *
030200*   PASSED (RQ-0460), CLAMPED AT ZERO.  A ZERO REVIEW-DATE      *
030300*   MEANS NONE IS DUE.  RQ-0460 CORRECTS RQ-0150'S MINUS-15     *
030400*   PENALTY, WHICH DID NOT MATCH THE GRC RULE BOOK.             *
030500****************************************************************
030600 240-APPLY-OVERDUE-PENALTY.
030700     IF GR-CT-NEXT-REVIEW-DATE > 0
030800            AND GR-CT-NEXT-REVIEW-DATE < WS-CURR-DATE-NUM
030900         SUBTRACT 10 FROM WS-RAW-SCORE
031000         IF WS-RAW-SCORE < 0
031100             MOVE 0 TO WS-RAW-SCORE
031200         END-IF
031300         ADD 1 TO WS-CTL-OVERDUE-CNT
031400     END-IF.
031500 240-APPLY-OVERDUE-PENALTY-EXIT.
031600     EXIT.
031700****************************************************************
031800*   EACH PRIOR PARAGRAPH APPLIES ITS OWN 0-100 CLAMP IN ORDER   *
031900*   (BASE -> BONUS -> DEFICIENCY -> OVERDUE, RQ-0460); THIS     *
032000*   PARAGRAPH ONLY REWRITES THE RESULT (RQ-0411) INTO THE SPARE *
032100*   BYTES AT THE END OF THE CONTROL RECORD.                     *
032200****************************************************************
032300 250-REWRITE-CONTROL.
032400     MOVE WS-RAW-SCORE TO GR-CT-COMPLIANCE-SCORE
032500     REWRITE GR-CONTROL-RECORD
032600     IF NOT CTLFILE-IO-OK
032700         DISPLAY 'CTLSCORE - REWRITE ERROR CTLFILE '
032800             WS-CTLFILE-STATUS
032900         GO TO 900-ABEND
033000     END-IF
033100     ADD 1 TO WS-CTL-SCORED-CNT.
033200 250-REWRITE-CONTROL-EXIT.
033300     EXIT.
033400 EJECT
033500****************************************************************
033600*                         TERMINATION                          *
033700****************************************************************
033800 300-TERMINATION.
033900     CLOSE CONTROL-FILE.
034000     DISPLAY 'CTLSCORE - CONTROLS READ     : ' WS-CTL-READ-CNT.
034100     DISPLAY 'CTLSCORE - CONTROLS SCORED   : ' WS-CTL-SCORED-CNT.
034200     DISPLAY 'CTLSCORE - UNKNOWN STATUS    : ' WS-CTL-UNKNOWN-CNT.
034300     DISPLAY 'CTLSCORE - DEFICIENT CONTROLS: ' WS-CTL-DEFICIENT-CNT.
034400     DISPLAY 'CTLSCORE - OVERDUE REVIEWS   : ' WS-CTL-OVERDUE-CNT.
034500     PERFORM 310-TRACE-ONE-COUNTER
034600         THRU 319-TRACE-ONE-COUNTER-EXIT
034700         VARYING WS-RC-IDX FROM 1 BY 1
034800         UNTIL WS-RC-IDX > 5.
034900     GO TO 300-TERMINATION-EXIT.
035000 900-ABEND.
035100     DISPLAY 'CTLSCORE - ABENDING DUE TO I/O ERROR'.
035200     CLOSE CONTROL-FILE.
035300     MOVE 16 TO RETURN-CODE.
035400 300-TERMINATION-EXIT.
035500     EXIT.
035600 310-TRACE-ONE-COUNTER.
035700     DISPLAY 'CTLSCORE - OPS LOG CELL ' WS-RC-IDX
035800         ' VALUE ' WS-RC-ENTRY (WS-RC-IDX).
035900 319-TRACE-ONE-COUNTER-EXIT.
036000     EXIT.
