000100****************************************************************
000200*                                                              *
000300*  COPYBOOK: GRCOQUOT                                         *
000400*                                                              *
000500*  COPYBOOK FOR: COMPANY STORAGE-QUOTA CONTROL CARD            *
000600*                FILE QUOTACRD - ONE CARD READ AT START OF     *
000700*                THE EVIDRPT SECTION OF RPTGEN                 *
000800*                                                              *
000900*  MAINTAINED BY: GRC SYSTEMS GROUP                            *
001000*                                                              *
001100****************************************************************
001200* 1996-09-11  TJO  INITIAL COPYBOOK - SPLIT OFF THE QUOTA CARD
001300*                  SO OPERATIONS CAN CHANGE THE MB LIMIT PER
001400*                  RUN WITHOUT A RECOMPILE
001500****************************************************************
001600 01  GR-CO-QUOTA-CARD.
001700     05  GR-CO-COMPANY-ID          PIC X(08).
001800     05  GR-CO-MAX-STORAGE-MB      PIC 9(07).
001900     05  FILLER                    PIC X(05).
