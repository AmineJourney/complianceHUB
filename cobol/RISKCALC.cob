000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RISKCALC.
000300 AUTHOR. R H MALLORY.
000400 INSTALLATION. GRC SYSTEMS GROUP.
000500 DATE-WRITTEN. 02/14/1985.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - GRC BATCH SUITE.
000800****************************************************************
000900*                     C H A N G E   L O G                      *
001000****************************************************************
001100* 02/14/85  RHM  RQ-0041  INITIAL VERSION.  SCORES THE RISK
001200*                         REGISTER AGAINST THE 5X5 MATRIX AND
001300*                         WRITES THE SCORED FILE BACK.
001400* 06/02/85  RHM  RQ-0058  ADDED LEVEL BANDING PER LOW/MEDIUM/
001500*                         HIGH THRESHOLDS FROM THE MATRIX CARD.
001600* 11/19/86  RHM  RQ-0103  ASSESSIN/ASSESSOUT PASS ADDED - SCORES
001700*                         CONTROL-EFFECTIVENESS ASSESSMENTS AND
001800*                         DERIVES RESIDUAL LIKELIHOOD/IMPACT.
001900* 04/07/87  DLK  RQ-0119  FIXED RESIDUAL FLOOR - LIKELIHOOD AND
002000*                         IMPACT MUST NOT DROP BELOW 1.
002100* 09/23/88  DLK  RQ-0147  AGGREGATE RESIDUAL PER RISK ADDED -
002200*                         LOWEST RESIDUAL SCORE AMONG CURRENT
002300*                         ASSESSMENTS WINS.
002400* 02/02/90  DLK  RQ-0188  DEFAULT 5X5 MATRIX (6/12/20) USED WHEN
002500*                         NO ACTIVE MATRIX CARD IS ON FILE.
002600* 07/30/91  DLK  RQ-0210  EFFECTIVENESS CATEGORY BREAKOUT ADDED
002700*                         FOR THE CONTROL DASHBOARD.
002800* 03/11/93  TJO  RQ-0266  REJECT RISK RECORDS WHOSE LIKELIHOOD OR
002900*                         IMPACT FALLS OUTSIDE THE MATRIX RANGE
003000*                         INSTEAD OF ABENDING THE FILEPASS.
003100* 08/19/94  TJO  RQ-0301  SCORE-CELL LOOKUP NOW FALLS BACK TO
003200*                         LIKELIHOOD TIMES IMPACT WHEN THE CELL
003300*                         IS NOT EXPLICITLY DEFINED ON THE CARD.
003400* 01/06/98  TJO  RQ-0355  Y2K - ALL DATE FIELDS WIDENED TO
003500*                         CCYYMMDD.  REVIEW-DATE AND ASSESS-DATE
003600*                         REDEFINED WITH CENTURY BREAKOUT.
003700* 11/29/99  TJO  RQ-0371  CENTURY ROLLOVER REGRESSION RUN - NO
003800*                         CODE CHANGE, RESULTS SIGNED OFF BY QA.
003900* 05/15/01  PNR  RQ-0402  REDUCTION PERCENT NOW CARRIED 4 DECIMAL
004000*                         PLACES INTERNALLY BEFORE ROUNDING.
004100* 10/03/03  PNR  RQ-0430  AVERAGE EFFECTIVENESS ADDED TO THE
004200*                         PER-RISK AGGREGATE SUMMARY DISPLAY.
004300* 12/15/03  PNR  RQ-0441  REMOVED FUNCTION INTEGER FROM THE
004400*                         REDUCTION-FACTOR COMPUTE - SHOP STANDARD
004500*                         IS NO INTRINSIC FUNCTIONS, RELY ON THE
004600*                         RECEIVING FIELD'S TRUNCATION INSTEAD.
004700****************************************************************
004800*                                                              *
004900*A    ABSTRACT..                                                *
005000*  RISKCALC SCORES THE RISK REGISTER AGAINST THE ACTIVE RISK   *
005100*  MATRIX (INHERENT LIKELIHOOD X IMPACT), THEN SCORES EACH      *
005200*  CONTROL-EFFECTIVENESS ASSESSMENT SUBMITTED SINCE THE LAST    *
005300*  RUN TO DERIVE RESIDUAL LIKELIHOOD, IMPACT, SCORE AND LEVEL.  *
005400*  A PER-RISK AGGREGATE RESIDUAL SUMMARY IS DISPLAYED AT EOJ.   *
005500*                                                                *
005600*J    JCL..                                                      *
005700*                                                                *
005800* //RISKCALC EXEC PGM=RISKCALC                                   *
005900* //SYSOUT   DD SYSOUT=*                                         *
006000* //RISKMTRX DD DSN=GRC.PROD.RISKMTRX,DISP=SHR                   *
006100* //RISKFILE DD DSN=GRC.PROD.RISKFILE,DISP=OLD                   *
006200* //ASSESSIN DD DSN=GRC.PROD.ASSESSIN,DISP=SHR                   *
006300* //ASSESOUT DD DSN=GRC.PROD.ASSESSOUT,DISP=(,CATLG,CATLG)        *
006400*                                                                *
006500*P    ENTRY PARAMETERS..                                         *
006600*     NONE.                                                      *
006700*                                                                *
006800*E    ERRORS DETECTED BY THIS ELEMENT..                          *
006900*     I/O ERROR ON FILES.  RISK RECORD WITH LIKELIHOOD OR        *
007000*     IMPACT OUTSIDE THE MATRIX RANGE IS REJECTED AND COUNTED,   *
007100*     FILEPASS CONTINUES.                                        *
007200*                                                                *
007300*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
007400*     NONE - ALL SCORING IS IN-LINE, NO SUBPROGRAMS CALLED.      *
007500*                                                                *
007600*U    USER CONSTANTS AND TABLES REFERENCED..                     *
007700*     WS-DEFAULT-MATRIX - FALLBACK 5X5 MATRIX (6/12/20) USED     *
007800*     WHEN RISKMTRX HAS NO ACTIVE CARD.                          *
007900*                                                                *
008000****************************************************************
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SOURCE-COMPUTER. IBM-370.
008400 OBJECT-COMPUTER. IBM-370.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM
008700     UPSI-0 ON GR-RERUN-SWITCH.
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000     SELECT RISK-MATRIX-FILE ASSIGN TO RISKMTRX
009100         ORGANIZATION IS SEQUENTIAL
009200         FILE STATUS IS WS-MTRX-STATUS.
009300     SELECT RISK-FILE ASSIGN TO RISKFILE
009400         ORGANIZATION IS SEQUENTIAL
009500         FILE STATUS IS WS-RISK-STATUS.
009600     SELECT ASSESS-IN-FILE ASSIGN TO ASSESSIN
009700         ORGANIZATION IS SEQUENTIAL
009800         FILE STATUS IS WS-ASSESSIN-STATUS.
009900     SELECT ASSESS-OUT-FILE ASSIGN TO ASSESOUT
010000         ORGANIZATION IS SEQUENTIAL
010100         FILE STATUS IS WS-ASSESSOUT-STATUS.
010200 DATA DIVISION.
010300 FILE SECTION.
010400 FD  RISK-MATRIX-FILE
010500     RECORDING MODE IS F
010600     BLOCK CONTAINS 0 RECORDS
010700     LABEL RECORDS ARE STANDARD.
010800     COPY GRMTRXRC.
010900 FD  RISK-FILE
011000     RECORDING MODE IS F
011100     BLOCK CONTAINS 0 RECORDS
011200     LABEL RECORDS ARE STANDARD.
011300     COPY GRRISKRC.
011400 FD  ASSESS-IN-FILE
011500     RECORDING MODE IS F
011600     BLOCK CONTAINS 0 RECORDS
011700     LABEL RECORDS ARE STANDARD.
011800     COPY GRASMTIN.
011900 FD  ASSESS-OUT-FILE
012000     RECORDING MODE IS F
012100     BLOCK CONTAINS 0 RECORDS
012200     LABEL RECORDS ARE STANDARD.
012300     COPY GRASMTOT.
012400 WORKING-STORAGE SECTION.
012500 01  FILLER PIC X(32)
012600     VALUE 'RISKCALC WORKING STORAGE BEGINS'.
012700****************************************************************
012800*                      FILE STATUS AREA                        *
012900****************************************************************
013000 01  WS-FILE-STATUS-AREA.
013100     05  WS-MTRX-STATUS        PIC X(02).
013200         88  MTRX-IO-OK                VALUE '00'.
013300         88  MTRX-IO-EOF                VALUE '10'.
013400     05  WS-RISK-STATUS        PIC X(02).
013500         88  RISK-IO-OK                 VALUE '00'.
013600         88  RISK-IO-EOF                VALUE '10'.
013700     05  WS-ASSESSIN-STATUS    PIC X(02).
013800         88  ASSESSIN-IO-OK             VALUE '00'.
013900         88  ASSESSIN-IO-EOF            VALUE '10'.
014000     05  WS-ASSESSOUT-STATUS   PIC X(02).
014100         88  ASSESSOUT-IO-OK            VALUE '00'.
014200     05  FILLER                PIC X(02).
014300****************************************************************
014400*                     SWITCHES AND FLAGS                       *
014500****************************************************************
014600 01  WS-SWITCHES.
014700     05  WS-MTRX-EOF-SW        PIC X(01) VALUE 'N'.
014800         88  MTRX-EOF                   VALUE 'Y'.
014900     05  WS-RISK-EOF-SW        PIC X(01) VALUE 'N'.
015000         88  RISK-EOF                   VALUE 'Y'.
015100     05  WS-ASSESSIN-EOF-SW    PIC X(01) VALUE 'N'.
015200         88  ASSESSIN-EOF                VALUE 'Y'.
015300     05  WS-MTRX-FOUND-SW      PIC X(01) VALUE 'N'.
015400         88  MTRX-ACTIVE-FOUND           VALUE 'Y'.
015500     05  WS-REJECT-SW          PIC X(01) VALUE 'N'.
015600         88  WS-RISK-REJECTED            VALUE 'Y'.
015700     05  WS-SUPERSEDE-SW       PIC X(01) VALUE 'N'.
015800         88  WS-RISK-HAS-PRIOR            VALUE 'Y'.
015900     05  GR-RERUN-SWITCH       PIC X(01) VALUE 'N'.
016000     05  FILLER                PIC X(02).
016100****************************************************************
016200*                 RUN COUNTERS - EOJ DISPLAY                   *
016300****************************************************************
016400 01  WS-RUN-COUNTERS.
016500     05  WS-RISK-READ-CNT      PIC 9(07) COMP-3 VALUE ZERO.
016600     05  WS-RISK-SCORED-CNT    PIC 9(07) COMP-3 VALUE ZERO.
016700     05  WS-RISK-REJECT-CNT    PIC 9(07) COMP-3 VALUE ZERO.
016800     05  WS-ASMT-READ-CNT      PIC 9(07) COMP-3 VALUE ZERO.
016900     05  WS-ASMT-WRITTEN-CNT   PIC 9(07) COMP-3 VALUE ZERO.
017000     05  WS-ASMT-SUPERSEDE-CNT PIC 9(07) COMP-3 VALUE ZERO.
017100     05  FILLER                PIC X(02).
017200****************************************************************
017300*         DEFAULT MATRIX - USED WHEN NO CARD IS ACTIVE         *
017400****************************************************************
017500 01  WS-DEFAULT-MATRIX.
017600     05  WS-DFLT-LIKE-LEVELS   PIC 9(02) COMP-3 VALUE 5.
017700     05  WS-DFLT-IMP-LEVELS    PIC 9(02) COMP-3 VALUE 5.
017800     05  WS-DFLT-LOW-THRESH    PIC 9(03) COMP-3 VALUE 6.
017900     05  WS-DFLT-MED-THRESH    PIC 9(03) COMP-3 VALUE 12.
018000     05  WS-DFLT-HI-THRESH     PIC 9(03) COMP-3 VALUE 20.
018100     05  FILLER                PIC X(02).
018200*    RQ-0513  TJO  2001-05-02  ALTERNATE TABLE VIEW OF THE
018300*                              DEFAULT MATRIX SO THE FALLBACK
018400*                              MESSAGE CAN FOOT ALL FIVE CELLS
018500*                              IN ONE LOOP INSTEAD OF FIVE
018600*                              SEPARATE DISPLAY STATEMENTS.
018700 01  WS-DFLT-MATRIX-R REDEFINES WS-DEFAULT-MATRIX.
018800     05  WS-DFLT-CELL OCCURS 5 TIMES
018900                       INDEXED BY WS-DFLT-IDX PIC 9(03) COMP-3.
019000****************************************************************
019100*        IN-MEMORY RISK TABLE - KEYED BY RISK-ID, BUILT         *
019200*        WHILE THE RISK-FILE PASS RUNS SO THE ASSESSMENT        *
019300*        PASS CAN LOOK UP INHERENT LIKELIHOOD/IMPACT AND         *
019400*        THE AGGREGATE-RESIDUAL PASS CAN WALK EVERY RISK         *
019500*        WITHOUT RE-READING THE FILE (SORTED INPUT + BINARY      *
019600*        SEARCH - NO INDEXED FILE IS MAINTAINED FOR THIS).       *
019700****************************************************************
019800 01  WS-RISK-TABLE.
019900     05  WS-RISK-TBL-COUNT     PIC 9(05) COMP VALUE ZERO.
020000     05  WS-RISK-ENTRY OCCURS 3000 TIMES
020100                       INDEXED BY WS-RISK-IDX.
020200         10  WS-RT-RISK-ID         PIC X(08).
020300         10  WS-RT-INH-LIKELIHOOD  PIC 9(02).
020400         10  WS-RT-INH-IMPACT      PIC 9(02).
020500         10  WS-RT-INH-SCORE       PIC 9(03).
020600         10  WS-RT-INH-LEVEL       PIC X(08).
020700         10  WS-RT-CTL-COUNT       PIC 9(03) COMP.
020800         10  WS-RT-BEST-RES-SCORE  PIC 9(03).
020900         10  WS-RT-BEST-RES-LEVEL  PIC X(08).
021000         10  WS-RT-AVG-EFFECT      PIC 9(03)V99.
021100         10  WS-RT-REDUCTION-PCT   PIC 9(03)V99.
021200         10  FILLER                PIC X(04).
021300****************************************************************
021400*      IN-MEMORY ASSESSMENT STAGING TABLE - HOLDS EVERY          *
021500*      COMPLETED ASSESSMENT UNTIL EOF ON ASSESSIN SO THAT        *
021600*      AN EARLIER ASSESSMENT FOR THE SAME RISK CAN BE FLIPPED    *
021700*      TO NOT-CURRENT BEFORE THE TABLE IS WRITTEN TO ASSESSOUT.  *
021800****************************************************************
021900 01  WS-ASMT-TABLE.
022000     05  WS-ASMT-TBL-COUNT     PIC 9(05) COMP VALUE ZERO.
022100     05  WS-ASMT-ENTRY OCCURS 2000 TIMES
022200                       INDEXED BY WS-ASMT-IDX.
022300         10  WS-AT-ASSESS-ID       PIC X(08).
022400         10  WS-AT-RISK-ID         PIC X(08).
022500         10  WS-AT-CONTROL-ID      PIC X(08).
022600         10  WS-AT-EFFECT-RATING   PIC 9(03).
022700         10  WS-AT-EFFECT-CATEGORY PIC X(20).
022800         10  WS-AT-RES-LIKELIHOOD  PIC 9(02).
022900         10  WS-AT-RES-IMPACT      PIC 9(02).
023000         10  WS-AT-RES-SCORE       PIC 9(03).
023100         10  WS-AT-RES-LEVEL       PIC X(08).
023200         10  WS-AT-ASSESS-DATE     PIC 9(08).
023300         10  WS-AT-ASSESS-DATE-R REDEFINES WS-AT-ASSESS-DATE.
023400             15  WS-AT-AD-CCYY         PIC 9(04).
023500             15  WS-AT-AD-MM           PIC 9(02).
023600             15  WS-AT-AD-DD           PIC 9(02).
023700         10  WS-AT-CURRENT-FLAG    PIC X(01).
023800             88  WS-AT-IS-CURRENT       VALUE 'Y'.
023900         10  FILLER                PIC X(04).
024000****************************************************************
024100*                     WORK AREAS - SCORING                     *
024200****************************************************************
024300 01  WS-SCORE-WORK-AREA.
024400     05  WS-CELL-SCORE         PIC 9(03).
024500     05  WS-REDUCTION          PIC 9(01) COMP-3.
024600     05  WS-RES-LIKELIHOOD     PIC 9(02).
024700     05  WS-RES-IMPACT         PIC 9(02).
024800     05  WS-RES-SCORE          PIC 9(03).
024900     05  WS-RES-LEVEL          PIC X(08).
025000     05  WS-INH-SCORE-NUM      PIC S9(05) COMP-3.
025100     05  WS-RES-SCORE-NUM      PIC S9(05) COMP-3.
025200     05  WS-REDUCE-PCT-4DP     PIC S9(05)V9999 COMP-3.
025300     05  WS-REDUCE-PCT         PIC 9(03)V99.
025400     05  WS-EFFECT-SUM         PIC 9(07) COMP-3 VALUE ZERO.
025500     05  WS-EFFECT-AVG-4DP     PIC S9(05)V9999 COMP-3.
025600     05  WS-BEST-SCORE-SUB     PIC 9(05) COMP VALUE ZERO.
025700     05  WS-CTL-FOUND-CNT      PIC 9(03) COMP VALUE ZERO.
025800     05  FILLER                PIC X(04).
025900****************************************************************
026000*       CURRENT RUN DATE - USED FOR OVERDUE-REVIEW CHECKS      *
026100****************************************************************
026200 01  WS-CURRENT-DATE.
026300     05  WS-CURR-CCYY          PIC 9(04).
026400     05  WS-CURR-MM            PIC 9(02).
026500     05  WS-CURR-DD            PIC 9(02).
026600     05  FILLER                PIC X(02).
026700 01  WS-CURR-DATE-NUM REDEFINES WS-CURRENT-DATE PIC 9(08).
026800 01  WS-TODAY-YYYYMMDD.
026900     05  WS-TODAY-CC           PIC 9(02).
027000     05  WS-TODAY-YY           PIC 9(02).
027100     05  WS-TODAY-MM           PIC 9(02).
027200     05  WS-TODAY-DD           PIC 9(02).
027300     05  FILLER                PIC X(02).
027400 01  FILLER PIC X(32)
027500     VALUE 'RISKCALC WORKING STORAGE ENDS  '.
027600 PROCEDURE DIVISION.
027700****************************************************************
027800*                       MAINLINE LOGIC                         *
027900****************************************************************
028000 0000-CONTROL-PROCESS.
028100     PERFORM 1000-INITIALIZATION
028200         THRU 1099-INITIALIZATION-EXIT.
028300     PERFORM 2000-SCORE-RISK-REGISTER
028400         THRU 2099-SCORE-RISK-REGISTER-EXIT.
028500     PERFORM 3000-SCORE-ASSESSMENTS
028600         THRU 3099-SCORE-ASSESSMENTS-EXIT.
028700     PERFORM 4000-AGGREGATE-RESIDUAL
028800         THRU 4099-AGGREGATE-RESIDUAL-EXIT.
028900     PERFORM 9000-TERMINATION
029000         THRU 9099-TERMINATION-EXIT.
029100     GOBACK.
029200 EJECT
029300****************************************************************
029400*                        INITIALIZATION                        *
029500****************************************************************
029600 1000-INITIALIZATION.
029700     MOVE ZERO TO WS-RISK-TBL-COUNT WS-ASMT-TBL-COUNT.
029800     ACCEPT WS-TODAY-YYYYMMDD FROM DATE.
029900     MOVE WS-TODAY-CC TO WS-CURR-CCYY (1:2).
030000     MOVE WS-TODAY-YY TO WS-CURR-CCYY (3:2).
030100     MOVE WS-TODAY-MM TO WS-CURR-MM.
030200     MOVE WS-TODAY-DD TO WS-CURR-DD.
030300     OPEN INPUT  RISK-MATRIX-FILE
030400          INPUT  ASSESS-IN-FILE
030500          I-O    RISK-FILE
030600          OUTPUT ASSESS-OUT-FILE.
030700     IF NOT MTRX-IO-OK
030800         DISPLAY 'RISKCALC - OPEN ERROR RISKMTRX ' WS-MTRX-STATUS
030900         GO TO 9900-ABEND
031000     END-IF.
031100     IF NOT RISK-IO-OK
031200         DISPLAY 'RISKCALC - OPEN ERROR RISKFILE ' WS-RISK-STATUS
031300         GO TO 9900-ABEND
031400     END-IF.
031500     IF NOT ASSESSIN-IO-OK
031600         DISPLAY 'RISKCALC - OPEN ERROR ASSESSIN ' WS-ASSESSIN-STATUS
031700         GO TO 9900-ABEND
031800     END-IF.
031900     IF NOT ASSESSOUT-IO-OK
032000         DISPLAY 'RISKCALC - OPEN ERROR ASSESOUT ' WS-ASSESSOUT-STATUS
032100         GO TO 9900-ABEND
032200     END-IF.
032300     PERFORM 1100-LOAD-ACTIVE-MATRIX
032400         THRU 1199-LOAD-ACTIVE-MATRIX-EXIT.
032500 1099-INITIALIZATION-EXIT.
032600     EXIT.
032700****************************************************************
032800*   LOAD-ACTIVE-MATRIX READS RISKMTRX UNTIL IT FINDS THE ONE    *
032900*   CARD WHOSE ACTIVE-FLAG IS 'Y'.  IF EOF ARRIVES FIRST THE    *
033000*   DEFAULT 5X5 MATRIX (RQ-0188) IS BUILT IN ITS PLACE.         *
033100****************************************************************
033200 1100-LOAD-ACTIVE-MATRIX.
033300     PERFORM 1110-READ-MATRIX
033400         THRU 1119-READ-MATRIX-EXIT
033500         UNTIL MTRX-EOF OR MTRX-ACTIVE-FOUND.
033600     IF NOT MTRX-ACTIVE-FOUND
033700         DISPLAY 'RISKCALC - NO ACTIVE MATRIX, USING DEFAULT'
033800         MOVE WS-DFLT-LIKE-LEVELS TO GR-MX-LIKELIHOOD-LEVELS
033900         MOVE WS-DFLT-IMP-LEVELS  TO GR-MX-IMPACT-LEVELS
034000         MOVE WS-DFLT-LOW-THRESH  TO GR-MX-LOW-THRESHOLD
034100         MOVE WS-DFLT-MED-THRESH  TO GR-MX-MEDIUM-THRESHOLD
034200         MOVE WS-DFLT-HI-THRESH   TO GR-MX-HIGH-THRESHOLD
034300         MOVE ZERO TO GR-MX-SCORE-CELL (1) GR-MX-SCORE-CELL (2)
034400             GR-MX-SCORE-CELL (3) GR-MX-SCORE-CELL (4)
034500             GR-MX-SCORE-CELL (5) GR-MX-SCORE-CELL (6)
034600             GR-MX-SCORE-CELL (7) GR-MX-SCORE-CELL (8)
034700             GR-MX-SCORE-CELL (9) GR-MX-SCORE-CELL (10)
034800             GR-MX-SCORE-CELL (11) GR-MX-SCORE-CELL (12)
034900             GR-MX-SCORE-CELL (13) GR-MX-SCORE-CELL (14)
035000             GR-MX-SCORE-CELL (15) GR-MX-SCORE-CELL (16)
035100             GR-MX-SCORE-CELL (17) GR-MX-SCORE-CELL (18)
035200             GR-MX-SCORE-CELL (19) GR-MX-SCORE-CELL (20)
035300             GR-MX-SCORE-CELL (21) GR-MX-SCORE-CELL (22)
035400             GR-MX-SCORE-CELL (23) GR-MX-SCORE-CELL (24)
035500             GR-MX-SCORE-CELL (25)
035600         PERFORM 1120-TRACE-ONE-DFLT-CELL
035700             THRU 1129-TRACE-ONE-DFLT-CELL-EXIT
035800             VARYING WS-DFLT-IDX FROM 1 BY 1
035900             UNTIL WS-DFLT-IDX > 5
036000     END-IF.
036100 1199-LOAD-ACTIVE-MATRIX-EXIT.
036200     EXIT.
036300 1120-TRACE-ONE-DFLT-CELL.
036400     DISPLAY 'RISKCALC - DEFAULT MATRIX CELL ' WS-DFLT-IDX
036500         ' VALUE ' WS-DFLT-CELL (WS-DFLT-IDX).
036600 1129-TRACE-ONE-DFLT-CELL-EXIT.
036700     EXIT.
036800 1110-READ-MATRIX.
036900     READ RISK-MATRIX-FILE
037000         AT END
037100             SET MTRX-EOF TO TRUE
037200         NOT AT END
037300             ADD 1 TO WS-RISK-READ-CNT
037400             IF GR-MX-IS-ACTIVE
037500                 SET MTRX-ACTIVE-FOUND TO TRUE
037600             END-IF
037700     END-READ.
037800 1119-READ-MATRIX-EXIT.
037900     EXIT.
038000 EJECT
038100****************************************************************
038200*                 SCORE THE RISK REGISTER (RULE 1-2)           *
038300****************************************************************
038400 2000-SCORE-RISK-REGISTER.
038500     PERFORM 2100-READ-RISK
038600         THRU 2199-READ-RISK-EXIT.
038700     PERFORM 2050-SCORE-ONE-RISK
038800         THRU 2059-SCORE-ONE-RISK-EXIT
038900         UNTIL RISK-EOF.
039000 2099-SCORE-RISK-REGISTER-EXIT.
039100     EXIT.
039200 2050-SCORE-ONE-RISK.
039300     PERFORM 2200-COMPUTE-MATRIX-SCORE
039400         THRU 2299-COMPUTE-MATRIX-SCORE-EXIT.
039500     IF NOT WS-RISK-REJECTED
039600         PERFORM 2300-DERIVE-LEVEL
039700             THRU 2399-DERIVE-LEVEL-EXIT
039800         PERFORM 2400-REWRITE-RISK
039900             THRU 2499-REWRITE-RISK-EXIT
040000         PERFORM 2500-ADD-RISK-TO-TABLE
040100             THRU 2599-ADD-RISK-TO-TABLE-EXIT
040200     END-IF.
040300     PERFORM 2100-READ-RISK
040400         THRU 2199-READ-RISK-EXIT.
040500 2059-SCORE-ONE-RISK-EXIT.
040600     EXIT.
040700 2100-READ-RISK.
040800     READ RISK-FILE
040900         AT END
041000             SET RISK-EOF TO TRUE
041100         NOT AT END
041200             ADD 1 TO WS-RISK-READ-CNT
041300     END-READ.
041400 2199-READ-RISK-EXIT.
041500     EXIT.
041600****************************************************************
041700*  MATRIX SCORE = CELL VALUE IF DEFINED (> 0), ELSE LIKELIHOOD  *
041800*  TIMES IMPACT.  LIKELIHOOD/IMPACT OUTSIDE 1..LEVELS REJECTS   *
041900*  THE RECORD (RQ-0266).                                       *
042000****************************************************************
042100 2200-COMPUTE-MATRIX-SCORE.
042200     SET WS-RISK-REJECTED TO FALSE
042300     IF GR-RK-INH-LIKELIHOOD < 1
042400            OR GR-RK-INH-LIKELIHOOD > GR-MX-LIKELIHOOD-LEVELS
042500            OR GR-RK-INH-IMPACT < 1
042600            OR GR-RK-INH-IMPACT > GR-MX-IMPACT-LEVELS
042700         SET WS-RISK-REJECTED TO TRUE
042800         ADD 1 TO WS-RISK-REJECT-CNT
042900         DISPLAY 'RISKCALC - REJECTED RISK ' GR-RK-RISK-ID
043000             ' LIKE/IMP OUT OF RANGE'
043100     ELSE
043200         MOVE GR-MX-IMPACT-CELL (GR-RK-INH-LIKELIHOOD
043300                                  GR-RK-INH-IMPACT)
043400             TO WS-CELL-SCORE
043500         IF WS-CELL-SCORE > 0
043600             MOVE WS-CELL-SCORE TO GR-RK-INH-SCORE
043700         ELSE
043800             COMPUTE GR-RK-INH-SCORE =
043900                 GR-RK-INH-LIKELIHOOD * GR-RK-INH-IMPACT
044000         END-IF
044100     END-IF.
044200 2299-COMPUTE-MATRIX-SCORE-EXIT.
044300     EXIT.
044400****************************************************************
044500*                LEVEL BANDING - RULE 2, SHARED BY             *
044600*                BOTH INHERENT AND RESIDUAL SCORING.            *
044700****************************************************************
044800 2300-DERIVE-LEVEL.
044900     IF GR-RK-INH-SCORE < GR-MX-LOW-THRESHOLD
045000         MOVE 'low'      TO GR-RK-INH-LEVEL
045100     ELSE
045200         IF GR-RK-INH-SCORE < GR-MX-MEDIUM-THRESHOLD
045300             MOVE 'medium'   TO GR-RK-INH-LEVEL
045400         ELSE
045500             IF GR-RK-INH-SCORE < GR-MX-HIGH-THRESHOLD
045600                 MOVE 'high'     TO GR-RK-INH-LEVEL
045700             ELSE
045800                 MOVE 'critical' TO GR-RK-INH-LEVEL
045900             END-IF
046000         END-IF
046100     END-IF.
046200 2399-DERIVE-LEVEL-EXIT.
046300     EXIT.
046400 2400-REWRITE-RISK.
046500     REWRITE GR-RISK-RECORD.
046600     IF NOT RISK-IO-OK
046700         DISPLAY 'RISKCALC - REWRITE ERROR RISKFILE '
046800             WS-RISK-STATUS
046900         GO TO 9900-ABEND
047000     END-IF
047100     ADD 1 TO WS-RISK-SCORED-CNT.
047200 2499-REWRITE-RISK-EXIT.
047300     EXIT.
047400 2500-ADD-RISK-TO-TABLE.
047500     ADD 1 TO WS-RISK-TBL-COUNT
047600     SET WS-RISK-IDX TO WS-RISK-TBL-COUNT
047700     MOVE GR-RK-RISK-ID        TO WS-RT-RISK-ID (WS-RISK-IDX)
047800     MOVE GR-RK-INH-LIKELIHOOD TO WS-RT-INH-LIKELIHOOD (WS-RISK-IDX)
047900     MOVE GR-RK-INH-IMPACT     TO WS-RT-INH-IMPACT (WS-RISK-IDX)
048000     MOVE GR-RK-INH-SCORE      TO WS-RT-INH-SCORE (WS-RISK-IDX)
048100     MOVE GR-RK-INH-LEVEL      TO WS-RT-INH-LEVEL (WS-RISK-IDX)
048200     MOVE ZERO TO WS-RT-CTL-COUNT (WS-RISK-IDX)
048300     MOVE GR-RK-INH-SCORE TO WS-RT-BEST-RES-SCORE (WS-RISK-IDX)
048400     MOVE GR-RK-INH-LEVEL TO WS-RT-BEST-RES-LEVEL (WS-RISK-IDX)
048500     MOVE ZERO TO WS-RT-AVG-EFFECT (WS-RISK-IDX)
048600     MOVE ZERO TO WS-RT-REDUCTION-PCT (WS-RISK-IDX).
048700 2599-ADD-RISK-TO-TABLE-EXIT.
048800     EXIT.
048900 EJECT
049000****************************************************************
049100*            SCORE THE CONTROL-EFFECTIVENESS ASSESSMENTS       *
049200*            (RULES 3, 4, 6) AND STAGE THEM FOR ASSESSOUT.      *
049300****************************************************************
049400 3000-SCORE-ASSESSMENTS.
049500     PERFORM 3100-READ-ASSESSMENT
049600         THRU 3199-READ-ASSESSMENT-EXIT.
049700     PERFORM 3050-SCORE-ONE-ASSESSMENT
049800         THRU 3059-SCORE-ONE-ASSESSMENT-EXIT
049900         UNTIL ASSESSIN-EOF.
050000     PERFORM 3700-WRITE-STAGED-ASSESSMENTS
050100         THRU 3799-WRITE-STAGED-ASSESSMENTS-EXIT.
050200 3099-SCORE-ASSESSMENTS-EXIT.
050300     EXIT.
050400 3050-SCORE-ONE-ASSESSMENT.
050500     PERFORM 3200-FIND-INHERENT-RISK
050600         THRU 3299-FIND-INHERENT-RISK-EXIT.
050700     IF WS-CTL-FOUND-CNT > 0
050800         PERFORM 3300-COMPUTE-RESIDUAL
050900             THRU 3399-COMPUTE-RESIDUAL-EXIT
051000         PERFORM 3400-CLASSIFY-EFFECTIVENESS
051100             THRU 3499-CLASSIFY-EFFECTIVENESS-EXIT
051200         PERFORM 3500-SUPERSEDE-PRIOR-CURRENT
051300             THRU 3599-SUPERSEDE-PRIOR-CURRENT-EXIT
051400         PERFORM 3600-STAGE-ASSESSMENT
051500             THRU 3699-STAGE-ASSESSMENT-EXIT
051600     ELSE
051700         DISPLAY 'RISKCALC - ASSESSMENT SKIPPED, RISK '
051800             'NOT ON FILE: ' GR-AI-RISK-ID
051900     END-IF.
052000     PERFORM 3100-READ-ASSESSMENT
052100         THRU 3199-READ-ASSESSMENT-EXIT.
052200 3059-SCORE-ONE-ASSESSMENT-EXIT.
052300     EXIT.
052400 3100-READ-ASSESSMENT.
052500     READ ASSESS-IN-FILE
052600         AT END
052700             SET ASSESSIN-EOF TO TRUE
052800         NOT AT END
052900             ADD 1 TO WS-ASMT-READ-CNT
053000     END-READ.
053100 3199-READ-ASSESSMENT-EXIT.
053200     EXIT.
053300****************************************************************
053400*   BINARY SEARCH OF THE IN-MEMORY RISK TABLE (BUILT FROM THE  *
053500*   SORTED RISKFILE PASS ABOVE) FOR THE ASSESSED RISK'S         *
053600*   INHERENT LIKELIHOOD/IMPACT.                                 *
053700****************************************************************
053800 3200-FIND-INHERENT-RISK.
053900     MOVE ZERO TO WS-CTL-FOUND-CNT
054000     SEARCH ALL WS-RISK-ENTRY
054100         AT END
054200             MOVE ZERO TO WS-CTL-FOUND-CNT
054300         WHEN WS-RT-RISK-ID (WS-RISK-IDX) = GR-AI-RISK-ID
054400             MOVE 1 TO WS-CTL-FOUND-CNT
054500     END-SEARCH.
054600 3299-FIND-INHERENT-RISK-EXIT.
054700     EXIT.
054800****************************************************************
054900*  RESIDUAL = INHERENT REDUCED BY THE EFFECTIVENESS-DERIVED     *
055000*  REDUCTION (RULE 3), FLOORED AT 1, THEN RE-SCORED AND         *
055100*  RE-BANDED THROUGH THE SAME MATRIX PARAGRAPHS (RULES 1-2).    *
055200****************************************************************
055300 3300-COMPUTE-RESIDUAL.
055400*    RQ-0441  PNR  12/15/03  DROPPED FUNCTION INTEGER - TRUNCATION
055500*                            TO WS-REDUCTION (AN INTEGER COMP-3
055600*                            RECEIVING FIELD) ALREADY HAPPENS ON
055700*                            THE STORE, NO INTRINSIC NEEDED.
055800     COMPUTE WS-REDUCTION =
055900         GR-AI-EFFECT-RATING / 100 * 2
056000     IF GR-AI-EFFECT-RATING = 100
056100         MOVE 2 TO WS-REDUCTION
056200     END-IF
056300     COMPUTE WS-RES-LIKELIHOOD =
056400         WS-RT-INH-LIKELIHOOD (WS-RISK-IDX) - WS-REDUCTION
056500     IF WS-RES-LIKELIHOOD < 1
056600         MOVE 1 TO WS-RES-LIKELIHOOD
056700     END-IF
056800     COMPUTE WS-RES-IMPACT =
056900         WS-RT-INH-IMPACT (WS-RISK-IDX) - WS-REDUCTION
057000     IF WS-RES-IMPACT < 1
057100         MOVE 1 TO WS-RES-IMPACT
057200     END-IF
057300     MOVE GR-MX-IMPACT-CELL (WS-RES-LIKELIHOOD WS-RES-IMPACT)
057400         TO WS-CELL-SCORE
057500     IF WS-CELL-SCORE > 0
057600         MOVE WS-CELL-SCORE TO WS-RES-SCORE
057700     ELSE
057800         COMPUTE WS-RES-SCORE = WS-RES-LIKELIHOOD * WS-RES-IMPACT
057900     END-IF
058000     IF WS-RES-SCORE < GR-MX-LOW-THRESHOLD
058100         MOVE 'low'      TO WS-RES-LEVEL
058200     ELSE
058300         IF WS-RES-SCORE < GR-MX-MEDIUM-THRESHOLD
058400             MOVE 'medium'   TO WS-RES-LEVEL
058500         ELSE
058600             IF WS-RES-SCORE < GR-MX-HIGH-THRESHOLD
058700                 MOVE 'high'     TO WS-RES-LEVEL
058800             ELSE
058900                 MOVE 'critical' TO WS-RES-LEVEL
059000             END-IF
059100         END-IF
059200     END-IF.
059300 3399-COMPUTE-RESIDUAL-EXIT.
059400     EXIT.
059500****************************************************************
059600*                 EFFECTIVENESS CATEGORY - RULE 4              *
059700****************************************************************
059800 3400-CLASSIFY-EFFECTIVENESS.
059900     IF GR-AI-EFFECT-RATING >= 90
060000         MOVE 'highly_effective'    TO WS-AT-EFFECT-CATEGORY
060100                                        (WS-ASMT-TBL-COUNT + 1)
060200     ELSE
060300         IF GR-AI-EFFECT-RATING >= 70
060400             MOVE 'effective'           TO WS-AT-EFFECT-CATEGORY
060500                                            (WS-ASMT-TBL-COUNT + 1)
060600         ELSE
060700             IF GR-AI-EFFECT-RATING >= 40
060800                 MOVE 'partially_effective'
060900                     TO WS-AT-EFFECT-CATEGORY
061000                        (WS-ASMT-TBL-COUNT + 1)
061100             ELSE
061200                 MOVE 'not_effective'      TO WS-AT-EFFECT-CATEGORY
061300                                               (WS-ASMT-TBL-COUNT + 1)
061400             END-IF
061500         END-IF
061600     END-IF.
061700 3499-CLASSIFY-EFFECTIVENESS-EXIT.
061800     EXIT.
061900****************************************************************
062000*   AN ASSESSMENT FOR A RISK SUPERSEDES ANY OTHER ASSESSMENT    *
062100*   STAGED EARLIER THIS RUN FOR THE SAME RISK - THE EARLIER     *
062200*   ONE'S CURRENT-FLAG IS FLIPPED TO 'N' BEFORE THE NEW ONE      *
062300*   IS STAGED AS CURRENT.                                       *
062400****************************************************************
062500 3500-SUPERSEDE-PRIOR-CURRENT.
062600     PERFORM 3510-CHECK-ONE-PRIOR
062700         THRU 3519-CHECK-ONE-PRIOR-EXIT
062800         VARYING WS-ASMT-IDX FROM 1 BY 1
062900         UNTIL WS-ASMT-IDX > WS-ASMT-TBL-COUNT.
063000 3599-SUPERSEDE-PRIOR-CURRENT-EXIT.
063100     EXIT.
063200 3510-CHECK-ONE-PRIOR.
063300     IF WS-AT-RISK-ID (WS-ASMT-IDX) = GR-AI-RISK-ID
063400             AND WS-AT-IS-CURRENT (WS-ASMT-IDX)
063500         MOVE 'N' TO WS-AT-CURRENT-FLAG (WS-ASMT-IDX)
063600         ADD 1 TO WS-ASMT-SUPERSEDE-CNT
063700     END-IF.
063800 3519-CHECK-ONE-PRIOR-EXIT.
063900     EXIT.
064000 3600-STAGE-ASSESSMENT.
064100     ADD 1 TO WS-ASMT-TBL-COUNT
064200     SET WS-ASMT-IDX TO WS-ASMT-TBL-COUNT
064300     STRING 'AS' GR-AI-RISK-ID (1:6) DELIMITED BY SIZE
064400         INTO WS-AT-ASSESS-ID (WS-ASMT-IDX)
064500     MOVE GR-AI-RISK-ID      TO WS-AT-RISK-ID (WS-ASMT-IDX)
064600     MOVE GR-AI-CONTROL-ID   TO WS-AT-CONTROL-ID (WS-ASMT-IDX)
064700     MOVE GR-AI-EFFECT-RATING TO WS-AT-EFFECT-RATING (WS-ASMT-IDX)
064800     MOVE WS-RES-LIKELIHOOD  TO WS-AT-RES-LIKELIHOOD (WS-ASMT-IDX)
064900     MOVE WS-RES-IMPACT      TO WS-AT-RES-IMPACT (WS-ASMT-IDX)
065000     MOVE WS-RES-SCORE       TO WS-AT-RES-SCORE (WS-ASMT-IDX)
065100     MOVE WS-RES-LEVEL       TO WS-AT-RES-LEVEL (WS-ASMT-IDX)
065200     MOVE GR-AI-ASSESS-DATE  TO WS-AT-ASSESS-DATE (WS-ASMT-IDX)
065300     MOVE 'Y'                TO WS-AT-CURRENT-FLAG (WS-ASMT-IDX)
065400     IF WS-AT-AD-CCYY (WS-ASMT-IDX) < WS-CURR-CCYY
065500         DISPLAY 'RISKCALC - ASSESSMENT STAGED FROM A PRIOR YEAR '
065600             WS-AT-ASSESS-ID (WS-ASMT-IDX)
065700     END-IF.
065800 3699-STAGE-ASSESSMENT-EXIT.
065900     EXIT.
066000 3700-WRITE-STAGED-ASSESSMENTS.
066100     PERFORM 3710-WRITE-ONE-ASSESSMENT
066200         THRU 3719-WRITE-ONE-ASSESSMENT-EXIT
066300         VARYING WS-ASMT-IDX FROM 1 BY 1
066400         UNTIL WS-ASMT-IDX > WS-ASMT-TBL-COUNT.
066500 3799-WRITE-STAGED-ASSESSMENTS-EXIT.
066600     EXIT.
066700 3710-WRITE-ONE-ASSESSMENT.
066800     MOVE WS-AT-ASSESS-ID (WS-ASMT-IDX)  TO GR-AO-ASSESS-ID.
066900     MOVE WS-AT-RISK-ID (WS-ASMT-IDX)    TO GR-AO-RISK-ID.
067000     MOVE WS-AT-CONTROL-ID (WS-ASMT-IDX) TO GR-AO-CONTROL-ID.
067100     MOVE WS-AT-EFFECT-RATING (WS-ASMT-IDX)
067200         TO GR-AO-EFFECT-RATING.
067300     MOVE WS-AT-EFFECT-CATEGORY (WS-ASMT-IDX)
067400         TO GR-AO-EFFECT-CATEGORY.
067500     MOVE WS-AT-RES-LIKELIHOOD (WS-ASMT-IDX)
067600         TO GR-AO-RES-LIKELIHOOD.
067700     MOVE WS-AT-RES-IMPACT (WS-ASMT-IDX) TO GR-AO-RES-IMPACT.
067800     MOVE WS-AT-RES-SCORE (WS-ASMT-IDX)  TO GR-AO-RES-SCORE.
067900     MOVE WS-AT-RES-LEVEL (WS-ASMT-IDX)  TO GR-AO-RES-LEVEL.
068000     MOVE WS-AT-ASSESS-DATE (WS-ASMT-IDX) TO GR-AO-ASSESS-DATE.
068100     MOVE WS-AT-CURRENT-FLAG (WS-ASMT-IDX)
068200         TO GR-AO-CURRENT-FLAG.
068300     WRITE GR-ASMT-OUTPUT-RECORD.
068400     IF NOT ASSESSOUT-IO-OK
068500         DISPLAY 'RISKCALC - WRITE ERROR ASSESOUT '
068600             WS-ASSESSOUT-STATUS
068700         GO TO 9900-ABEND
068800     END-IF.
068900     ADD 1 TO WS-ASMT-WRITTEN-CNT.
069000 3719-WRITE-ONE-ASSESSMENT-EXIT.
069100     EXIT.
069200 EJECT
069300****************************************************************
069400*    AGGREGATE RESIDUAL PER RISK - RULE 5.  WALKS THE RISK      *
069500*    TABLE AND, FOR EACH RISK, SCANS THE STAGED ASSESSMENT      *
069600*    TABLE FOR CURRENT ENTRIES TO FIND THE LOWEST RESIDUAL      *
069700*    SCORE, THE CONTROL COUNT AND THE AVERAGE EFFECTIVENESS.    *
069800*    RESULTS ARE KEPT IN WS-RISK-TABLE FOR THE EOJ SUMMARY -    *
069900*    RPTGEN REBUILDS THIS SAME AGGREGATE FROM ASSESSOUT.        *
070000****************************************************************
070100 4000-AGGREGATE-RESIDUAL.
070200     PERFORM 4100-AGGREGATE-ONE-RISK
070300         THRU 4199-AGGREGATE-ONE-RISK-EXIT
070400         VARYING WS-RISK-IDX FROM 1 BY 1
070500         UNTIL WS-RISK-IDX > WS-RISK-TBL-COUNT.
070600 4099-AGGREGATE-RESIDUAL-EXIT.
070700     EXIT.
070800 4100-AGGREGATE-ONE-RISK.
070900     MOVE ZERO TO WS-CTL-FOUND-CNT WS-EFFECT-SUM
071000     MOVE ZERO TO WS-BEST-SCORE-SUB
071100     PERFORM 4110-CHECK-ONE-ASSESSMENT
071200         THRU 4119-CHECK-ONE-ASSESSMENT-EXIT
071300         VARYING WS-ASMT-IDX FROM 1 BY 1
071400         UNTIL WS-ASMT-IDX > WS-ASMT-TBL-COUNT.
071500     MOVE WS-CTL-FOUND-CNT TO WS-RT-CTL-COUNT (WS-RISK-IDX)
071600     IF WS-CTL-FOUND-CNT = 0
071700         MOVE WS-RT-INH-SCORE (WS-RISK-IDX)
071800             TO WS-RT-BEST-RES-SCORE (WS-RISK-IDX)
071900         MOVE WS-RT-INH-LEVEL (WS-RISK-IDX)
072000             TO WS-RT-BEST-RES-LEVEL (WS-RISK-IDX)
072100         MOVE ZERO TO WS-RT-AVG-EFFECT (WS-RISK-IDX)
072200         MOVE ZERO TO WS-RT-REDUCTION-PCT (WS-RISK-IDX)
072300     ELSE
072400         SET WS-ASMT-IDX TO WS-BEST-SCORE-SUB
072500         MOVE WS-AT-RES-SCORE (WS-ASMT-IDX)
072600             TO WS-RT-BEST-RES-SCORE (WS-RISK-IDX)
072700         MOVE WS-AT-RES-LEVEL (WS-ASMT-IDX)
072800             TO WS-RT-BEST-RES-LEVEL (WS-RISK-IDX)
072900         COMPUTE WS-EFFECT-AVG-4DP ROUNDED =
073000             WS-EFFECT-SUM / WS-CTL-FOUND-CNT
073100         MOVE WS-EFFECT-AVG-4DP TO WS-RT-AVG-EFFECT (WS-RISK-IDX)
073200         IF WS-RT-INH-SCORE (WS-RISK-IDX) = 0
073300             MOVE ZERO TO WS-RT-REDUCTION-PCT (WS-RISK-IDX)
073400         ELSE
073500             COMPUTE WS-REDUCE-PCT-4DP ROUNDED =
073600                 (WS-RT-INH-SCORE (WS-RISK-IDX) -
073700                  WS-RT-BEST-RES-SCORE (WS-RISK-IDX))
073800                 / WS-RT-INH-SCORE (WS-RISK-IDX) * 100
073900             MOVE WS-REDUCE-PCT-4DP
074000                 TO WS-RT-REDUCTION-PCT (WS-RISK-IDX)
074100         END-IF
074200     END-IF.
074300 4199-AGGREGATE-ONE-RISK-EXIT.
074400     EXIT.
074500 4110-CHECK-ONE-ASSESSMENT.
074600     IF WS-AT-RISK-ID (WS-ASMT-IDX) = WS-RT-RISK-ID (WS-RISK-IDX)
074700             AND WS-AT-IS-CURRENT (WS-ASMT-IDX)
074800         ADD 1 TO WS-CTL-FOUND-CNT
074900         ADD WS-AT-EFFECT-RATING (WS-ASMT-IDX) TO WS-EFFECT-SUM
075000         IF WS-BEST-SCORE-SUB = 0
075100             SET WS-BEST-SCORE-SUB TO WS-ASMT-IDX
075200         ELSE
075300             IF WS-AT-RES-SCORE (WS-ASMT-IDX) <
075400                    WS-AT-RES-SCORE (WS-BEST-SCORE-SUB)
075500                 SET WS-BEST-SCORE-SUB TO WS-ASMT-IDX
075600             END-IF
075700         END-IF
075800     END-IF.
075900 4119-CHECK-ONE-ASSESSMENT-EXIT.
076000     EXIT.
076100 EJECT
076200****************************************************************
076300*                         TERMINATION                          *
076400****************************************************************
076500 9000-TERMINATION.
076600     CLOSE RISK-MATRIX-FILE RISK-FILE ASSESS-IN-FILE
076700           ASSESS-OUT-FILE.
076800     DISPLAY 'RISKCALC - RISKS READ        : ' WS-RISK-READ-CNT.
076900     DISPLAY 'RISKCALC - RISKS SCORED      : ' WS-RISK-SCORED-CNT.
077000     DISPLAY 'RISKCALC - RISKS REJECTED    : ' WS-RISK-REJECT-CNT.
077100     DISPLAY 'RISKCALC - ASSESSMENTS READ  : ' WS-ASMT-READ-CNT.
077200     DISPLAY 'RISKCALC - ASSESSMENTS WRITE : ' WS-ASMT-WRITTEN-CNT.
077300     DISPLAY 'RISKCALC - SUPERSEDED PRIOR  : '
077400         WS-ASMT-SUPERSEDE-CNT.
077500     GO TO 9099-TERMINATION-EXIT.
077600 9900-ABEND.
077700     DISPLAY 'RISKCALC - ABENDING DUE TO I/O ERROR'.
077800     CLOSE RISK-MATRIX-FILE RISK-FILE ASSESS-IN-FILE
077900           ASSESS-OUT-FILE.
078000     MOVE 16 TO RETURN-CODE.
078100 9099-TERMINATION-EXIT.
078200     EXIT.
