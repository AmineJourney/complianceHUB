000100****************************************************************
000200*                                                              *
000300*  COPYBOOK: GRASMTOT                                         *
000400*                                                              *
000500*  COPYBOOK FOR: COMPLETED CONTROL-EFFECTIVENESS ASSESSMENT    *
000600*                FILE ASSESSOUT - RESIDUAL FIELDS DERIVED BY   *
000700*                RISKCALC, READ BACK BY RPTGEN TO REBUILD THE  *
000800*                PER-RISK AGGREGATE RESIDUAL PICTURE           *
000900*                                                              *
001000*  MAINTAINED BY: GRC SYSTEMS GROUP                            *
001100*                                                              *
001200****************************************************************
001300* 1986-05-19  RHM  INITIAL COPYBOOK
001400* 1992-03-02  DLK  ADDED CURRENT-FLAG - ONLY ONE ASSESSMENT PER
001500*                  RISK/CONTROL PAIR STAYS CURRENT
001600* 1998-01-06  TJO  Y2K - ASSESS-DATE REDEFINED WITH CENTURY
001700****************************************************************
001800 01  GR-ASMT-OUTPUT-RECORD.
001900     05  GR-AO-ASSESS-ID           PIC X(08).
002000     05  GR-AO-RISK-ID             PIC X(08).
002100     05  GR-AO-CONTROL-ID          PIC X(08).
002200     05  GR-AO-EFFECT-RATING       PIC 9(03).
002300     05  GR-AO-EFFECT-CATEGORY     PIC X(20).
002400     05  GR-AO-RES-LIKELIHOOD      PIC 9(02).
002500     05  GR-AO-RES-IMPACT          PIC 9(02).
002600     05  GR-AO-RES-SCORE           PIC 9(03).
002700     05  GR-AO-RES-LEVEL           PIC X(08).
002800     05  GR-AO-ASSESS-DATE         PIC 9(08).
002900     05  GR-AO-CURRENT-FLAG        PIC X(01).
003000         88  GR-AO-IS-CURRENT          VALUE 'Y'.
003100     05  FILLER                    PIC X(19).
003200****************************************************************
003300* CENTURY/YEAR/MONTH/DAY BREAKOUT OF THE ASSESSMENT DATE.
003400****************************************************************
003500 01  GR-AO-ASSESS-DATE-GROUP REDEFINES GR-ASMT-OUTPUT-RECORD.
003600     05  FILLER                    PIC X(62).
003700     05  GR-AO-ASSESS-CCYY         PIC 9(04).
003800     05  GR-AO-ASSESS-MM           PIC 9(02).
003900     05  GR-AO-ASSESS-DD           PIC 9(02).
004000     05  FILLER                    PIC X(20).
