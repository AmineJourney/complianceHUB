000100****************************************************************
000200*                                                              *
000300*  COPYBOOK: GRMTRXRC                                         *
000400*                                                              *
000500*  COPYBOOK FOR: ACTIVE RISK-SCORING MATRIX RECORD             *
000600*                FILE RISKMTRX - ONE ACTIVE MATRIX PER COMPANY *
000700*                                                              *
000800*  MAINTAINED BY: GRC SYSTEMS GROUP                            *
000900*                                                              *
001000****************************************************************
001100* 1985-02-11  RHM  INITIAL COPYBOOK FOR RISKCALC FILEPASS
001200* 1991-07-03  DLK  ADDED ACTIVE-FLAG, ONLY ONE MATRIX IS LIVE
001300* 1996-11-20  TJO  SCORE-CELLS REDEFINED AS 5X5 TABLE FOR
001400*                  SEARCH ALL LOOKUP (WAS FLAT ARRAY ONLY)
001500****************************************************************
001600 01  GR-MATRIX-RECORD.
001700     05  GR-MX-MATRIX-ID           PIC X(08).
001800     05  GR-MX-LIKELIHOOD-LEVELS   PIC 9(02).
001900     05  GR-MX-IMPACT-LEVELS       PIC 9(02).
002000     05  GR-MX-LOW-THRESHOLD       PIC 9(03).
002100     05  GR-MX-MEDIUM-THRESHOLD    PIC 9(03).
002200     05  GR-MX-HIGH-THRESHOLD      PIC 9(03).
002300     05  GR-MX-ACTIVE-FLAG         PIC X(01).
002400         88  GR-MX-IS-ACTIVE           VALUE 'Y'.
002500     05  GR-MX-SCORE-CELLS.
002600         10  GR-MX-SCORE-CELL      PIC 9(03)
002700                                    OCCURS 25 TIMES.
002800     05  FILLER                    PIC X(03).
002900****************************************************************
003000* REDEFINITION OF THE FLAT CELL ARRAY AS A 5 X 5 TABLE SO THE
003100* MAINLINE CAN SEARCH ALL ON (LIKELIHOOD, IMPACT) DIRECTLY
003200* RATHER THAN COMPUTE A SUBSCRIPT BY HAND EVERY TIME.
003300****************************************************************
003400 01  GR-MATRIX-CELL-TABLE REDEFINES GR-MATRIX-RECORD.
003500     05  FILLER                    PIC X(22).
003600     05  GR-MX-LIKE-ROW            OCCURS 5 TIMES
003700                                    INDEXED BY GR-MX-LIKE-IDX.
003800         10  GR-MX-IMPACT-CELL     PIC 9(03)
003900                                    OCCURS 5 TIMES
004000                                    INDEXED BY GR-MX-IMP-IDX.
004100     05  FILLER                    PIC X(03).
