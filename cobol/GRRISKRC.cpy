000100****************************************************************
000200*                                                              *
000300*  COPYBOOK: GRRISKRC                                         *
000400*                                                              *
000500*  COPYBOOK FOR: RISK REGISTER RECORD - FILE RISKFILE          *
000600*                SORTED BY RISK-ID, SCORED IN PLACE BY         *
000700*                RISKCALC AND READ BACK BY RPTGEN              *
000800*                                                              *
000900*  MAINTAINED BY: GRC SYSTEMS GROUP                            *
001000*                                                              *
001100****************************************************************
001200* 1985-02-11  RHM  INITIAL COPYBOOK
001300* 1989-09-14  DLK  ADDED OWNER-ID FOR TREATMENT ASSIGNMENT
001400* 1998-01-06  TJO  Y2K - NEXT-REVIEW-DATE WIDENED TO CCYYMMDD,
001500*                  REDEFINED WITH CENTURY BREAKOUT
001600****************************************************************
001700 01  GR-RISK-RECORD.
001800     05  GR-RK-RISK-ID             PIC X(08).
001900     05  GR-RK-RISK-TITLE          PIC X(40).
002000     05  GR-RK-RISK-CATEGORY       PIC X(12).
002100     05  GR-RK-RISK-STATUS         PIC X(12).
002200     05  GR-RK-INH-LIKELIHOOD      PIC 9(02).
002300     05  GR-RK-INH-IMPACT          PIC 9(02).
002400     05  GR-RK-INH-SCORE           PIC 9(03).
002500     05  GR-RK-INH-LEVEL           PIC X(08).
002600     05  GR-RK-OWNER-ID            PIC X(08).
002700     05  GR-RK-NEXT-REVIEW-DATE    PIC 9(08).
002800     05  FILLER                    PIC X(02).
002900****************************************************************
003000* CENTURY/YEAR/MONTH/DAY BREAKOUT OF THE REVIEW DATE, USED BY
003100* THE OVERDUE-REVIEW TEST AGAINST THE RUN DATE.
003200****************************************************************
003300 01  GR-RK-REVIEW-DATE-GROUP REDEFINES GR-RISK-RECORD.
003400     05  FILLER                    PIC X(95).
003500     05  GR-RK-REVIEW-CCYY         PIC 9(04).
003600     05  GR-RK-REVIEW-MM           PIC 9(02).
003700     05  GR-RK-REVIEW-DD           PIC 9(02).
003800     05  FILLER                    PIC X(02).
